000100*========================================================*
000200*    OFICINA DE SISTEMAS ACADEMICOS
000300*========================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. STUAUDIT-COB.
000600 AUTHOR. JORGE KOIKE.
000700 INSTALLATION. EMPRESA S/A - NUCLEO ACADEMICO.
000800 DATE-WRITTEN. 15/08/1991.
000900 DATE-COMPILED.
001000 SECURITY. USO INTERNO - NUCLEO ACADEMICO.
001100*------------------------------------------------------------
001200*    ANALISTA       : JORGE KOIKE
001300*    PROGRAMADOR(A) : FABIO PEREIRA
001400*    FINALIDADE     : LE O ARQUIVO COURSE.DAT (GERADO PELO
001500*                     CRSLOAD), CASA OS CURSOS CONCLUIDOS DO
001600*                     ALUNO CONTRA OS REQUISITOS DE CADA
001700*                     CONCENTRACAO INDICADA EM CONCCTL.DAT E
001800*                     EMITE O RELATORIO PROGRESS.RPT.
001900*------------------------------------------------------------
002000*    VRS         DATA           DESCRICAO
002100*    1.0         15/08/1991     IMPLANTACAO - JK                  STU0000
002200*    1.1         02/12/1991     INCLUIDA A REGRA DO CORINGA       STU0001
002300*                               XXX E A EXCLUSAO DAS TURMAS       STU0002
002400*                               DE ESTUDO ORIENTADO (295H/        STU0003
002500*                               296H/297H) - JK                   STU0004
002600*    1.2         19/03/1992     INCLUIDOS OS REQUISITOS DE        STU0005
002700*                               SEQUENCIA (GRUPOS SEPARADOS       STU0006
002800*                               POR PONTO-E-VIRGULA) - FP         STU0007
002900*    1.3         07/10/1993     INCLUIDOS OS QUALIFICADORES       STU0008
003000*                               NUMERICOS E DE TIPO DE TURMA      STU0009
003100*                               A PEDIDO DA COORDENACAO - JBM     STU0010
003200*    1.4         14/02/1996     CORRIGIDA A REGRA DO "ULTIMO      STU0011
003300*                               PAR VALE" QUANDO O REQUISITO      STU0012
003400*                               TEM QUALIFICADOR NUMERICO E       STU0013
003500*                               DE TIPO AO MESMO TEMPO - JBM      STU0014
003600*    1.5         09/11/1998     AJUSTE ANO 2000 - CAMPOS DE       STU0015
003700*                               ANO SAO TRATADOS COMO TEXTO       STU0016
003800*                               DE 4 POSICOES, NAO NUMERICOS,     STU0017
003900*                               NENHUM IMPACTO ADICIONAL - RCS    STU0018
004000*    1.6         18/05/2001     PADRONIZADO CABECALHO DO          STU0019
004100*                               PROGRAMA CONFORME NORMA DO        STU0020
004200*                               NUCLEO DE SISTEMAS - RCS          STU0021
004300*    1.7         19/07/2004     CORRIGIDA A MONTAGEM DO           STU0022
004400*                               LITERAL " OR " EM 6153 -          STU0023
004500*                               DEIXOU DE SAIR ESPACO ANTES       STU0024
004600*                               DO "OR" NA LISTA DE CODIGOS       STU0025
004700*                               DO RELATORIO. INCLUIDOS OS        STU0026
004800*                               ITENS 77 DE LARGURA DE CORTE      STU0027
004900*                               E DE TOTAL DE REQUISITOS          STU0028
005000*                               CASADOS, E REFORCADA A            STU0029
005100*                               DOCUMENTACAO INTERNA DO           STU0030
005200*                               PROGRAMA A PEDIDO DA              STU0031
005300*                               AUDITORIA DE SISTEMAS - RCS       STU0032
005400*    1.8         09/08/2026     CORRIGIDA A EXCLUSAO DAS TURMAS   STU0033
005500*                               295H/296H/297H EM 5120 - TESTAVA  STU0034
005600*                               IGUALDADE COM O CAMPO INTEIRO DE  STU0035
005700*                               10 BYTES, NUNCA DISPARAVA COM UM  STU0036
005800*                               CODIGO REAL DE DEPARTAMENTO.      STU0037
005900*                               AJUSTADO O CASAMENTO DE           STU0038
006000*                               SUBSTRING DE TIPO DE TURMA        STU0039
006100*                               (5138/5148) PARA COMPARAR PELO    STU0040
006200*                               TAMANHO REAL DA TAG JA CORTADA,   STU0041
006300*                               NAO 8 BYTES FIXOS, E O LACO       STU0042
006400*                               PASSOU A PARAR NA MAIOR POSICAO   STU0043
006500*                               VALIDA PARA O TAMANHO DA TAG -    STU0044
006600*                               ANTES ULTRAPASSAVA O FIM DE       STU0045
006700*                               REQ-TIPO-VALOR (X(20)). AUDITORIA STU0046
006800*                               DE SISTEMAS - RCS                 STU0047
006900*    1.9         09/08/2026     CORRIGIDOS OS LACOS DE 4110/4230/ STU0048
007000*                               4310/4410 - O UNSTRING SO CONSOME STU0049
007100*                               A VIRGULA, NAO O ESPACO SEGUINTE, STU0050
007200*                               E O TESTE DE FIM DE LISTA PARAVA  STU0051
007300*                               NESSE ESPACO E DESCARTAVA O RESTO STU0052
007400*                               DA LISTA. AGORA OS QUATRO PULAM   STU0053
007500*                               OS BRANCOS COM PULA-BRANCO ANTES  STU0054
007600*                               DE DECIDIR QUE ACABOU. REVISTO O  STU0055
007700*                               COMENTARIO DE 8200-E-ELETIVA -    STU0056
007800*                               AUDITORIA DE SISTEMAS - RCS       STU0057
007900*------------------------------------------------------------
008000 
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300*        CANAL DE SALTO DE FORMULARIO PARA O CABECALHO DO
008400*        RELATORIO DE PROGRESSO.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000
009100*        COURSE.DAT - HISTORICO ESCOLAR DO ALUNO, GRAVADO
009200*        PELO CRSLOAD.
009300     SELECT COURSE    ASSIGN TO DISK
009400                 ORGANIZATION SEQUENTIAL
009500                 FILE STATUS STATUS-COURSE.
009600
009700*        CONCCTL.DAT - PARAMETROS DA RODADA DE AUDITORIA.
009800     SELECT CONCCTL   ASSIGN TO DISK
009900                 ORGANIZATION SEQUENTIAL
010000                 FILE STATUS STATUS-CTL.
010100
010200*        CONCROW.DAT - CATALOGO DE REQUISITOS DE TODAS AS
010300*        CONCENTRACOES.
010400     SELECT CONCROW   ASSIGN TO DISK
010500                 ORGANIZATION SEQUENTIAL
010600                 FILE STATUS STATUS-ROW.
010700
010800*        PROGRESS.RPT - RELATORIO DE PROGRESSO EMITIDO NESTA
010900*        RODADA (SAIDA UNICA DO PROGRAMA).
011000     SELECT PROGRESS  ASSIGN TO PRINTER
011100                 ORGANIZATION LINE SEQUENTIAL
011200                 FILE STATUS STATUS-RPT.
011300 
011400 DATA DIVISION.
011500 FILE SECTION.
011600 
011700*    LAYOUT DE COURSE.DAT - GRAVADO PELO PROGRAMA CRSLOAD,
011800*    UM REGISTRO POR CURSO CONCLUIDO (OU CREDITO DE PROVA DE
011900*    APROVEITAMENTO) DO ALUNO. E O UNICO ARQUIVO DE ENTRADA
012000*    QUE O STUAUDIT NAO PRECISA VALIDAR CAMPO A CAMPO - JA
012100*    VEM PRONTO DO CRSLOAD.
012200 FD  COURSE
012300     LABEL RECORD STANDARD
012400     VALUE OF FILE-ID 'COURSE.DAT'
012500     RECORD CONTAINS 272 CHARACTERS.
012600 
012700 01  REG-COURSE.
012800*        TERMO E ANO EM QUE O CURSO FOI CURSADO.
012900     05 CRS-TERM              PIC X(02).
013000*        ANO LETIVO EM QUE O CURSO FOI CURSADO, EM TEXTO
013100*        (NUNCA NUMERICO - VER MUDANCA STU0015-18, VRS 1.5).
013200     05 CRS-YEAR              PIC X(02).
013300*        CODIGO COMPLETO DO CURSO (SIGLA DO DEPARTAMENTO +
013400*        NUMERO DA AREA + SUFIXO), NO PADRAO DO CATALOGO.
013500     05 CRS-CODE              PIC X(10).
013600*        REDEFINE DO CODIGO EM 3 PEDACOS - USADO PELOS
013700*        QUALIFICADORES NUMERICOS (5130/5140), QUE PRECISAM
013800*        DAS POSICOES 5-7 DO CODIGO.
013900     05 CRS-CODE-R REDEFINES CRS-CODE.
014000        10 CRS-CODE-DEPT      PIC X(04).
014100        10 CRS-CODE-NUM-AREA  PIC X(03).
014200        10 CRS-CODE-SUFFIX    PIC X(03).
014300*        NOME DO CURSO, IMPRESSO NA LISTA DE CANDIDATOS DO
014400*        RELATORIO.
014500     05 CRS-TITLE             PIC X(40).
014600*        QUANTIDADE DE TAGS DE TIPO DE TURMA REALMENTE
014700*        PREENCHIDAS NO ARRAY ABAIXO (0 A 25); AS DEMAIS
014800*        POSICOES FICAM EM BRANCO.
014900     05 CRS-TYPE-COUNT        PIC 9(02) COMP.
015000     05 CRS-TYPES OCCURS 25 TIMES
015100                              PIC X(08).
015200*        CREDITOS DO CURSO - NAO E USADO PELO CASAMENTO DE
015300*        REQUISITOS (QUE CONTA CURSOS, NAO CREDITOS), SO VEM
015400*        JUNTO PORQUE O CRSLOAD GRAVA O REGISTRO INTEIRO.
015500     05 CRS-CREDITS           PIC 9(02).
015600*        'Y' PARA CREDITO DE PROVA DE APROVEITAMENTO (SEM
015700*        TURMA FREQUENTADA), 'N' PARA CURSO REGULAR.
015800     05 CRS-IS-AP             PIC X(01).
015900        88 CRS-IS-AP-SIM      VALUE 'Y'.
016000        88 CRS-IS-AP-NAO      VALUE 'N'.
016100*        NOTA DO CURSO NA ESCALA DE LETRA (A, A-, B+, ETC.),
016200*        COMPARADA POR 8100-COMPARA-NOTAS.
016300     05 CRS-GRADE             PIC X(03).
016400     05 FILLER                PIC X(10).
016500 
016600*    LAYOUT DE CONCCTL.DAT - PARAMETROS DA AUDITORIA (QUAIS
016700*    CONCENTRACOES AUDITAR E EM QUE ORDEM). O TIPO DE
016800*    REGISTRO (CTL-REC-TYPE) DECIDE QUAL DAS DUAS VISOES
016900*    REDEFINIDAS DO CORPO VALE - 'H' SO PODE APARECER NO
017000*    PRIMEIRO REGISTRO DO ARQUIVO.
017100 FD  CONCCTL
017200     LABEL RECORD STANDARD
017300     VALUE OF FILE-ID 'CONCCTL.DAT'
017400     RECORD CONTAINS 60 CHARACTERS.
017500 
017600 01  REG-CONCCTL.
017700*        'H' SO NO PRIMEIRO REGISTRO DO ARQUIVO (CABECALHO),
017800*        'D' EM TODOS OS DEMAIS (DETALHE).
017900     05 CTL-REC-TYPE          PIC X(01).
018000        88 CTL-IS-HEADER      VALUE 'H'.
018100        88 CTL-IS-DETALHE     VALUE 'D'.
018200     05 CTL-CORPO             PIC X(59).
018300*        VISAO DE CABECALHO - SO TEM O ANO DE FORMATURA, QUE
018400*        SAI IMPRESSO NA PRIMEIRA LINHA DO RELATORIO.
018500     05 CTL-CORPO-CAB REDEFINES CTL-CORPO.
018600        10 CTL-ANO-FORMATURA  PIC 9(04).
018700        10 FILLER             PIC X(55).
018800*        VISAO DE DETALHE - UMA CONCENTRACAO A AUDITAR, COM
018900*        SEU TIPO ('M' MAIUSCULO = MAJOR, 'm' MINUSCULO =
019000*        MINOR - REPARE NA DIFERENCA DE CAIXA NOS 88-LEVELS).
019100     05 CTL-CORPO-DET REDEFINES CTL-CORPO.
019200*        NOME DA CONCENTRACAO A AUDITAR, COMO GRAVADO NO
019300*        ARQUIVO DE PARAMETROS.
019400        10 CTL-NOME-CONC      PIC X(40).
019500        10 CTL-TIPO-CONC      PIC X(01).
019600           88 CTL-E-MAJOR     VALUE 'M'.
019700           88 CTL-E-MINOR     VALUE 'm'.
019800        10 FILLER             PIC X(18).
019900 
020000*    LAYOUT DE CONCROW.DAT - O CATALOGO DE REQUISITOS, UMA
020100*    LINHA POR REQUISITO DE CADA CONCENTRACAO (VARIAS LINHAS
020200*    PODEM TER O MESMO ROW-CONC-NAME). E RELIDO DO INICIO A
020300*    CADA TROCA DE CONCENTRACAO POR 4000-CARREGA-REQUISITOS,
020400*    QUE FILTRA PELO NOME.
020500 FD  CONCROW
020600     LABEL RECORD STANDARD
020700     VALUE OF FILE-ID 'CONCROW.DAT'
020800     RECORD CONTAINS 448 CHARACTERS.
020900 
021000 01  REG-CONCROW.
021100     05 ROW-CONC-NAME         PIC X(40).
021200*        LISTA DE CURSOS DO REQUISITO (GRUPO OU SEQUENCIA,
021300*        CONFORME A PRESENCA DE '|') - E O MAIOR CAMPO DO
021400*        REGISTRO PORQUE PODE TRAZER MUITOS CODIGOS SEPARADOS
021500*        POR VIRGULA OU BARRA.
021600     05 ROW-COURSES           PIC X(200).
021700*        QTDE DE CURSOS DO GRUPO EXIGIDA PARA O REQUISITO FICAR
021800*        COMPLETO (NAO USADO QUANDO O REQUISITO E SEQUENCIA).
021900     05 ROW-NUM-NEEDED        PIC 9(02).
022000*        DESCRICAO DO REQUISITO, IMPRESSA NO RELATORIO.
022100     05 ROW-TITLE             PIC X(40).
022200*        QUALIFICADORES NUMERICOS E DE TIPO, RESPECTIVAMENTE,
022300*        AINDA CRUS (SERAO PARTIDOS POR 4300 E 4400).
022400     05 ROW-NUMBER-REQS       PIC X(80).
022500     05 ROW-TYPE-REQS         PIC X(80).
022600*        NOTA MINIMA EXIGIDA PARA O CURSO CONTAR NESTE
022700*        REQUISITO (COMPARADA EM 8100-COMPARA-NOTAS).
022800     05 ROW-GRADE-REQ         PIC X(03).
022900     05 FILLER                PIC X(03).
023000 
023100 FD  PROGRESS
023200     LABEL RECORD STANDARD
023300     VALUE OF FILE-ID 'PROGRESS.RPT'.
023400 
023500*        LINHA DE IMPRESSAO DO RELATORIO DE PROGRESSO - SEM
023600*        REDEFINES, MONTADA CAMPO A CAMPO EM WS-LINHA-RPT E
023700*        SO ENTAO MOVIDA PARA CA NA HORA DO WRITE.
023800 01  REG-PROGRESS             PIC X(132).
023900
024000 WORKING-STORAGE SECTION.
024100
024200*    ITENS 77 SOLTOS DO PROGRAMA - NAO SAO PARTE DE NENHUM
024300*    GRUPO, FICAM AQUI NO TOPO DA WORKING-STORAGE PARA NAO SE
024400*    PERDER NO MEIO DAS TABELAS (PADRAO INTRODUZIDO NA VRS
024500*    QUE TROCOU OS LITERAIS '200' SOLTOS POR UM NOME).
024600*        VRS 1.7 - RCS - 19/07/2004 - STU0027: SUBSTITUI O
024700*        LITERAL 200 REPETIDO NAS GRAMATICAS DE 4000 POR ESTE
024800*        ITEM, PARA FACILITAR SE UM DIA O TAMANHO MUDAR.
024900 77  WS-LARGURA-CAMPO-CORTE   PIC 9(03) COMP VALUE 200.
025000*        VRS 1.7 - RCS - 19/07/2004 - STU0028: CONTADOR GERAL
025100*        DE REQUISITOS CASADOS EM TODA A RODADA, EXIBIDO NO
025200*        DISPLAY DE ENCERRAMENTO (9000-FECHA).
025300 77  WS-TOTAL-REQ-CASADOS     PIC 9(06) COMP VALUE ZERO.
025400
025500*----------------------------------------------------------
025600*    FILE STATUS DOS QUATRO ARQUIVOS DO PROGRAMA - CONFERIDOS
025700*    LOGO APOS CADA OPEN/READ/WRITE/CLOSE, NO PADRAO DA CASA.
025800*----------------------------------------------------------
025900*        STATUS DE COURSE.DAT (ARQUIVO DE ENTRADA).
026000 01  STATUS-COURSE            PIC X(02) VALUE SPACES.
026100*        STATUS DE CONCCTL.DAT (ARQUIVO DE ENTRADA).
026200 01  STATUS-CTL               PIC X(02) VALUE SPACES.
026300*        STATUS DE CONCROW.DAT (ARQUIVO DE ENTRADA).
026400 01  STATUS-ROW               PIC X(02) VALUE SPACES.
026500*        STATUS DE PROGRESS.RPT (ARQUIVO DE SAIDA).
026600 01  STATUS-RPT               PIC X(02) VALUE SPACES.
026700 
026800*----------------------------------------------------------
026900*    TABELA-MESTRA DE CURSOS DO ALUNO - CARREGADA UMA UNICA
027000*    VEZ A PARTIR DE COURSE.DAT (2000-CARREGA-HISTORICO).
027100*----------------------------------------------------------
027200 01  WS-TAB-MESTRE.
027300*        QTDE DE CURSOS REALMENTE CARREGADOS EM WS-MST-ITEM
027400*        (LIMITE DE 200 CURSOS POR HISTORICO DE ALUNO).
027500     05 WS-MST-QTDE           PIC 9(03) COMP VALUE ZERO.
027600     05 WS-MST-ITEM OCCURS 200 TIMES INDEXED BY MST-IX.
027700*        COPIA DE CRS-TERM/CRS-YEAR/CRS-CODE/CRS-TITLE - MESMOS
027800*        CAMPOS DE REG-COURSE, UM POR CURSO DO HISTORICO.
027900        10 MST-TERM           PIC X(02).
028000        10 MST-YEAR           PIC X(02).
028100        10 MST-CODE           PIC X(10).
028200        10 MST-TITLE          PIC X(40).
028300*        QTDE DE TAGS PREENCHIDAS EM MST-TYPES.
028400        10 MST-TYPE-COUNT     PIC 9(02) COMP.
028500        10 MST-TYPES OCCURS 25 TIMES
028600                              PIC X(08).
028700        10 MST-CREDITS        PIC 9(02).
028800*        CORRESPONDE A CRS-IS-AP - 'Y' PARA CREDITO DE
028900*        APROVEITAMENTO.
029000        10 MST-IS-AP          PIC X(01).
029100        10 MST-GRADE          PIC X(03).
029200        10 FILLER             PIC X(05).
029300
029400*----------------------------------------------------------
029500*    TABELA DE TRABALHO - COPIA CONSUMIVEL DA TABELA MESTRE,
029600*    RENOVADA A CADA CONCENTRACAO AUDITADA (3300-COPIA-CURSOS)
029700*----------------------------------------------------------
029800 01  WS-TAB-TRABALHO.
029900*        QTDE DE CURSOS EM WS-WRK-ITEM PARA A CONCENTRACAO
030000*        CORRENTE - COPIADA DE WS-MST-QTDE A CADA TROCA.
030100     05 WS-WRK-QTDE           PIC 9(03) COMP VALUE ZERO.
030200     05 WS-WRK-ITEM OCCURS 200 TIMES INDEXED BY WRK-IX.
030300        10 WRK-CODE           PIC X(10).
030400        10 WRK-TYPE-COUNT     PIC 9(02) COMP.
030500        10 WRK-TYPES OCCURS 25 TIMES
030600                              PIC X(08).
030700        10 WRK-GRADE          PIC X(03).
030800*        'Y' QUANDO ESTE CURSO JA FOI USADO PARA CASAR ALGUM
030900*        REQUISITO DESTA CONCENTRACAO (NAO PODE SER REUSADO).
031000        10 WRK-CONSUMIDO      PIC X(01).
031100           88 WRK-JA-CONSUMIDO   VALUE 'Y'.
031200           88 WRK-NAO-CONSUMIDO  VALUE 'N'.
031300        10 FILLER             PIC X(05).
031400
031500*----------------------------------------------------------
031600*    TABELA DE REQUISITOS DA CONCENTRACAO CORRENTE - MONTADA
031700*    A CADA TROCA DE CONCENTRACAO (4000-CARREGA-REQUISITOS)
031800*----------------------------------------------------------
031900 01  WS-TAB-REQUISITOS.
032000*        QTDE DE REQUISITOS REALMENTE CARREGADOS PARA A
032100*        CONCENTRACAO CORRENTE (LIMITE DE 30 POR CONCENTRACAO).
032200     05 WS-REQ-QTDE           PIC 9(02) COMP VALUE ZERO.
032300     05 WS-REQ-ITEM OCCURS 30 TIMES INDEXED BY REQ-IX.
032400        10 REQ-TITULO         PIC X(40).
032500*        'Y' QUANDO O REQUISITO E UMA SEQUENCIA DE CURSOS
032600*        (SEPARADOR '/' EM ROW-COURSES); 'N' QUANDO E GRUPO.
032700        10 REQ-E-SEQUENCIA    PIC X(01).
032800           88 REQ-SEQ-SIM     VALUE 'Y'.
032900           88 REQ-SEQ-NAO     VALUE 'N'.
033000*        COPIA DE ROW-NUM-NEEDED - QTDE DE CURSOS DO GRUPO
033100*        EXIGIDA PARA O REQUISITO FICAR COMPLETO.
033200        10 REQ-QTDE-NECES     PIC 9(02).
033300*        QTDE DE CODIGOS EM REQ-GRUPO-CURSO (SO PARA GRUPO).
033400        10 REQ-QTDE-GRUPO     PIC 9(02) COMP.
033500*        LISTA DE CODIGOS DE CURSO DO GRUPO, PARTIDA DE
033600*        ROW-COURSES POR 4100-DIVIDE-GRUPO-CURSO.
033700        10 REQ-GRUPO-CURSO OCCURS 50 TIMES
033800                              PIC X(10).
033900*        MARCA CADA POSICAO DE REQ-GRUPO-CURSO JA CASADA COM UM
034000*        CURSO DO ALUNO, PARA NAO CONTAR O MESMO CODIGO 2 VEZES.
034100        10 REQ-GRUPO-USADO OCCURS 50 TIMES
034200                              PIC X(01).
034300           88 REQ-GRUPO-JA-USADO VALUE 'Y'.
034400*        QTDE DE PARES EM REQ-PAR-NUMERICO REALMENTE USADOS.
034500        10 REQ-QTDE-PAR-NUM   PIC 9(02) COMP.
034600*        PARES 'QTDE >= LIMITE' PARTIDOS DE ROW-NUMBER-REQS POR
034700*        4300-PARSE-QUALIF-NUMERICO (QUALIFICADOR NUMERICO).
034800        10 REQ-PAR-NUMERICO OCCURS 10 TIMES.
034900           15 REQ-NUM-QTDE    PIC 9(02).
035000           15 REQ-NUM-LIMITE  PIC 9(03).
035100*        QTDE DE PARES EM REQ-PAR-TIPO REALMENTE USADOS.
035200        10 REQ-QTDE-PAR-TIPO  PIC 9(02) COMP.
035300*        PARES 'QTDE(TAG)' PARTIDOS DE ROW-TYPE-REQS POR
035400*        4400-PARSE-QUALIF-TIPO (QUALIFICADOR DE TIPO DE TURMA).
035500        10 REQ-PAR-TIPO OCCURS 10 TIMES.
035600           15 REQ-TIPO-QTDE   PIC 9(02).
035700           15 REQ-TIPO-VALOR  PIC X(20).
035800*        COPIA DE ROW-GRADE-REQ - NOTA MINIMA EXIGIDA PARA O
035900*        CURSO CONTAR NESTE REQUISITO (8100-COMPARA-NOTAS).
036000        10 REQ-NOTA-MINIMA    PIC X(03).
036100*        QTDE DE SLOTS EM REQ-SEQUENCIA REALMENTE USADOS (SO
036200*        PARA REQUISITO DE SEQUENCIA).
036300        10 REQ-QTDE-SEQ       PIC 9(02) COMP.
036400*        UM SLOT DA SEQUENCIA POR OCORRENCIA, PARTIDO DE
036500*        ROW-COURSES POR 4200-DIVIDE-SEQUENCIA.
036600        10 REQ-SEQUENCIA OCCURS 10 TIMES.
036700*        QTDE DE CODIGOS ALTERNATIVOS ACEITOS NESTE SLOT
036800*        (SEPARADOR ',' DENTRO DO SLOT).
036900           15 RSEQ-QTDE-CURSO PIC 9(02) COMP.
037000           15 RSEQ-CURSO OCCURS 10 TIMES
037100                              PIC X(10).
037200           15 RSEQ-NOTA-MINIMA PIC X(03).
037300*        'Y' QUANDO ESTE SLOT DA SEQUENCIA JA FOI CASADO COM UM
037400*        CURSO DO ALUNO (5200-CASA-SEQUENCIA).
037500           15 RSEQ-PREENCHIDA PIC X(01).
037600              88 RSEQ-ESTA-PREENCHIDA VALUE 'Y'.
037700           15 RSEQ-SLOT OCCURS 10 TIMES
037800                              PIC X(10).
037900        10 FILLER             PIC X(05).
038000
038100*----------------------------------------------------------
038200*    DADOS DA CONCENTRACAO SENDO AUDITADA NO MOMENTO.
038300*----------------------------------------------------------
038400 01  WS-CONTROLE-CTL.
038500*        COPIA DE CTL-ANO-FORMATURA, LIDO DO CABECALHO DE
038600*        CONCCTL.DAT - IMPRESSO NA PRIMEIRA LINHA DO RELATORIO.
038700     05 WS-ANO-FORMATURA      PIC 9(04) VALUE ZERO.
038800*        NOME COMO VEIO DE CONCCTL.DAT, PARA IMPRIMIR NO
038900*        RELATORIO NA CAIXA ORIGINAL.
039000     05 WS-CONC-CORRENTE      PIC X(40) VALUE SPACES.
039100*        MESMO NOME EM CAIXA ALTA, PARA COMPARAR COM
039200*        ROW-CONC-NAME (TAMBEM EM CAIXA ALTA) SEM DEPENDER DE
039300*        DIGITACAO CONSISTENTE ENTRE OS DOIS ARQUIVOS.
039400     05 WS-CONC-CORRENTE-MAI  PIC X(40) VALUE SPACES.
039500*        COPIA DE CTL-TIPO-CONC - 'M' PARA MAJOR, 'm' PARA
039600*        MINOR, IMPRESSA NO CABECALHO DO BLOCO DA CONCENTRACAO.
039700     05 WS-CONC-TIPO          PIC X(01) VALUE SPACES.
039800     05 FILLER                PIC X(05).
039900
040000*----------------------------------------------------------
040100*    TABELA DE ESCALA DE NOTAS - INICIALIZADA POR VALUE E
040200*    REDEFINIDA COMO VETOR DE PARES CODIGO/VALOR (8100-
040300*    COMPARA-NOTAS).
040400*----------------------------------------------------------
040500 01  WS-TAB-NOTAS-INIC.
040600*        UM PAR (SIGLA, VALOR) POR LINHA - 'CIP' E 'N/A' E 'T'
040700*        VALEM O MAXIMO (4.30) PARA NAO PENALIZAR CREDITO DE
040800*        APROVEITAMENTO E TRANSFERENCIA NO CASAMENTO DE NOTA.
040900     05 FILLER PIC X(03) VALUE 'CIP'.
041000     05 FILLER PIC S9V99 VALUE 4.30.
041100     05 FILLER PIC X(03) VALUE 'N/A'.
041200     05 FILLER PIC S9V99 VALUE 4.30.
041300     05 FILLER PIC X(03) VALUE 'T'.
041400     05 FILLER PIC S9V99 VALUE 4.30.
041500     05 FILLER PIC X(03) VALUE 'A'.
041600     05 FILLER PIC S9V99 VALUE 4.00.
041700     05 FILLER PIC X(03) VALUE 'A-'.
041800     05 FILLER PIC S9V99 VALUE 3.70.
041900     05 FILLER PIC X(03) VALUE 'B+'.
042000     05 FILLER PIC S9V99 VALUE 3.30.
042100     05 FILLER PIC X(03) VALUE 'B'.
042200     05 FILLER PIC S9V99 VALUE 3.00.
042300     05 FILLER PIC X(03) VALUE 'B-'.
042400     05 FILLER PIC S9V99 VALUE 2.70.
042500     05 FILLER PIC X(03) VALUE 'C+'.
042600     05 FILLER PIC S9V99 VALUE 2.30.
042700     05 FILLER PIC X(03) VALUE 'C'.
042800     05 FILLER PIC S9V99 VALUE 2.00.
042900     05 FILLER PIC X(03) VALUE 'C-'.
043000     05 FILLER PIC S9V99 VALUE 1.70.
043100     05 FILLER PIC X(03) VALUE 'D+'.
043200     05 FILLER PIC S9V99 VALUE 1.30.
043300     05 FILLER PIC X(03) VALUE 'D'.
043400     05 FILLER PIC S9V99 VALUE 1.00.
043500     05 FILLER PIC X(03) VALUE 'D-'.
043600     05 FILLER PIC S9V99 VALUE 0.70.
043700     05 FILLER PIC X(03) VALUE 'F'.
043800     05 FILLER PIC S9V99 VALUE 0.00.
043900 
044000 01  WS-TAB-NOTAS REDEFINES WS-TAB-NOTAS-INIC.
044100     05 WS-NOTA-ITEM OCCURS 15 TIMES INDEXED BY NOTA-IX.
044200        10 WS-NOTA-COD        PIC X(03).
044300        10 WS-NOTA-VAL        PIC S9V99.
044400 
044500*----------------------------------------------------------
044600*    CAMPOS DE TRABALHO DE 8100-COMPARA-NOTAS - WS-BUSCA-*
044700*    SAO USADOS PELA BUSCA NA TABELA (8110), WS-CMP-* PELA
044800*    COMPARACAO PROPRIAMENTE DITA (8111).
044900*----------------------------------------------------------
045000 01  WS-CAMPOS-NOTA.
045100     05 WS-BUSCA-COD          PIC X(03).
045200     05 WS-BUSCA-VAL          PIC S9V99.
045300     05 WS-CMP-G1             PIC X(03).
045400     05 WS-CMP-G2             PIC X(03).
045500     05 WS-CMP-V1             PIC S9V99.
045600     05 WS-CMP-V2             PIC S9V99.
045700*        'Y' SIGNIFICA QUE G1 E NOTA IGUAL OU MELHOR QUE G2.
045800     05 WS-CMP-RESULTADO      PIC X(01).
045900        88 WS-CMP-OK          VALUE 'Y'.
046000     05 FILLER                PIC X(05).
046100
046200*----------------------------------------------------------
046300*    AREA DE TRABALHO PARA AS MINI-GRAMATICAS DE 4000-
046400*    CARREGA-REQUISITOS (DIVISAO DE LISTAS E CORTE DE TEXTO)
046500*----------------------------------------------------------
046600 01  WS-AREA-PARSE.
046700*        PONTEIRO DE POSICAO CORRENTE DENTRO DO CAMPO SENDO
046800*        CORTADO (COMPARTILHADO POR TODAS AS GRAMATICAS).
046900     05 WS-PONTEIRO           PIC 9(03) COMP VALUE 1.
047000     05 WS-TAMANHO            PIC 9(03) COMP VALUE ZERO.
047100*        COPIA DE TRABALHO DE ROW-COURSES, CORTADA PEDACO A
047200*        PEDACO CONFORME OS SEPARADORES SAO ENCONTRADOS.
047300     05 WS-CAMPO-CORTE        PIC X(200) VALUE SPACES.
047400*        TEXTO DE UM SLOT DE SEQUENCIA ANTES DE SEPARAR O LADO
047500*        DA QUANTIDADE DO LADO DOS CODIGOS (SEPARADOR '(').
047600     05 WS-GRUPO-SEQ-TXT      PIC X(200) VALUE SPACES.
047700*        LADO DOS CODIGOS ALTERNATIVOS DO SLOT (DEPOIS DO '(').
047800     05 WS-LADO-CURSOS        PIC X(200) VALUE SPACES.
047900*        LADO DA QUANTIDADE MINIMA DE ALTERNATIVAS DO SLOT
048000*        (ANTES DO '(').
048100     05 WS-LADO-QTDE          PIC X(10)  VALUE SPACES.
048200*        QTDE DE SEPARADORES '/' ENCONTRADOS NO CAMPO CORRENTE.
048300     05 WS-QTDE-BARRAS        PIC 9(02) COMP VALUE ZERO.
048400*        QTDE DE SEPARADORES ';' ENCONTRADOS NO CAMPO CORRENTE.
048500     05 WS-QTDE-PONTOVIRG     PIC 9(02) COMP VALUE ZERO.
048600*        VRS 1.8 - STU0035 - QTDE DE OCORRENCIAS DE '295H'/
048700*        '296H'/'297H' DENTRO DE WRK-CODE (0 = NAO CONTEM).
048800     05 WS-QTDE-CORINGA-ESTUDO PIC 9(02) COMP VALUE ZERO.
048900     05 WS-POS-ABRE-PAR       PIC 9(03) COMP VALUE ZERO.
049000     05 WS-POS-FECHA-PAR      PIC 9(03) COMP VALUE ZERO.
049100     05 WS-POS-BARRA          PIC 9(03) COMP VALUE ZERO.
049200*        WS-QUALIF-* SAO OS CAMPOS DE TRABALHO COMUNS AS DUAS
049300*        GRAMATICAS DE QUALIFICADOR (4300 NUMERICO, 4400 TIPO).
049400     05 WS-QUALIF-TXT         PIC X(80) VALUE SPACES.
049500     05 WS-QUALIF-PECA        PIC X(20) VALUE SPACES.
049600     05 WS-QUALIF-QTDE        PIC 9(02) VALUE ZERO.
049700     05 WS-QUALIF-DIGITOS     PIC X(10) VALUE SPACES.
049800     05 WS-IX-CHAR            PIC 9(03) COMP VALUE ZERO.
049900     05 WS-IX-DIGITO          PIC 9(02) COMP VALUE ZERO.
050000*        VRS 1.8 - STU0033 - MAIOR POSICAO INICIAL VALIDA PARA A
050100*        JANELA DESLIZANTE DE 5138/5148, DADO O TAMANHO JA CORTADO
050200*        (WS-TRIM-TAM) DA TAG EM WRK-TYPES - EVITA ULTRAPASSAR O
050300*        FIM DE REQ-TIPO-VALOR (PIC X(20)).
050400     05 WS-IX-CHAR-LIMITE     PIC 9(03) COMP VALUE ZERO.
050500     05 FILLER                PIC X(02).
050600
050700*----------------------------------------------------------
050800*    UTILITARIO GENERICO DE CORTE DE ESPACOS A ESQUERDA
050900*    (8900-TRIM-ESQ) - REUSADO POR TODAS AS GRAMATICAS.
051000*----------------------------------------------------------
051100 01  WS-AREA-TRIM.
051200*        CAMPO A SER CORTADO, PASSADO PELO CHAMADOR.
051300     05 WS-TRIM-ENTRA         PIC X(200) VALUE SPACES.
051400*        CAMPO JA CORTADO, DEVOLVIDO AO CHAMADOR.
051500     05 WS-TRIM-SAI           PIC X(200) VALUE SPACES.
051600     05 WS-TRIM-POS           PIC 9(03) COMP VALUE 1.
051700     05 WS-TRIM-TAM           PIC 9(03) COMP VALUE ZERO.
051800     05 WS-TRIM-FIM           PIC 9(03) COMP VALUE ZERO.
051900     05 FILLER                PIC X(05).
052000
052100*----------------------------------------------------------
052200*    AREA DE TRABALHO DO CASAMENTO DE REQUISITOS (5000/5100/
052300*    5200) E DA IMPRESSAO DO RELATORIO (6000).
052400*----------------------------------------------------------
052500 01  WS-AREA-CASAMENTO.
052600*        QTDE DE CANDIDATOS JA GUARDADOS EM WS-CODIGO-CANDIDATO
052700*        PARA O GRUPO DE CURSO QUE ESTA SENDO TESTADO AGORA.
052800     05 WS-NUM-PREENCHIDO     PIC 9(02) COMP VALUE ZERO.
052900*        QTDE DE SLOTS DE SEQUENCIA JA CASADOS NA SEQUENCIA
053000*        ATUAL (5200-CASA-SEQUENCIA).
053100     05 WS-SEQ-PREENCHIDA-CT  PIC 9(02) COMP VALUE ZERO.
053200*        VETOR COM OS CODIGOS DOS CURSOS DO HISTORICO QUE
053300*        CASARAM COM O REQUISITO CORRENTE (PARA IMPRIMIR NO
053400*        DETALHE DO RELATORIO).
053500     05 WS-CODIGO-CANDIDATO   OCCURS 50 TIMES
053600                              PIC X(10).
053700*        'Y' QUANDO O CURSO CANDIDATO ATENDE O TESTE DE GRUPO/
053800*        QUALIFICADOR EM 5120-TESTA-CANDIDATO.
053900     05 WS-CANDIDATO-QUALIFICA PIC X(01).
054000        88 CANDIDATO-QUALIFICA VALUE 'Y'.
054100*        QTDE DE CURSOS DO CANDIDATO QUE JA CASARAM COM O
054200*        GRUPO CORRENTE (COMPARADO CONTRA RREQ-QTD-NECESSARIA).
054300     05 WS-NUM-CURSO          PIC 9(03) COMP VALUE ZERO.
054400*        SIGLA DE DEPARTAMENTO DO REQUISITO CORRENTE, USADA
054500*        PARA FILTRAR OS CURSOS DO HISTORICO DO ALUNO.
054600     05 WS-DEPARTAMENTO-REQ   PIC X(03) VALUE SPACES.
054700*        'Y' QUANDO O GRUPO DE CURSO CORRENTE E CORINGA (SIGLA
054800*        '***'), OU SEJA, ACEITA CURSO DE QUALQUER DEPARTAMENTO.
054900     05 WS-E-CORINGA          PIC X(01) VALUE 'N'.
055000        88 GRUPO-E-CORINGA    VALUE 'Y'.
055100*        LINHA DE IMPRESSAO DO RELATORIO, MONTADA PARAGRAFO A
055200*        PARAGRAFO ANTES DO WRITE EM REG-PROGRESS.
055300     05 WS-LINHA-RPT          PIC X(132) VALUE SPACES.
055400*        LINHA DE DETALHE (SEM O CABECALHO), USADA PELOS
055500*        PARAGRAFOS 6100/6200 PARA MONTAR OS BLOCOS [X]/[~]/[ ].
055600     05 WS-LINHA-DETALHE      PIC X(120) VALUE SPACES.
055700*        SUBSCRITO DE WS-TAB-REQUISITOS (REQUISITO CORRENTE).
055800     05 WS-IX-GRUPO           PIC 9(02) COMP VALUE ZERO.
055900*        SUBSCRITO GENERICO DE PARES QUALIFICADOR (NUMERICO OU
056000*        TIPO) DENTRO DO REQUISITO CORRENTE.
056100     05 WS-IX-PAR             PIC 9(02) COMP VALUE ZERO.
056200*        SUBSCRITO DE RSEQ-CODIGO (SLOT DA SEQUENCIA CORRENTE).
056300     05 WS-IX-SEQ             PIC 9(02) COMP VALUE ZERO.
056400*        SUBSCRITO DE WS-TAB-TRABALHO (CURSO DO ALUNO CORRENTE).
056500     05 WS-IX-SLOT            PIC 9(02) COMP VALUE ZERO.
056600*        SUBSCRITO DE VARREDURA DOS PARES TIPO (REQ-PAR-TIPO).
056700     05 WS-IX-TIPO-TAG        PIC 9(02) COMP VALUE ZERO.
056800*        QTDE DE CURSOS/SLOTS AINDA FALTANDO PARA O REQUISITO
056900*        CORRENTE FICAR COMPLETO (USADA NO BLOCO '[~]').
057000     05 WS-RESTAM-NECES       PIC 9(02) COMP VALUE ZERO.
057100*        EDICAO DE WS-RESTAM-NECES PARA A LINHA DO RELATORIO.
057200     05 WS-RESTAM-NECES-ED    PIC 9(02) VALUE ZERO.
057300*        GUARDA O IX-PAR NO MOMENTO EM QUE UM PAR QUALIFICADOR
057400*        CASOU, PARA MONTAR A DESCRICAO NO DETALHE DO RELATORIO.
057500     05 WS-IX-PAR-SALVO       PIC 9(02) COMP VALUE ZERO.
057600*        PONTEIRO DE INSPECAO/ACUMULACAO USADO PELOS PARSERS DE
057700*        QUALIFICADOR (4300/4400) PARA VARRER ROW-NUMBER-REQS/
057800*        ROW-TYPE-REQS CARACTERE A CARACTERE.
057900     05 WS-ACUM-PTR           PIC 9(03) COMP VALUE 1.
058000*        'Y' QUANDO O REQUISITO CORRENTE FOI MARCADO COMO
058100*        ELETIVA EM 8200-E-ELETIVA.
058200     05 WS-E-ELETIVA          PIC X(01) VALUE 'N'.
058300        88 REQUISITO-E-ELETIVA VALUE 'Y'.
058400*        'S' ENQUANTO NENHUM SLOT DA SEQUENCIA CORRENTE FOI
058500*        CASADO AINDA (CONTROLA A REGRA DO PRIMEIRO SLOT).
058600     05 WS-FLAG-1A-SEQ        PIC X(01) VALUE 'S'.
058700        88 SEQ-E-A-PRIMEIRA   VALUE 'S'.
058800*        QTDE DE SLOTS DE SEQUENCIA AINDA FALTANDO.
058900     05 WS-SEQ-FALTAM         PIC 9(02) COMP VALUE ZERO.
059000*        EDICAO DE WS-SEQ-FALTAM PARA A LINHA DO RELATORIO.
059100     05 WS-SEQ-FALTAM-ED      PIC 9(02) VALUE ZERO.
059200     05 FILLER                PIC X(05).
059300
059400*----------------------------------------------------------
059500*    CONTADORES GERAIS DO RELATORIO, IMPRESSOS NO RODAPE E
059600*    EXIBIDOS NO DISPLAY DE ENCERRAMENTO (9000-FECHA).
059700*----------------------------------------------------------
059800 01  WS-CONTADORES-GERAIS.
059900*        QTDE DE CONCENTRACOES AUDITADAS NESTA RODADA (UMA POR
060000*        REGISTRO DETALHE DE CONCCTL.DAT).
060100     05 WS-QTDE-CONCENTRACOES PIC 9(03) COMP VALUE ZERO.
060200*        QTDE TOTAL DE REQUISITOS CASADOS/TESTADOS EM TODAS AS
060300*        CONCENTRACOES DESTA RODADA.
060400     05 WS-QTDE-REQUISITOS    PIC 9(05) COMP VALUE ZERO.
060500     05 FILLER                PIC X(05).
060600
060700 PROCEDURE DIVISION.
060800 
060900*============================================================
061000*    1000-ABRE-ARQUIVOS - ABRE OS QUATRO ARQUIVOS DO PROGRAMA
061100*    E JA ENCADEIA PARA O PROCESSAMENTO PRINCIPAL. E O PADRAO
061200*    DA CASA: O PARAGRAFO 1000 NUNCA SO ABRE ARQUIVO, ELE
061300*    TAMBEM CHAMA QUEM VEM DEPOIS, PARA NAO PRECISAR DE UM
061400*    PARAGRAFO 'MAIN' SEPARADO SO PARA ISSO.
061500*============================================================
061600 1000-ABRE-ARQUIVOS SECTION.
061700*        ABRE OS ARQUIVOS E ENCADEIA PARA O PROCESSAMENTO PRINCIPAL.
061800 1000-INICIO.
061900*        ABRE O ARQUIVO E CONFERE O FILE STATUS EM SEGUIDA.
062000     OPEN INPUT COURSE.
062100*        CONFERE SE STATUS-COURSE NOT = '00'
062200     IF STATUS-COURSE NOT = '00'
062300*        MENSAGEM DE CONSOLE PARA ACOMPANHAMENTO DA OPERACAO
062400        DISPLAY 'STUAUDIT: COURSE.DAT NAO ENCONTRADO'
062500        STOP RUN.
062600 
062700*        ABRE: OPEN INPUT CONCCTL
062800     OPEN INPUT CONCCTL.
062900*        CONFERE SE STATUS-CTL NOT = '00'
063000     IF STATUS-CTL NOT = '00'
063100*        MENSAGEM DE CONSOLE PARA ACOMPANHAMENTO DA OPERACAO
063200        DISPLAY 'STUAUDIT: CONCCTL.DAT NAO ENCONTRADO'
063300*        FECHA OS ARQUIVOS ABERTOS PELO PROGRAMA
063400        CLOSE COURSE
063500        STOP RUN.
063600 
063700*        ABRE: OPEN INPUT CONCROW
063800     OPEN INPUT CONCROW.
063900*        CONFERE SE STATUS-ROW NOT = '00'
064000     IF STATUS-ROW NOT = '00'
064100*        MENSAGEM DE CONSOLE PARA ACOMPANHAMENTO DA OPERACAO
064200        DISPLAY 'STUAUDIT: CONCROW.DAT NAO ENCONTRADO'
064300*        FECHA OS ARQUIVOS ABERTOS PELO PROGRAMA
064400        CLOSE COURSE CONCCTL
064500        STOP RUN.
064600 
064700*        ABRE: OPEN OUTPUT PROGRESS
064800     OPEN OUTPUT PROGRESS.
064900*        CONFERE SE STATUS-RPT NOT = '00'
065000     IF STATUS-RPT NOT = '00'
065100*        MENSAGEM DE CONSOLE PARA ACOMPANHAMENTO DA OPERACAO
065200        DISPLAY 'STUAUDIT: FALHA AO CRIAR PROGRESS.RPT'
065300*        FECHA OS ARQUIVOS ABERTOS PELO PROGRAMA
065400        CLOSE COURSE CONCCTL CONCROW
065500        STOP RUN.
065600 
065700*        CHAMA 2000-CARREGA-HISTORICO PARA CONTINUAR O PROCESSAMENTO
065800     PERFORM 2000-CARREGA-HISTORICO
065900             THRU 2000-CARREGA-HISTORICO-EXIT.
066000*        CHAMA 3000-AUDITA-CONCENTRACOES PARA CONTINUAR O
066100*        PROCESSAMENTO
066200     PERFORM 3000-AUDITA-CONCENTRACOES
066300             THRU 3000-AUDITA-CONCENTRACOES-EXIT.
066400*        DESVIA PARA 9000-FECHA
066500     GO TO 9000-FECHA.
066600 
066700*----------------------------------------------------------
066800*    2000-CARREGA-HISTORICO - LEITURA SEQUENCIAL CLASSICA
066900*    COM GO TO NO FIM DO PARAGRAFO (PADRAO 'READ-PROCESS-
067000*    LOOP' DESTA CASA). CARREGA COURSE.DAT POR INTEIRO NA
067100*    TABELA-MESTRA UMA UNICA VEZ, ANTES DE AUDITAR A PRIMEIRA
067200*    CONCENTRACAO.
067300*----------------------------------------------------------
067400 2000-CARREGA-HISTORICO SECTION.
067500*        LE UM REGISTRO DE COURSE.DAT E CARREGA NA TABELA MESTRA.
067600 2000-LE-CURSO.
067700*        LEITURA SEQUENCIAL DE ARQUIVO, COM TRATAMENTO DE
067800*        FIM-DE-ARQUIVO NO PADRAO USADO NESTE PROGRAMA.
067900     READ COURSE
068000         AT END
068100*        DESVIA PARA 2000-CARREGA-HISTORICO-EXIT
068200            GO TO 2000-CARREGA-HISTORICO-EXIT.
068300 
068400*        ACUMULA: ADD 1 TO WS-MST-QTDE
068500     ADD 1 TO WS-MST-QTDE.
068600*        GRAVA CRS-TERM EM MST-TERM
068700     MOVE CRS-TERM       TO MST-TERM(WS-MST-QTDE).
068800*        GRAVA CRS-YEAR EM MST-YEAR
068900     MOVE CRS-YEAR       TO MST-YEAR(WS-MST-QTDE).
069000*        GRAVA CRS-CODE EM MST-CODE
069100     MOVE CRS-CODE       TO MST-CODE(WS-MST-QTDE).
069200*        GRAVA CRS-TITLE EM MST-TITLE
069300     MOVE CRS-TITLE      TO MST-TITLE(WS-MST-QTDE).
069400*        GRAVA CRS-TYPE-COUNT EM MST-TYPE-COUNT
069500     MOVE CRS-TYPE-COUNT TO MST-TYPE-COUNT(WS-MST-QTDE).
069600*        CHAMA 2010-COPIA-TIPOS PARA CONTINUAR O PROCESSAMENTO
069700     PERFORM 2010-COPIA-TIPOS
069800             VARYING WS-IX-TIPO-TAG FROM 1 BY 1
069900             UNTIL WS-IX-TIPO-TAG > 25.
070000*        GRAVA CRS-CREDITS EM MST-CREDITS
070100     MOVE CRS-CREDITS    TO MST-CREDITS(WS-MST-QTDE).
070200*        GRAVA CRS-IS-AP EM MST-IS-AP
070300     MOVE CRS-IS-AP      TO MST-IS-AP(WS-MST-QTDE).
070400*        GRAVA CRS-GRADE EM MST-GRADE
070500     MOVE CRS-GRADE      TO MST-GRADE(WS-MST-QTDE).
070600*        DESVIA PARA 2000-LE-CURSO
070700     GO TO 2000-LE-CURSO.
070800 
070900*        COPIA O VETOR DE TAGS DE TIPO DE TURMA DO CURSO LIDO.
071000 2010-COPIA-TIPOS.
071100*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
071200*        DA ROTINA DE CASAMENTO/IMPRESSAO.
071300     MOVE CRS-TYPES(WS-IX-TIPO-TAG)
071400          TO MST-TYPES(WS-MST-QTDE WS-IX-TIPO-TAG).
071500 
071600 2000-CARREGA-HISTORICO-EXIT.
071700     EXIT.
071800 
071900*----------------------------------------------------------
072000*    3000-AUDITA-CONCENTRACOES - LE O REGISTRO CABECALHO DE
072100*    CONCCTL.DAT (ANO DE FORMATURA) E DEPOIS UM DETALHE POR
072200*    CONCENTRACAO A AUDITAR, NA ORDEM MAJOR-DEPOIS-MINOR EM
072300*    QUE O ARQUIVO FOI PREPARADO.
072400*----------------------------------------------------------
072500*============================================================
072600*    3000-AUDITA-CONCENTRACOES - LACO DE CONTROLE EXTERNO.
072700*    O PRIMEIRO REGISTRO DE CONCCTL.DAT TEM QUE SER O
072800*    CABECALHO (ANO DE FORMATURA) - SE NAO FOR, O PROGRAMA
072900*    ENCERRA SEM PROCESSAR NADA. DEPOIS DISSO, PERCORRE OS
073000*    DETALHES NA ORDEM EM QUE FORAM GRAVADOS (MAJOR DEPOIS
073100*    MINOR), SEM REORDENAR NADA.
073200*============================================================
073300 3000-AUDITA-CONCENTRACOES SECTION.
073400*        LE O CABECALHO DE CONCCTL.DAT E ENCADEIA O LOOP PRINCIPAL.
073500 3000-INICIO.
073600*        PROGRAMA.
073700     READ CONCCTL
073800         AT END
073900*        MENSAGEM DE CONSOLE PARA ACOMPANHAMENTO DA OPERACAO
074000            DISPLAY 'STUAUDIT: CONCCTL.DAT VAZIO'
074100*        DESVIA PARA 3000-AUDITA-CONCENTRACOES-EXIT
074200            GO TO 3000-AUDITA-CONCENTRACOES-EXIT.
074300*        CONFERE SE NOT CTL-IS-HEADER
074400     IF NOT CTL-IS-HEADER
074500*        MENSAGEM DE CONSOLE PARA ACOMPANHAMENTO DA OPERACAO
074600        DISPLAY 'STUAUDIT: PRIMEIRO REGISTRO NAO E CABECALHO'
074700*        DESVIA PARA 3000-AUDITA-CONCENTRACOES-EXIT
074800        GO TO 3000-AUDITA-CONCENTRACOES-EXIT.
074900 
075000*        GRAVA CTL-ANO-FORMATURA EM WS-ANO-FORMATURA
075100     MOVE CTL-ANO-FORMATURA TO WS-ANO-FORMATURA.
075200*        CHAMA 6000-IMPRIME-CABECALHO PARA CONTINUAR O PROCESSAMENTO
075300     PERFORM 6000-IMPRIME-CABECALHO
075400             THRU 6000-IMPRIME-CABECALHO-EXIT.
075500 
075600*        CHAMA 3100-LE-DETALHE PARA CONTINUAR O PROCESSAMENTO
075700     PERFORM 3100-LE-DETALHE THRU 3100-LE-DETALHE-EXIT.
075800*        CHAMA 3200-PROCESSA-DETALHE PARA CONTINUAR O PROCESSAMENTO
075900     PERFORM 3200-PROCESSA-DETALHE
076000             THRU 3200-PROCESSA-DETALHE-EXIT
076100             UNTIL STATUS-CTL = '10'.
076200 
076300 3000-AUDITA-CONCENTRACOES-EXIT.
076400     EXIT.
076500 
076600*        LE O PROXIMO REGISTRO DETALHE DE CONCCTL.DAT.
076700 3100-LE-DETALHE.
076800*        PROGRAMA.
076900     READ CONCCTL
077000         AT END
077100*        GRAVA '10' EM STATUS-CTL
077200            MOVE '10' TO STATUS-CTL
077300*        DESVIA PARA 3100-LE-DETALHE-EXIT
077400            GO TO 3100-LE-DETALHE-EXIT.
077500 
077600 3100-LE-DETALHE-EXIT.
077700     EXIT.
077800 
077900*        AUDITA UMA CONCENTRACAO: IMPRIME CABECALHO, CARREGA OS
078000*        REQUISITOS E CASA O HISTORICO DO ALUNO CONTRA ELES.
078100 3200-PROCESSA-DETALHE.
078200*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
078300*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
078400     IF NOT CTL-IS-DETALHE
078500*        DESVIA PARA 3100-LE-DETALHE
078600        GO TO 3100-LE-DETALHE.
078700 
078800*        ACUMULA: ADD 1 TO WS-QTDE-CONCENTRACOES
078900     ADD 1 TO WS-QTDE-CONCENTRACOES.
079000*        GRAVA CTL-NOME-CONC EM WS-CONC-CORRENTE
079100     MOVE CTL-NOME-CONC TO WS-CONC-CORRENTE.
079200*        GRAVA CTL-TIPO-CONC EM WS-CONC-TIPO
079300     MOVE CTL-TIPO-CONC TO WS-CONC-TIPO.
079400*        GRAVA CTL-NOME-CONC EM WS-CONC-CORRENTE-MAI
079500     MOVE CTL-NOME-CONC TO WS-CONC-CORRENTE-MAI.
079600*        PERCORRE O CAMPO CARACTERE A CARACTERE
079700     INSPECT WS-CONC-CORRENTE-MAI
079800             CONVERTING
079900             'abcdefghijklmnopqrstuvwxyz'
080000             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
080100 
080200*        CHAMA 6010-IMPRIME-NOME-CONC PARA CONTINUAR O PROCESSAMENTO
080300     PERFORM 6010-IMPRIME-NOME-CONC
080400             THRU 6010-IMPRIME-NOME-CONC-EXIT.
080500*        CHAMA 3300-COPIA-CURSOS PARA CONTINUAR O PROCESSAMENTO
080600     PERFORM 3300-COPIA-CURSOS THRU 3300-COPIA-CURSOS-EXIT.
080700*        CHAMA 4000-CARREGA-REQUISITOS PARA CONTINUAR O PROCESSAMENTO
080800     PERFORM 4000-CARREGA-REQUISITOS
080900             THRU 4000-CARREGA-REQUISITOS-EXIT.
081000*        CHAMA 5000-CASA-REQUISITOS PARA CONTINUAR O PROCESSAMENTO
081100     PERFORM 5000-CASA-REQUISITOS
081200             THRU 5000-CASA-REQUISITOS-EXIT.
081300 
081400*        CHAMA 3100-LE-DETALHE PARA CONTINUAR O PROCESSAMENTO
081500     PERFORM 3100-LE-DETALHE THRU 3100-LE-DETALHE-EXIT.
081600 
081700 3200-PROCESSA-DETALHE-EXIT.
081800     EXIT.
081900 
082000*----------------------------------------------------------
082100*    3300-COPIA-CURSOS - CADA CONCENTRACAO PRECISA DE UMA
082200*    COPIA FRESCA DA TABELA-MESTRA, PORQUE O CASAMENTO
082300*    CONSOME (MARCA) ENTRADAS DA TABELA DE TRABALHO - SE NAO
082400*    RENOVASSE AQUI, UM CURSO JA USADO NA CONCENTRACAO
082500*    ANTERIOR APARECERIA CONSUMIDO NA PROXIMA.
082600*----------------------------------------------------------
082700 3300-COPIA-CURSOS SECTION.
082800*        PERCORRE A TABELA MESTRA COPIANDO CADA CURSO PARA A TABELA
082900*        DE TRABALHO (POOL CONSUMIVEL DESTA CONCENTRACAO).
083000 3300-INICIO.
083100*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
083200*        DA ROTINA DE CASAMENTO/IMPRESSAO.
083300     MOVE WS-MST-QTDE TO WS-WRK-QTDE.
083400*        CHAMA 3310-COPIA-UM-CURSO PARA CONTINUAR O PROCESSAMENTO
083500     PERFORM 3310-COPIA-UM-CURSO
083600             VARYING WRK-IX FROM 1 BY 1
083700             UNTIL WRK-IX > WS-WRK-QTDE.
083800 
083900 3300-COPIA-CURSOS-EXIT.
084000     EXIT.
084100 
084200*        COPIA OS CAMPOS DE UM CURSO DA TABELA MESTRA PARA A DE
084300*        TRABALHO.
084400 3310-COPIA-UM-CURSO.
084500*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
084600*        DA ROTINA DE CASAMENTO/IMPRESSAO.
084700     MOVE MST-CODE(WRK-IX)       TO WRK-CODE(WRK-IX).
084800*        GRAVA MST-TYPE-COUNT(WRK-IX) EM WRK-TYPE-COUNT
084900     MOVE MST-TYPE-COUNT(WRK-IX) TO WRK-TYPE-COUNT(WRK-IX).
085000*        CHAMA 3320-COPIA-UM-TIPO PARA CONTINUAR O PROCESSAMENTO
085100     PERFORM 3320-COPIA-UM-TIPO
085200             VARYING WS-IX-TIPO-TAG FROM 1 BY 1
085300             UNTIL WS-IX-TIPO-TAG > 25.
085400*        GRAVA MST-GRADE(WRK-IX) EM WRK-GRADE
085500     MOVE MST-GRADE(WRK-IX)      TO WRK-GRADE(WRK-IX).
085600*        GRAVA 'N' EM WRK-CONSUMIDO
085700     MOVE 'N'                    TO WRK-CONSUMIDO(WRK-IX).
085800 
085900*        COPIA UMA TAG DE TIPO DE TURMA PARA A TABELA DE TRABALHO.
086000 3320-COPIA-UM-TIPO.
086100*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
086200*        DA ROTINA DE CASAMENTO/IMPRESSAO.
086300     MOVE MST-TYPES(WRK-IX WS-IX-TIPO-TAG)
086400          TO WRK-TYPES(WRK-IX WS-IX-TIPO-TAG).
086500 
086600*============================================================
086700*    4000-CARREGA-REQUISITOS - CONCENTRATION PARSING LOGIC.
086800*    RELE CONCROW.DAT DESDE O INICIO, IGNORA A LINHA DE
086900*    CABECALHO (LINHA 0) E RETEM APENAS AS LINHAS CUJO NOME
087000*    DE CONCENTRACAO CASA (SEM DIFERENCIAR MAIUSCULAS) COM A
087100*    CONCENTRACAO CORRENTE, MONTANDO WS-TAB-REQUISITOS.
087200*============================================================
087300*============================================================
087400*    4000-CARREGA-REQUISITOS - RELE CONCROW.DAT DESDE O
087500*    INICIO A CADA CONCENTRACAO, FILTRANDO PELO NOME (JA EM
087600*    CAIXA ALTA) E MONTANDO A TABELA DE TRABALHO DE
087700*    REQUISITOS. RELER O ARQUIVO INTEIRO A CADA VEZ E MENOS
087800*    EFICIENTE QUE UMA TABELA EM MEMORIA, MAS EVITA MANTER
087900*    UM PONTEIRO DE POSICAO ENTRE CONCENTRACOES.
088000*============================================================
088100 4000-CARREGA-REQUISITOS SECTION.
088200*        REBOBINA CONCROW.DAT E ENCADEIA A LEITURA DAS LINHAS DA
088300*        CONCENTRACAO CORRENTE.
088400 4000-INICIO.
088500*        PROGRAMA.
088600     MOVE ZERO TO WS-REQ-QTDE.
088700*        FECHA OS ARQUIVOS ABERTOS PELO PROGRAMA
088800     CLOSE CONCROW.
088900*        ABRE: OPEN INPUT CONCROW
089000     OPEN INPUT CONCROW.
089100*        CONFERE SE STATUS-ROW NOT = '00'
089200     IF STATUS-ROW NOT = '00'
089300*        MENSAGEM DE CONSOLE PARA ACOMPANHAMENTO DA OPERACAO
089400        DISPLAY 'STUAUDIT: FALHA AO RELER CONCROW.DAT'
089500*        DESVIA PARA 4000-CARREGA-REQUISITOS-EXIT
089600        GO TO 4000-CARREGA-REQUISITOS-EXIT.
089700 
089800     READ CONCROW
089900         AT END
090000*        DESVIA PARA 4000-CARREGA-REQUISITOS-EXIT
090100            GO TO 4000-CARREGA-REQUISITOS-EXIT.
090200 
090300*        CHAMA 4010-LE-PROXIMA-LINHA PARA CONTINUAR O PROCESSAMENTO
090400     PERFORM 4010-LE-PROXIMA-LINHA
090500             THRU 4010-LE-PROXIMA-LINHA-EXIT
090600             UNTIL STATUS-ROW = '10'.
090700 
090800 4000-CARREGA-REQUISITOS-EXIT.
090900     EXIT.
091000 
091100*        LE A PROXIMA LINHA DE CONCROW.DAT E TESTA SE E DA
091200*        CONCENTRACAO CORRENTE.
091300 4010-LE-PROXIMA-LINHA.
091400*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
091500*        DA ROTINA DE CASAMENTO/IMPRESSAO.
091600     MOVE ROW-CONC-NAME TO WS-TRIM-ENTRA.
091700*        PERCORRE O CAMPO CARACTERE A CARACTERE
091800     INSPECT WS-TRIM-ENTRA
091900             CONVERTING
092000             'abcdefghijklmnopqrstuvwxyz'
092100             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
092200*        CONFERE SE WS-TRIM-ENTRA NOT = WS-CONC-CORRENTE-MAI
092300     IF WS-TRIM-ENTRA NOT = WS-CONC-CORRENTE-MAI
092400*        DESVIA PARA 4090-PROXIMA
092500        GO TO 4090-PROXIMA.
092600*        CONFERE SE WS-REQ-QTDE > 29
092700     IF WS-REQ-QTDE > 29
092800*        DESVIA PARA 4090-PROXIMA
092900        GO TO 4090-PROXIMA.
093000 
093100*        ACUMULA: ADD 1 TO WS-REQ-QTDE
093200     ADD 1 TO WS-REQ-QTDE.
093300*        AJUSTA SET REQ-IX TO WS-REQ-QTDE
093400     SET REQ-IX TO WS-REQ-QTDE.
093500*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
093600     MOVE SPACES TO REQ-TITULO(REQ-IX).
093700*        GRAVA ROW-TITLE EM REQ-TITULO
093800     MOVE ROW-TITLE TO REQ-TITULO(REQ-IX).
093900*        GRAVA ROW-NUM-NEEDED EM REQ-QTDE-NECES
094000     MOVE ROW-NUM-NEEDED TO REQ-QTDE-NECES(REQ-IX).
094100*        GRAVA ROW-GRADE-REQ EM REQ-NOTA-MINIMA
094200     MOVE ROW-GRADE-REQ TO REQ-NOTA-MINIMA(REQ-IX).
094300*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
094400     MOVE ZERO TO REQ-QTDE-GRUPO(REQ-IX).
094500*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
094600     MOVE ZERO TO REQ-QTDE-SEQ(REQ-IX).
094700*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
094800     MOVE ZERO TO REQ-QTDE-PAR-NUM(REQ-IX).
094900*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
095000     MOVE ZERO TO REQ-QTDE-PAR-TIPO(REQ-IX).
095100 
095200*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
095300     MOVE ZERO TO WS-QTDE-PONTOVIRG.
095400*        PERCORRE O CAMPO CARACTERE A CARACTERE
095500     INSPECT ROW-COURSES TALLYING WS-QTDE-PONTOVIRG
095600             FOR ALL ';'.
095700*        CONFERE SE WS-QTDE-PONTOVIRG > ZERO
095800     IF WS-QTDE-PONTOVIRG > ZERO
095900*        GRAVA 'Y' EM REQ-E-SEQUENCIA
096000        MOVE 'Y' TO REQ-E-SEQUENCIA(REQ-IX)
096100*        CHAMA 4200-DIVIDE-SEQUENCIA PARA CONTINUAR O PROCESSAMENTO
096200        PERFORM 4200-DIVIDE-SEQUENCIA
096300                THRU 4200-DIVIDE-SEQUENCIA-EXIT
096400     ELSE
096500*        GRAVA 'N' EM REQ-E-SEQUENCIA
096600        MOVE 'N' TO REQ-E-SEQUENCIA(REQ-IX)
096700*        CHAMA 4100-DIVIDE-GRUPO-CURSO PARA CONTINUAR O PROCESSAMENTO
096800        PERFORM 4100-DIVIDE-GRUPO-CURSO
096900                THRU 4100-DIVIDE-GRUPO-CURSO-EXIT.
097000 
097100*        CONFERE SE ROW-NUMBER-REQS NOT = SPACES
097200     IF ROW-NUMBER-REQS NOT = SPACES
097300*        CHAMA 4300-PARSE-QUALIF-NUMERICO PARA CONTINUAR O
097400*        PROCESSAMENTO
097500        PERFORM 4300-PARSE-QUALIF-NUMERICO
097600                THRU 4300-PARSE-QUALIF-NUMERICO-EXIT.
097700*        CONFERE SE ROW-TYPE-REQS NOT = SPACES
097800     IF ROW-TYPE-REQS NOT = SPACES
097900*        CHAMA 4400-PARSE-QUALIF-TIPO PARA CONTINUAR O PROCESSAMENTO
098000        PERFORM 4400-PARSE-QUALIF-TIPO
098100                THRU 4400-PARSE-QUALIF-TIPO-EXIT.
098200 
098300*        DESCARTA A LINHA (NAO E DA CONCENTRACAO CORRENTE) E LE A
098400*        PROXIMA.
098500 4090-PROXIMA.
098600*        PROGRAMA.
098700     READ CONCROW
098800         AT END
098900*        GRAVA '10' EM STATUS-ROW
099000            MOVE '10' TO STATUS-ROW
099100*        DESVIA PARA 4010-LE-PROXIMA-LINHA-EXIT
099200            GO TO 4010-LE-PROXIMA-LINHA-EXIT.
099300 
099400 4010-LE-PROXIMA-LINHA-EXIT.
099500     EXIT.
099600 
099700*----------------------------------------------------------
099800*    4100-DIVIDE-GRUPO-CURSO - QUEBRA ROW-COURSES SEPARADO
099900*    POR VIRGULA NA LISTA PLANA DE CODIGOS DE CURSO DE UM
100000*    REQUISITO DE GRUPO (ATE 50 ENTRADAS). USA WS-LARGURA-
100100*    CAMPO-CORTE COMO LIMITE DE VARREDURA DO CAMPO.
100200*----------------------------------------------------------
100300 4100-DIVIDE-GRUPO-CURSO SECTION.
100400*        PARTE ROW-COURSES EM CODIGOS DE CURSO, SEPARADOS POR
100500*        VIRGULA, MONTANDO REQ-GRUPO-CURSO.
100600 4100-INICIO.
100700*        WS-LARGURA-CAMPO-CORTE (ITEM 77) SUBSTITUI O LIMITE
100800*        '200' QUE ANTES FICAVA ESPALHADO EM VARIOS PONTOS DO
100900*        PROGRAMA - SO EXISTE UM LUGAR PARA MUDAR O TAMANHO DO
101000*        CAMPO DE CORTE SE UM DIA ELE CRESCER.
101100     MOVE 1 TO WS-PONTEIRO.
101200*        GRAVA ROW-COURSES EM WS-CAMPO-CORTE
101300     MOVE ROW-COURSES TO WS-CAMPO-CORTE.
101400*        CHAMA 4110-PROXIMO-CURSO PARA CONTINUAR O PROCESSAMENTO
101500     PERFORM 4110-PROXIMO-CURSO
101600             UNTIL WS-PONTEIRO > WS-LARGURA-CAMPO-CORTE
101700                OR REQ-QTDE-GRUPO(REQ-IX) > 49.
101800 
101900 4100-DIVIDE-GRUPO-CURSO-EXIT.
102000     EXIT.
102100 
102200*        EXTRAI O PROXIMO CODIGO DE CURSO DO GRUPO.
102300*        VRS 1.9 - STU0048 - O UNSTRING SO CONSOME A VIRGULA, NAO
102400*        O ESPACO QUE VEM DEPOIS DELA (P.EX. ", ") - POR ISSO O
102500*        PONTEIRO AGORA PULA TODOS OS BRANCOS ANTES DE DECIDIR SE
102600*        ACABOU O CAMPO, EM VEZ DE SAIR NO PRIMEIRO BRANCO
102700*        ENCONTRADO (O QUE DESCARTAVA TODA ENTRADA APOS A PRIMEIRA).
102800 4110-PROXIMO-CURSO.
102900*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
103000*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
103100     PERFORM 4111-PULA-BRANCO
103200             UNTIL WS-CAMPO-CORTE(WS-PONTEIRO:1) NOT = SPACE
103300                OR WS-PONTEIRO > WS-LARGURA-CAMPO-CORTE.
103400*        CONFERE SE WS-PONTEIRO > WS-LARGURA-CAMPO-CORTE
103500     IF WS-PONTEIRO > WS-LARGURA-CAMPO-CORTE
103600*        DESVIA PARA 4100-DIVIDE-GRUPO-CURSO-EXIT
103700        GO TO 4100-DIVIDE-GRUPO-CURSO-EXIT.
103800*        SEPARA O CAMPO NOS PEDACOS DELIMITADOS
103900     UNSTRING WS-CAMPO-CORTE DELIMITED BY ',' OR ALL SPACE
104000              INTO WS-LADO-CURSOS
104100              WITH POINTER WS-PONTEIRO.
104200*        CONFERE SE WS-LADO-CURSOS = SPACES
104300     IF WS-LADO-CURSOS = SPACES
104400*        DESVIA PARA 4100-DIVIDE-GRUPO-CURSO-EXIT
104500        GO TO 4100-DIVIDE-GRUPO-CURSO-EXIT.
104600*        ACUMULA: ADD 1 TO REQ-QTDE-GRUPO(REQ-IX)
104700     ADD 1 TO REQ-QTDE-GRUPO(REQ-IX).
104800*        AJUSTA SET WS-IX-GRUPO TO REQ-QTDE-GRUPO(REQ-IX)
104900     SET WS-IX-GRUPO TO REQ-QTDE-GRUPO(REQ-IX).
105000     MOVE WS-LADO-CURSOS(1:10)
105100          TO REQ-GRUPO-CURSO(REQ-IX WS-IX-GRUPO).
105200*        GRAVA 'N' EM REQ-GRUPO-USADO
105300     MOVE 'N' TO REQ-GRUPO-USADO(REQ-IX WS-IX-GRUPO).
105400*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
105500     MOVE SPACES TO WS-LADO-CURSOS.
105600
105700*        AVANCA O PONTEIRO ENQUANTO ENCONTRAR ESPACO EM BRANCO.
105800 4111-PULA-BRANCO.
105900*        ACUMULA: ADD 1 TO WS-PONTEIRO
106000     ADD 1 TO WS-PONTEIRO.
106100
106200*----------------------------------------------------------
106300*    4200-DIVIDE-SEQUENCIA - QUEBRA ROW-COURSES SEPARADO POR
106400*    PONTO-E-VIRGULA EM GRUPOS "(CURSO1, CURSO2 | N)"; CADA
106500*    GRUPO VIRA UMA SUB-EXIGENCIA (RSEQ) DA SEQUENCIA. A
106600*    ORDEM DOS GRUPOS NO CADASTRO E A ORDEM EM QUE OS SLOTS
106700*    PRECISAM SER CUMPRIDOS PELO ALUNO.
106800*----------------------------------------------------------
106900 4200-DIVIDE-SEQUENCIA SECTION.
107000*        PARTE ROW-COURSES EM SLOTS DE SEQUENCIA, SEPARADOS POR
107100*        PONTO-E-VIRGULA, MONTANDO REQ-SEQUENCIA.
107200 4200-INICIO.
107300*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
107400*        DA ROTINA DE CASAMENTO/IMPRESSAO.
107500     MOVE 1 TO WS-PONTEIRO.
107600*        GRAVA ROW-COURSES EM WS-CAMPO-CORTE
107700     MOVE ROW-COURSES TO WS-CAMPO-CORTE.
107800*        CHAMA 4210-PROXIMO-GRUPO-SEQ PARA CONTINUAR O PROCESSAMENTO
107900     PERFORM 4210-PROXIMO-GRUPO-SEQ
108000             THRU 4210-PROXIMO-GRUPO-SEQ-EXIT
108100             UNTIL WS-PONTEIRO > 200
108200                OR REQ-QTDE-SEQ(REQ-IX) > 9.
108300 
108400 4200-DIVIDE-SEQUENCIA-EXIT.
108500     EXIT.
108600 
108700*        EXTRAI O PROXIMO SLOT DA SEQUENCIA (PODE TER VARIOS
108800*        CODIGOS ALTERNATIVOS ENTRE PARENTESES).
108900 4210-PROXIMO-GRUPO-SEQ.
109000*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
109100*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
109200     IF WS-CAMPO-CORTE(WS-PONTEIRO:1) = SPACE
109300*        DESVIA PARA 4200-DIVIDE-SEQUENCIA-EXIT
109400        GO TO 4200-DIVIDE-SEQUENCIA-EXIT.
109500*        SEPARA O CAMPO NOS PEDACOS DELIMITADOS
109600     UNSTRING WS-CAMPO-CORTE DELIMITED BY ';'
109700              INTO WS-GRUPO-SEQ-TXT
109800              WITH POINTER WS-PONTEIRO.
109900 
110000*        GRAVA WS-GRUPO-SEQ-TXT EM WS-TRIM-ENTRA
110100     MOVE WS-GRUPO-SEQ-TXT TO WS-TRIM-ENTRA.
110200*        CHAMA 8900-TRIM-ESQ PARA CONTINUAR O PROCESSAMENTO
110300     PERFORM 8900-TRIM-ESQ THRU 8900-TRIM-ESQ-EXIT.
110400*        GRAVA WS-TRIM-SAI EM WS-GRUPO-SEQ-TXT
110500     MOVE WS-TRIM-SAI TO WS-GRUPO-SEQ-TXT.
110600 
110700*        CONFERE SE WS-GRUPO-SEQ-TXT = SPACES
110800     IF WS-GRUPO-SEQ-TXT = SPACES
110900*        DESVIA PARA 4210-PROXIMO-GRUPO-SEQ-EXIT
111000        GO TO 4210-PROXIMO-GRUPO-SEQ-EXIT.
111100 
111200*        RETIRA OS PARENTESES QUE ENVOLVEM O GRUPO
111300     IF WS-GRUPO-SEQ-TXT(1:1) = '('
111400*        GRAVA WS-GRUPO-SEQ-TXT(2:198) EM WS-GRUPO-SEQ-TXT
111500        MOVE WS-GRUPO-SEQ-TXT(2:198) TO WS-GRUPO-SEQ-TXT.
111600 
111700*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
111800     MOVE ZERO TO WS-QTDE-BARRAS.
111900*        PERCORRE O CAMPO CARACTERE A CARACTERE
112000     INSPECT WS-GRUPO-SEQ-TXT TALLYING WS-QTDE-BARRAS
112100             FOR ALL '|'.
112200*        CONFERE SE WS-QTDE-BARRAS NOT = 1
112300     IF WS-QTDE-BARRAS NOT = 1
112400*        DESVIA PARA 4210-PROXIMO-GRUPO-SEQ-EXIT
112500        GO TO 4210-PROXIMO-GRUPO-SEQ-EXIT.
112600 
112700*        SEPARA O CAMPO NOS PEDACOS DELIMITADOS
112800     UNSTRING WS-GRUPO-SEQ-TXT DELIMITED BY '|'
112900              INTO WS-LADO-CURSOS WS-LADO-QTDE.
113000 
113100*        DESCARTA O PARENTESE DE FECHAMENTO DO LADO DIREITO
113200     MOVE ZERO TO WS-IX-CHAR.
113300*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
113400     MOVE ZERO TO WS-POS-FECHA-PAR.
113500*        CHAMA 4220-PROCURA-FECHA-PAR PARA CONTINUAR O PROCESSAMENTO
113600     PERFORM 4220-PROCURA-FECHA-PAR
113700             VARYING WS-IX-CHAR FROM 1 BY 1
113800             UNTIL WS-IX-CHAR > 10.
113900*        CONFERE SE WS-POS-FECHA-PAR > ZERO
114000     IF WS-POS-FECHA-PAR > ZERO
114100*        GRAVA SPACE EM WS-LADO-QTDE
114200        MOVE SPACE TO WS-LADO-QTDE(WS-POS-FECHA-PAR:1).
114300 
114400*        ACUMULA: ADD 1 TO REQ-QTDE-SEQ(REQ-IX)
114500     ADD 1 TO REQ-QTDE-SEQ(REQ-IX).
114600*        AJUSTA SET WS-IX-SEQ TO REQ-QTDE-SEQ(REQ-IX)
114700     SET WS-IX-SEQ TO REQ-QTDE-SEQ(REQ-IX).
114800*        GRAVA ROW-GRADE-REQ EM RSEQ-NOTA-MINIMA
114900     MOVE ROW-GRADE-REQ TO RSEQ-NOTA-MINIMA(REQ-IX WS-IX-SEQ).
115000*        GRAVA 'N' EM RSEQ-PREENCHIDA
115100     MOVE 'N' TO RSEQ-PREENCHIDA(REQ-IX WS-IX-SEQ).
115200*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
115300     MOVE ZERO TO RSEQ-QTDE-CURSO(REQ-IX WS-IX-SEQ).
115400 
115500*        GRAVA 1 EM WS-PONTEIRO
115600     MOVE 1 TO WS-PONTEIRO.
115700*        CHAMA 4230-PROXIMO-CURSO-SEQ PARA CONTINUAR O PROCESSAMENTO
115800     PERFORM 4230-PROXIMO-CURSO-SEQ
115900             UNTIL WS-PONTEIRO > 200
116000                OR RSEQ-QTDE-CURSO(REQ-IX WS-IX-SEQ) > 9.
116100 
116200 4210-PROXIMO-GRUPO-SEQ-EXIT.
116300     EXIT.
116400 
116500*        PROCURA O FECHAMENTO DE PARENTESES DENTRO DO SLOT.
116600 4220-PROCURA-FECHA-PAR.
116700*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
116800*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
116900     IF WS-LADO-QTDE(WS-IX-CHAR:1) = ')'
117000*        GRAVA WS-IX-CHAR EM WS-POS-FECHA-PAR
117100        MOVE WS-IX-CHAR TO WS-POS-FECHA-PAR.
117200 
117300*        EXTRAI O PROXIMO CODIGO ALTERNATIVO DENTRO DO SLOT.
117400*        VRS 1.9 - STU0049 - MESMO AJUSTE DE 4110: PULA TODOS OS
117500*        BRANCOS QUE SOBRAM APOS A VIRGULA ANTES DE DECIDIR QUE O
117600*        SLOT ACABOU, PARA NAO PERDER A SEGUNDA OPCAO EM DIANTE.
117700 4230-PROXIMO-CURSO-SEQ.
117800*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
117900*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
118000     PERFORM 4231-PULA-BRANCO
118100             UNTIL WS-LADO-CURSOS(WS-PONTEIRO:1) NOT = SPACE
118200                OR WS-PONTEIRO > 200.
118300*        CONFERE SE WS-PONTEIRO > 200
118400     IF WS-PONTEIRO > 200
118500*        DESVIA PARA 4200-DIVIDE-SEQUENCIA-EXIT
118600        GO TO 4200-DIVIDE-SEQUENCIA-EXIT.
118700*        SEPARA O CAMPO NOS PEDACOS DELIMITADOS
118800     UNSTRING WS-LADO-CURSOS DELIMITED BY ',' OR ALL SPACE
118900              INTO WS-QUALIF-PECA
119000              WITH POINTER WS-PONTEIRO.
119100*        CONFERE SE WS-QUALIF-PECA = SPACES
119200     IF WS-QUALIF-PECA = SPACES
119300*        DESVIA PARA 4200-DIVIDE-SEQUENCIA-EXIT
119400        GO TO 4200-DIVIDE-SEQUENCIA-EXIT.
119500*        ACUMULA: ADD 1 TO RSEQ-QTDE-CURSO(REQ-IX WS-IX-SEQ)
119600     ADD 1 TO RSEQ-QTDE-CURSO(REQ-IX WS-IX-SEQ).
119700*        AJUSTA SET WS-IX-SLOT TO RSEQ-QTDE-CURSO(REQ-IX WS-IX-SEQ)
119800     SET WS-IX-SLOT TO RSEQ-QTDE-CURSO(REQ-IX WS-IX-SEQ).
119900     MOVE WS-QUALIF-PECA(1:10)
120000          TO RSEQ-CURSO(REQ-IX WS-IX-SEQ WS-IX-SLOT).
120100*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
120200     MOVE SPACES TO WS-QUALIF-PECA.
120300
120400*        AVANCA O PONTEIRO ENQUANTO ENCONTRAR ESPACO EM BRANCO.
120500 4231-PULA-BRANCO.
120600*        ACUMULA: ADD 1 TO WS-PONTEIRO
120700     ADD 1 TO WS-PONTEIRO.
120800
120900*----------------------------------------------------------
121000*    4300-PARSE-QUALIF-NUMERICO - RECONHECE PARES
121100*    'NN>=LLL' (QUANTIDADE >= NUMERO MINIMO DE CURSO) DENTRO
121200*    DE ROW-NUMBER-REQS, SEPARADOS POR VIRGULA.
121300*----------------------------------------------------------
121400 4300-PARSE-QUALIF-NUMERICO SECTION.
121500*        PARTE ROW-NUMBER-REQS EM PARES "QTDE>=LIMITE", SEPARADOS
121600*        POR VIRGULA, MONTANDO REQ-PAR-NUMERICO.
121700 4300-INICIO.
121800*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
121900*        DA ROTINA DE CASAMENTO/IMPRESSAO.
122000     MOVE ROW-NUMBER-REQS TO WS-QUALIF-TXT.
122100*        GRAVA 1 EM WS-PONTEIRO
122200     MOVE 1 TO WS-PONTEIRO.
122300*        CHAMA 4310-PROXIMO-PAR-NUM PARA CONTINUAR O PROCESSAMENTO
122400     PERFORM 4310-PROXIMO-PAR-NUM
122500             UNTIL WS-PONTEIRO > 80
122600                OR REQ-QTDE-PAR-NUM(REQ-IX) > 9.
122700 
122800 4300-PARSE-QUALIF-NUMERICO-EXIT.
122900     EXIT.
123000 
123100*        EXTRAI O PROXIMO PAR NUMERICO DE ROW-NUMBER-REQS.
123200*        VRS 1.9 - STU0050 - MESMO AJUSTE DE 4110: PULA TODOS OS
123300*        BRANCOS QUE SOBRAM APOS A VIRGULA ANTES DE DECIDIR QUE A
123400*        LISTA DE PARES ACABOU.
123500 4310-PROXIMO-PAR-NUM.
123600*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
123700*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
123800     PERFORM 4311-PULA-BRANCO
123900             UNTIL WS-QUALIF-TXT(WS-PONTEIRO:1) NOT = SPACE
124000                OR WS-PONTEIRO > 80.
124100*        CONFERE SE WS-PONTEIRO > 80
124200     IF WS-PONTEIRO > 80
124300*        DESVIA PARA 4300-PARSE-QUALIF-NUMERICO-EXIT
124400        GO TO 4300-PARSE-QUALIF-NUMERICO-EXIT.
124500*        SEPARA O CAMPO NOS PEDACOS DELIMITADOS
124600     UNSTRING WS-QUALIF-TXT DELIMITED BY ',' OR ALL SPACE
124700              INTO WS-QUALIF-PECA
124800              WITH POINTER WS-PONTEIRO.
124900*        CONFERE SE WS-QUALIF-PECA = SPACES
125000     IF WS-QUALIF-PECA = SPACES
125100*        DESVIA PARA 4300-PARSE-QUALIF-NUMERICO-EXIT
125200        GO TO 4300-PARSE-QUALIF-NUMERICO-EXIT.
125300 
125400*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
125500     MOVE ZERO TO WS-QUALIF-QTDE.
125600*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
125700     MOVE SPACES TO WS-QUALIF-DIGITOS.
125800*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
125900     MOVE ZERO TO WS-IX-CHAR.
126000*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
126100     MOVE ZERO TO WS-IX-DIGITO.
126200*        A CONTAGEM SAO OS DIGITOS INICIAIS DA PECA
126300     PERFORM 4320-COPIA-CONTAGEM
126400             VARYING WS-IX-CHAR FROM 1 BY 1
126500             UNTIL WS-IX-CHAR > 2.
126600*        CONFERE SE WS-QUALIF-DIGITOS(1:2) IS NUMERIC
126700     IF WS-QUALIF-DIGITOS(1:2) IS NUMERIC
126800*        GRAVA WS-QUALIF-DIGITOS(1:2) EM WS-QUALIF-QTDE
126900        MOVE WS-QUALIF-DIGITOS(1:2) TO WS-QUALIF-QTDE.
127000 
127100*        O LIMITE SAO OS DIGITOS RESTANTES DA PECA
127200     MOVE SPACES TO WS-QUALIF-DIGITOS.
127300*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
127400     MOVE ZERO TO WS-IX-DIGITO.
127500*        CHAMA 4330-COPIA-LIMITE PARA CONTINUAR O PROCESSAMENTO
127600     PERFORM 4330-COPIA-LIMITE
127700             THRU 4330-COPIA-LIMITE-EXIT
127800             VARYING WS-IX-CHAR FROM 3 BY 1
127900             UNTIL WS-IX-CHAR > 20.
128000 
128100*        ACUMULA: ADD 1 TO REQ-QTDE-PAR-NUM(REQ-IX)
128200     ADD 1 TO REQ-QTDE-PAR-NUM(REQ-IX).
128300*        AJUSTA SET WS-IX-PAR TO REQ-QTDE-PAR-NUM(REQ-IX)
128400     SET WS-IX-PAR TO REQ-QTDE-PAR-NUM(REQ-IX).
128500     MOVE WS-QUALIF-QTDE
128600          TO REQ-NUM-QTDE(REQ-IX WS-IX-PAR).
128700*        CONFERE SE WS-QUALIF-DIGITOS(1:3) IS NUMERIC
128800     IF WS-QUALIF-DIGITOS(1:3) IS NUMERIC
128900        MOVE WS-QUALIF-DIGITOS(1:3)
129000             TO REQ-NUM-LIMITE(REQ-IX WS-IX-PAR)
129100     ELSE
129200*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
129300        MOVE ZERO TO REQ-NUM-LIMITE(REQ-IX WS-IX-PAR).
129400*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
129500     MOVE SPACES TO WS-QUALIF-PECA.
129600
129700*        AVANCA O PONTEIRO ENQUANTO ENCONTRAR ESPACO EM BRANCO.
129800 4311-PULA-BRANCO.
129900*        ACUMULA: ADD 1 TO WS-PONTEIRO
130000     ADD 1 TO WS-PONTEIRO.
130100
130200*        COPIA A PARTE NUMERICA (QTDE) DO PAR PARA A TABELA.
130300 4320-COPIA-CONTAGEM.
130400*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
130500*        DA ROTINA DE CASAMENTO/IMPRESSAO.
130600     MOVE WS-QUALIF-PECA(WS-IX-CHAR:1)
130700          TO WS-QUALIF-DIGITOS(WS-IX-CHAR:1).
130800 
130900*        COPIA A PARTE DO LIMITE DO PAR PARA A TABELA.
131000 4330-COPIA-LIMITE.
131100*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
131200*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
131300     IF WS-QUALIF-PECA(WS-IX-CHAR:1) IS NOT NUMERIC
131400*        DESVIA PARA 4330-COPIA-LIMITE-EXIT
131500        GO TO 4330-COPIA-LIMITE-EXIT.
131600*        ACUMULA: ADD 1 TO WS-IX-DIGITO
131700     ADD 1 TO WS-IX-DIGITO.
131800*        CONFERE SE WS-IX-DIGITO > 3
131900     IF WS-IX-DIGITO > 3
132000*        DESVIA PARA 4330-COPIA-LIMITE-EXIT
132100        GO TO 4330-COPIA-LIMITE-EXIT.
132200     MOVE WS-QUALIF-PECA(WS-IX-CHAR:1)
132300          TO WS-QUALIF-DIGITOS(WS-IX-DIGITO:1).
132400 
132500 4330-COPIA-LIMITE-EXIT.
132600     EXIT.
132700 
132800*----------------------------------------------------------
132900*    4400-PARSE-QUALIF-TIPO - RECONHECE PARES 'NN(TEXTO)'
133000*    (QUANTIDADE DE TURMAS COM AQUELA TAG) DENTRO DE
133100*    ROW-TYPE-REQS.
133200*----------------------------------------------------------
133300 4400-PARSE-QUALIF-TIPO SECTION.
133400*        PARTE ROW-TYPE-REQS EM PARES "QTDE(TAG)", SEPARADOS POR
133500*        VIRGULA, MONTANDO REQ-PAR-TIPO.
133600 4400-INICIO.
133700*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
133800*        DA ROTINA DE CASAMENTO/IMPRESSAO.
133900     MOVE ROW-TYPE-REQS TO WS-QUALIF-TXT.
134000*        GRAVA 1 EM WS-PONTEIRO
134100     MOVE 1 TO WS-PONTEIRO.
134200*        CHAMA 4410-PROXIMO-PAR-TIPO PARA CONTINUAR O PROCESSAMENTO
134300     PERFORM 4410-PROXIMO-PAR-TIPO
134400             UNTIL WS-PONTEIRO > 80
134500                OR REQ-QTDE-PAR-TIPO(REQ-IX) > 9.
134600 
134700 4400-PARSE-QUALIF-TIPO-EXIT.
134800     EXIT.
134900 
135000*        EXTRAI O PROXIMO PAR DE TIPO DE ROW-TYPE-REQS.
135100*        VRS 1.9 - STU0051 - MESMO AJUSTE DE 4110: PULA TODOS OS
135200*        BRANCOS QUE SOBRAM APOS A VIRGULA ANTES DE DECIDIR QUE A
135300*        LISTA DE PARES ACABOU.
135400 4410-PROXIMO-PAR-TIPO.
135500*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
135600*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
135700     PERFORM 4411-PULA-BRANCO
135800             UNTIL WS-QUALIF-TXT(WS-PONTEIRO:1) NOT = SPACE
135900                OR WS-PONTEIRO > 80.
136000*        CONFERE SE WS-PONTEIRO > 80
136100     IF WS-PONTEIRO > 80
136200*        DESVIA PARA 4400-PARSE-QUALIF-TIPO-EXIT
136300        GO TO 4400-PARSE-QUALIF-TIPO-EXIT.
136400*        SEPARA O CAMPO NOS PEDACOS DELIMITADOS
136500     UNSTRING WS-QUALIF-TXT DELIMITED BY ',' OR ALL SPACE
136600              INTO WS-QUALIF-PECA
136700              WITH POINTER WS-PONTEIRO.
136800*        CONFERE SE WS-QUALIF-PECA = SPACES
136900     IF WS-QUALIF-PECA = SPACES
137000*        DESVIA PARA 4400-PARSE-QUALIF-TIPO-EXIT
137100        GO TO 4400-PARSE-QUALIF-TIPO-EXIT.
137200 
137300*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
137400     MOVE ZERO TO WS-QUALIF-QTDE.
137500*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
137600     MOVE SPACES TO WS-QUALIF-DIGITOS.
137700*        CHAMA 4420-COPIA-CONTAGEM-TIPO PARA CONTINUAR O
137800*        PROCESSAMENTO
137900     PERFORM 4420-COPIA-CONTAGEM-TIPO
138000             VARYING WS-IX-CHAR FROM 1 BY 1
138100             UNTIL WS-IX-CHAR > 2.
138200*        CONFERE SE WS-QUALIF-DIGITOS(1:2) IS NUMERIC
138300     IF WS-QUALIF-DIGITOS(1:2) IS NUMERIC
138400*        GRAVA WS-QUALIF-DIGITOS(1:2) EM WS-QUALIF-QTDE
138500        MOVE WS-QUALIF-DIGITOS(1:2) TO WS-QUALIF-QTDE.
138600 
138700*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
138800     MOVE ZERO TO WS-POS-ABRE-PAR.
138900*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
139000     MOVE ZERO TO WS-POS-FECHA-PAR.
139100*        CHAMA 4430-ACHA-PARENTESES PARA CONTINUAR O PROCESSAMENTO
139200     PERFORM 4430-ACHA-PARENTESES
139300             VARYING WS-IX-CHAR FROM 1 BY 1
139400             UNTIL WS-IX-CHAR > 20.
139500 
139600*        ACUMULA: ADD 1 TO REQ-QTDE-PAR-TIPO(REQ-IX)
139700     ADD 1 TO REQ-QTDE-PAR-TIPO(REQ-IX).
139800*        AJUSTA SET WS-IX-PAR TO REQ-QTDE-PAR-TIPO(REQ-IX)
139900     SET WS-IX-PAR TO REQ-QTDE-PAR-TIPO(REQ-IX).
140000     MOVE WS-QUALIF-QTDE
140100          TO REQ-TIPO-QTDE(REQ-IX WS-IX-PAR).
140200*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
140300     MOVE SPACES TO REQ-TIPO-VALOR(REQ-IX WS-IX-PAR).
140400*        CONFERE SE WS-POS-ABRE-PAR > ZERO AND WS-POS-FECHA-PAR
140500     IF WS-POS-ABRE-PAR > ZERO AND WS-POS-FECHA-PAR
140600             > WS-POS-ABRE-PAR
140700*        CALCULA: COMPUTE WS-IX-DIGITO =
140800        COMPUTE WS-IX-DIGITO =
140900                WS-POS-FECHA-PAR - WS-POS-ABRE-PAR - 1
141000*        CONFERE SE WS-IX-DIGITO > ZERO
141100        IF WS-IX-DIGITO > ZERO
141200           MOVE WS-QUALIF-PECA(WS-POS-ABRE-PAR + 1:
141300                WS-IX-DIGITO)
141400                TO REQ-TIPO-VALOR(REQ-IX WS-IX-PAR).
141500*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
141600     MOVE SPACES TO WS-QUALIF-PECA.
141700
141800*        ACUMULA: ADD 1 TO WS-PONTEIRO
141900 4411-PULA-BRANCO.
142000     ADD 1 TO WS-PONTEIRO.
142100
142200*        COPIA A PARTE NUMERICA (QTDE) DO PAR DE TIPO.
142300 4420-COPIA-CONTAGEM-TIPO.
142400*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
142500*        DA ROTINA DE CASAMENTO/IMPRESSAO.
142600     MOVE WS-QUALIF-PECA(WS-IX-CHAR:1)
142700          TO WS-QUALIF-DIGITOS(WS-IX-CHAR:1).
142800 
142900*        LOCALIZA OS PARENTESES QUE ENVOLVEM A TAG DO PAR DE TIPO.
143000 4430-ACHA-PARENTESES.
143100*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
143200*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
143300     IF WS-QUALIF-PECA(WS-IX-CHAR:1) = '('
143400             AND WS-POS-ABRE-PAR = ZERO
143500*        GRAVA WS-IX-CHAR EM WS-POS-ABRE-PAR
143600        MOVE WS-IX-CHAR TO WS-POS-ABRE-PAR.
143700*        CONFERE SE WS-QUALIF-PECA(WS-IX-CHAR:1) = ')'
143800     IF WS-QUALIF-PECA(WS-IX-CHAR:1) = ')'
143900*        GRAVA WS-IX-CHAR EM WS-POS-FECHA-PAR
144000        MOVE WS-IX-CHAR TO WS-POS-FECHA-PAR.
144100 
144200*============================================================
144300*    5000-CASA-REQUISITOS - STUDENT REQUIREMENT-MATCHING
144400*    ENGINE. PARA CADA REQUISITO DA CONCENTRACAO CORRENTE,
144500*    NA ORDEM EM QUE FORAM CARREGADOS, DESPACHA PARA O
144600*    CASAMENTO DE GRUPO-DE-CURSO OU DE SEQUENCIA E IMPRIME
144700*    O BLOCO DE PROGRESSO CORRESPONDENTE.
144800*============================================================
144900*============================================================
145000*    5000-CASA-REQUISITOS - O CORACAO DO PROGRAMA. PARA CADA
145100*    REQUISITO DA CONCENTRACAO CORRENTE, NA ORDEM EM QUE
145200*    FORAM CARREGADOS, DESPACHA PARA O CASAMENTO DE GRUPO-DE-
145300*    CURSO OU DE SEQUENCIA E IMPRIME O BLOCO DE PROGRESSO
145400*    CORRESPONDENTE. O POOL DE CURSOS (TABELA DE TRABALHO) E
145500*    COMPARTILHADO ENTRE TODOS OS REQUISITOS DA MESMA
145600*    CONCENTRACAO - UM CURSO CONSUMIDO NO REQUISITO 1 NAO
145700*    PODE SER REUSADO NO REQUISITO 2.
145800*============================================================
145900 5000-CASA-REQUISITOS SECTION.
146000*        PERCORRE OS REQUISITOS DA CONCENTRACAO CASANDO CADA UM
146100*        CONTRA O HISTORICO DO ALUNO E IMPRIMINDO O BLOCO.
146200 5000-INICIO.
146300*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
146400*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
146500     IF WS-REQ-QTDE = ZERO
146600*        DESVIA PARA 5000-CASA-REQUISITOS-EXIT
146700        GO TO 5000-CASA-REQUISITOS-EXIT.
146800*        AJUSTA SET REQ-IX TO 1
146900     SET REQ-IX TO 1.
147000*        CHAMA 5010-CASA-UM-REQUISITO PARA CONTINUAR O PROCESSAMENTO
147100     PERFORM 5010-CASA-UM-REQUISITO
147200             VARYING REQ-IX FROM 1 BY 1
147300             UNTIL REQ-IX > WS-REQ-QTDE.
147400 
147500 5000-CASA-REQUISITOS-EXIT.
147600     EXIT.
147700 
147800*        DESPACHA O REQUISITO CORRENTE PARA O CASAMENTO DE GRUPO
147900*        DE CURSO OU DE SEQUENCIA, CONFORME REQ-E-SEQUENCIA.
148000 5010-CASA-UM-REQUISITO.
148100*        WS-TOTAL-REQ-CASADOS (ITEM 77) CONTA QUANTOS
148200*        REQUISITOS PASSARAM POR AQUI EM TODA A EXECUCAO DO
148300*        PROGRAMA (SOMANDO TODAS AS CONCENTRACOES DE TODOS OS
148400*        ALUNOS AUDITADOS NESTA RODADA), PARA O TOTAL FINAL
148500*        IMPRESSO EM 9000-FECHA.
148600     ADD 1 TO WS-TOTAL-REQ-CASADOS.
148700*        CONFERE SE REQ-SEQ-SIM(REQ-IX)
148800     IF REQ-SEQ-SIM(REQ-IX)
148900*        CHAMA 5200-CASA-SEQUENCIA PARA CONTINUAR O PROCESSAMENTO
149000        PERFORM 5200-CASA-SEQUENCIA
149100                THRU 5200-CASA-SEQUENCIA-EXIT
149200     ELSE
149300*        CHAMA 5100-CASA-GRUPO-CURSO PARA CONTINUAR O PROCESSAMENTO
149400        PERFORM 5100-CASA-GRUPO-CURSO
149500                THRU 5100-CASA-GRUPO-CURSO-EXIT.
149600 
149700*----------------------------------------------------------
149800*    5100-CASA-GRUPO-CURSO - COURSE-GROUP-MATCH PROCEDURE.
149900*    ACUMULA EM WS-NUM-CURSO A QTDE DE CURSOS DO ALUNO QUE
150000*    CASAM COM O GRUPO, E COMPARA CONTRA REQ-QTDE-NECES.
150100*----------------------------------------------------------
150200 5100-CASA-GRUPO-CURSO SECTION.
150300*        TESTA CADA CURSO DA TABELA DE TRABALHO CONTRA O GRUPO DO
150400*        REQUISITO, ACUMULANDO OS QUE CASAM.
150500 5100-INICIO.
150600*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
150700*        DA ROTINA DE CASAMENTO/IMPRESSAO.
150800     MOVE ZERO TO WS-NUM-PREENCHIDO.
150900*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
151000     MOVE SPACES TO WS-CODIGO-CANDIDATO(1).
151100*        CONFERE SE REQ-QTDE-GRUPO(REQ-IX) = ZERO
151200     IF REQ-QTDE-GRUPO(REQ-IX) = ZERO
151300*        DESVIA PARA 5190-IMPRIME
151400        GO TO 5190-IMPRIME.
151500 
151600*        AJUSTA SET WS-IX-GRUPO TO 1
151700     SET WS-IX-GRUPO TO 1.
151800*        CHAMA 5110-TESTA-GRUPO PARA CONTINUAR O PROCESSAMENTO
151900     PERFORM 5110-TESTA-GRUPO
152000             VARYING WS-IX-GRUPO FROM 1 BY 1
152100             UNTIL WS-IX-GRUPO > REQ-QTDE-GRUPO(REQ-IX)
152200                OR WS-NUM-PREENCHIDO >= REQ-QTDE-NECES(REQ-IX).
152300 
152400*        IMPRIME O BLOCO DE RESULTADO DO REQUISITO DE GRUPO.
152500 5190-IMPRIME.
152600*        CHAMA 6100-IMPRIME-BLOCO PARA CONTINUAR O PROCESSAMENTO
152700     PERFORM 6100-IMPRIME-BLOCO
152800             THRU 6100-IMPRIME-BLOCO-EXIT.
152900 
153000 5100-CASA-GRUPO-CURSO-EXIT.
153100     EXIT.
153200 
153300*        PARA CADA ENTRADA DO GRUPO, VARRE O POOL DE CURSOS
153400*        DO ALUNO NA ORDEM DO POOL PROCURANDO O PRIMEIRO
153500*        CANDIDATO AINDA NAO CONSUMIDO QUE PASSE NO TESTE.
153600 5110-TESTA-GRUPO.
153700*        LACO CONTROLADO POR INDICE, PERCORRENDO A TABELA
153800*        DE TRABALHO CONFORME O CASO DESTE PARAGRAFO.
153900     SET WRK-IX TO 1.
154000*        CHAMA 5120-TESTA-CANDIDATO PARA CONTINUAR O PROCESSAMENTO
154100     PERFORM 5120-TESTA-CANDIDATO
154200             THRU 5120-TESTA-CANDIDATO-EXIT
154300             VARYING WRK-IX FROM 1 BY 1
154400             UNTIL WRK-IX > WS-WRK-QTDE
154500                OR WS-NUM-PREENCHIDO >= REQ-QTDE-NECES(REQ-IX).
154600 
154700*----------------------------------------------------------
154800*    5120-TESTA-CANDIDATO - COURSE MATCH TEST (CODIGO, NOTA
154900*    MINIMA E EXCLUSAO DE TURMA TRANCADA "W").
155000*----------------------------------------------------------
155100 5120-TESTA-CANDIDATO.
155200*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
155300*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
155400     IF WRK-JA-CONSUMIDO(WRK-IX)
155500*        DESVIA PARA 5120-TESTA-CANDIDATO-EXIT
155600        GO TO 5120-TESTA-CANDIDATO-EXIT.
155700*        CONFERE SE WRK-GRADE(WRK-IX) = 'W'
155800     IF WRK-GRADE(WRK-IX) = 'W'
155900*        DESVIA PARA 5120-TESTA-CANDIDATO-EXIT
156000        GO TO 5120-TESTA-CANDIDATO-EXIT.
156100 
156200*        GRAVA 'N' EM WS-E-CORINGA
156300     MOVE 'N' TO WS-E-CORINGA.
156400*        CONFERE SE REQ-GRUPO-CURSO(REQ-IX WS-IX-GRUPO) (8:3) = 'XXX'
156500     IF REQ-GRUPO-CURSO(REQ-IX WS-IX-GRUPO) (8:3) = 'XXX'
156600*        GRAVA 'Y' EM WS-E-CORINGA
156700        MOVE 'Y' TO WS-E-CORINGA.
156800 
156900*        CONFERE SE GRUPO-E-CORINGA
157000     IF GRUPO-E-CORINGA
157100        MOVE REQ-GRUPO-CURSO(REQ-IX WS-IX-GRUPO) (1:3)
157200             TO WS-DEPARTAMENTO-REQ
157300*        CONFERE SE WRK-CODE(WRK-IX) (1:3) NOT = WS-DEPARTAMENTO-REQ
157400        IF WRK-CODE(WRK-IX) (1:3) NOT = WS-DEPARTAMENTO-REQ
157500*        DESVIA PARA 5120-TESTA-CANDIDATO-EXIT
157600           GO TO 5120-TESTA-CANDIDATO-EXIT
157700*        VRS 1.8 - STU0034 - CORINGA DE ESTUDO INDEPENDENTE (295H/
157800*        296H/297H) EXCLUI O CANDIDATO SE O CODIGO CONTIVER UMA
157900*        DESSAS SIGLAS EM QUALQUER POSICAO, NAO SO QUANDO O CAMPO
158000*        INTEIRO DE 10 BYTES FOR IGUAL A ELA - UM CODIGO REAL DE
158100*        DEPARTAMENTO+NUMERO (P.EX. 'HIST 295H ') TERMINA COM A
158200*        SIGLA MAS NUNCA E IGUAL A ELA SOZINHA.
158300        MOVE ZERO TO WS-QTDE-CORINGA-ESTUDO
158400        INSPECT WRK-CODE(WRK-IX) TALLYING WS-QTDE-CORINGA-ESTUDO
158500                FOR ALL '295H' ALL '296H' ALL '297H'
158600*        CONFERE SE WS-QTDE-CORINGA-ESTUDO > ZERO
158700        IF WS-QTDE-CORINGA-ESTUDO > ZERO
158800*        DESVIA PARA 5120-TESTA-CANDIDATO-EXIT
158900           GO TO 5120-TESTA-CANDIDATO-EXIT
159000     ELSE
159100*        CONFERE SE WRK-CODE(WRK-IX)
159200        IF WRK-CODE(WRK-IX)
159300                NOT = REQ-GRUPO-CURSO(REQ-IX WS-IX-GRUPO)
159400*        DESVIA PARA 5120-TESTA-CANDIDATO-EXIT
159500           GO TO 5120-TESTA-CANDIDATO-EXIT.
159600 
159700*        CONFERE SE REQ-NOTA-MINIMA(REQ-IX) NOT = SPACES
159800     IF REQ-NOTA-MINIMA(REQ-IX) NOT = SPACES
159900*        GRAVA WRK-GRADE(WRK-IX) EM WS-CMP-G1
160000        MOVE WRK-GRADE(WRK-IX) TO WS-CMP-G1
160100*        GRAVA REQ-NOTA-MINIMA(REQ-IX) EM WS-CMP-G2
160200        MOVE REQ-NOTA-MINIMA(REQ-IX) TO WS-CMP-G2
160300*        CHAMA 8100-COMPARA-NOTAS PARA CONTINUAR O PROCESSAMENTO
160400        PERFORM 8100-COMPARA-NOTAS THRU 8100-COMPARA-NOTAS-EXIT
160500*        CONFERE SE NOT WS-CMP-OK
160600        IF NOT WS-CMP-OK
160700*        DESVIA PARA 5120-TESTA-CANDIDATO-EXIT
160800           GO TO 5120-TESTA-CANDIDATO-EXIT.
160900 
161000*        CANDIDATO PASSOU NO TESTE BASICO - APLICA A REGRA
161100*        DE QUALIFICACAO CONFORME O FORMATO DO REQUISITO.
161200     MOVE 'Y' TO WS-CANDIDATO-QUALIFICA.
161300*        CONFERE SE REQ-QTDE-PAR-NUM(REQ-IX) > ZERO AND
161400     IF REQ-QTDE-PAR-NUM(REQ-IX) > ZERO AND
161500        REQ-QTDE-PAR-TIPO(REQ-IX) > ZERO
161600*        CHAMA 5140-QUALIFICA-AMBOS PARA CONTINUAR O PROCESSAMENTO
161700        PERFORM 5140-QUALIFICA-AMBOS
161800                THRU 5140-QUALIFICA-AMBOS-EXIT
161900     ELSE
162000*        CONFERE SE REQ-QTDE-PAR-NUM(REQ-IX) > ZERO
162100        IF REQ-QTDE-PAR-NUM(REQ-IX) > ZERO
162200*        CHAMA 5130-QUALIFICA-NUMERICO PARA CONTINUAR O PROCESSAMENTO
162300           PERFORM 5130-QUALIFICA-NUMERICO
162400                   THRU 5130-QUALIFICA-NUMERICO-EXIT
162500        ELSE
162600*        CONFERE SE REQ-QTDE-PAR-TIPO(REQ-IX) > ZERO
162700           IF REQ-QTDE-PAR-TIPO(REQ-IX) > ZERO
162800*        CHAMA 5135-QUALIFICA-TIPO PARA CONTINUAR O PROCESSAMENTO
162900              PERFORM 5135-QUALIFICA-TIPO
163000                      THRU 5135-QUALIFICA-TIPO-EXIT.
163100 
163200*        CONFERE SE NOT CANDIDATO-QUALIFICA
163300     IF NOT CANDIDATO-QUALIFICA
163400*        DESVIA PARA 5120-TESTA-CANDIDATO-EXIT
163500        GO TO 5120-TESTA-CANDIDATO-EXIT.
163600 
163700*        ACUMULA: ADD 1 TO WS-NUM-PREENCHIDO
163800     ADD 1 TO WS-NUM-PREENCHIDO.
163900     MOVE WRK-CODE(WRK-IX)
164000          TO WS-CODIGO-CANDIDATO(WS-NUM-PREENCHIDO).
164100*        GRAVA 'Y' EM WRK-CONSUMIDO
164200     MOVE 'Y' TO WRK-CONSUMIDO(WRK-IX).
164300*        CONFERE SE NOT GRUPO-E-CORINGA
164400     IF NOT GRUPO-E-CORINGA
164500*        GRAVA 'Y' EM REQ-GRUPO-USADO
164600        MOVE 'Y' TO REQ-GRUPO-USADO(REQ-IX WS-IX-GRUPO).
164700 
164800 5120-TESTA-CANDIDATO-EXIT.
164900     EXIT.
165000 
165100*----------------------------------------------------------
165200*    5130-QUALIFICA-NUMERICO - EXTRAI O NUMERO DE AREA DO
165300*    CODIGO (POSICOES 5-7) E TESTA CONTRA CADA PAR NUMERICO
165400*    DO REQUISITO - BASTA UM PAR QUALIFICAR. QUANTIDADE ZERO
165500*    NO PAR SIGNIFICA VAGA ILIMITADA.
165600*----------------------------------------------------------
165700 5130-QUALIFICA-NUMERICO SECTION.
165800*        TESTA SE O CURSO CANDIDATO ATENDE ALGUM PAR QUALIFICADOR
165900 5130-INICIO.
166000*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
166100*        DA ROTINA DE CASAMENTO/IMPRESSAO.
166200     MOVE 'N' TO WS-CANDIDATO-QUALIFICA.
166300*        CONFERE SE WRK-CODE(WRK-IX) (5:3) IS NUMERIC
166400     IF WRK-CODE(WRK-IX) (5:3) IS NUMERIC
166500*        GRAVA WRK-CODE(WRK-IX) (5:3) EM WS-NUM-CURSO
166600        MOVE WRK-CODE(WRK-IX) (5:3) TO WS-NUM-CURSO
166700     ELSE
166800*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
166900        MOVE ZERO TO WS-NUM-CURSO.
167000 
167100*        CALCULA: COMPUTE WS-RESTAM-NECES =
167200     COMPUTE WS-RESTAM-NECES =
167300             REQ-QTDE-NECES(REQ-IX) - WS-NUM-PREENCHIDO.
167400 
167500*        AJUSTA SET WS-IX-PAR TO 1
167600     SET WS-IX-PAR TO 1.
167700*        CHAMA 5131-TESTA-PAR-NUMERICO PARA CONTINUAR O PROCESSAMENTO
167800     PERFORM 5131-TESTA-PAR-NUMERICO
167900             THRU 5131-TESTA-PAR-NUMERICO-EXIT
168000             VARYING WS-IX-PAR FROM 1 BY 1
168100             UNTIL WS-IX-PAR > REQ-QTDE-PAR-NUM(REQ-IX).
168200 
168300 5130-QUALIFICA-NUMERICO-EXIT.
168400     EXIT.
168500 
168600*        COMPARA A AREA NUMERICA DO CODIGO DO CURSO CONTRA UM PAR
168700 5131-TESTA-PAR-NUMERICO.
168800*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
168900*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
169000     IF WS-NUM-CURSO < REQ-NUM-LIMITE(REQ-IX WS-IX-PAR)
169100*        DESVIA PARA 5131-TESTA-PAR-NUMERICO-EXIT
169200        GO TO 5131-TESTA-PAR-NUMERICO-EXIT.
169300*        CONFERE SE WS-RESTAM-NECES < REQ-NUM-QTDE(REQ-IX WS-IX-PAR)
169400     IF WS-RESTAM-NECES < REQ-NUM-QTDE(REQ-IX WS-IX-PAR)
169500*        DESVIA PARA 5131-TESTA-PAR-NUMERICO-EXIT
169600        GO TO 5131-TESTA-PAR-NUMERICO-EXIT.
169700*        GRAVA 'Y' EM WS-CANDIDATO-QUALIFICA
169800     MOVE 'Y' TO WS-CANDIDATO-QUALIFICA.
169900*        CONFERE SE REQ-NUM-QTDE(REQ-IX WS-IX-PAR) > ZERO
170000     IF REQ-NUM-QTDE(REQ-IX WS-IX-PAR) > ZERO
170100*        DECREMENTA: SUBTRACT 1 FROM REQ-NUM-QTDE(REQ-IX WS-IX-PAR)
170200        SUBTRACT 1 FROM REQ-NUM-QTDE(REQ-IX WS-IX-PAR).
170300 
170400 5131-TESTA-PAR-NUMERICO-EXIT.
170500     EXIT.
170600 
170700*----------------------------------------------------------
170800*    5135-QUALIFICA-TIPO - REQUISITO SO' TEM QUALIFICADOR DE
170900*    TIPO DE TURMA (SUBSTRING, NAO IGUALDADE EXATA).
171000*----------------------------------------------------------
171100*----------------------------------------------------------
171200*    5135-QUALIFICA-TIPO - TESTA A LISTA DE TAGS DE TIPO DA
171300*    TURMA CANDIDATA CONTRA CADA PAR DE TIPO DO REQUISITO.
171400*----------------------------------------------------------
171500 5135-QUALIFICA-TIPO SECTION.
171600*        TESTA SE O CURSO CANDIDATO ATENDE ALGUM PAR QUALIFICADOR
171700 5135-INICIO.
171800*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
171900*        DA ROTINA DE CASAMENTO/IMPRESSAO.
172000     MOVE 'N' TO WS-CANDIDATO-QUALIFICA.
172100*        CALCULA: COMPUTE WS-RESTAM-NECES =
172200     COMPUTE WS-RESTAM-NECES =
172300             REQ-QTDE-NECES(REQ-IX) - WS-NUM-PREENCHIDO.
172400 
172500*        AJUSTA SET WS-IX-PAR TO 1
172600     SET WS-IX-PAR TO 1.
172700*        CHAMA 5136-TESTA-PAR-TIPO PARA CONTINUAR O PROCESSAMENTO
172800     PERFORM 5136-TESTA-PAR-TIPO
172900             VARYING WS-IX-PAR FROM 1 BY 1
173000             UNTIL WS-IX-PAR > REQ-QTDE-PAR-TIPO(REQ-IX).
173100 
173200 5135-QUALIFICA-TIPO-EXIT.
173300     EXIT.
173400 
173500*        PROCURA A TAG DE TIPO DO PAR ENTRE AS TAGS DO CURSO.
173600 5136-TESTA-PAR-TIPO.
173700*        LACO CONTROLADO POR INDICE, PERCORRENDO A TABELA
173800*        DE TRABALHO CONFORME O CASO DESTE PARAGRAFO.
173900     SET WS-IX-TIPO-TAG TO 1.
174000*        CHAMA 5137-TESTA-TAG-CONTIDA PARA CONTINUAR O PROCESSAMENTO
174100     PERFORM 5137-TESTA-TAG-CONTIDA
174200             VARYING WS-IX-TIPO-TAG FROM 1 BY 1
174300             UNTIL WS-IX-TIPO-TAG > WRK-TYPE-COUNT(WRK-IX).
174400 
174500 5136-TESTA-PAR-TIPO-EXIT.
174600     EXIT.
174700 
174800*        "SUBSTRING CONTAINMENT" - O TEXTO DO QUALIFICADOR
174900*        (P.EX. "WAC OR WAC-R") CONTEM A TAG DO CANDIDATO.
175000 5137-TESTA-TAG-CONTIDA.
175100*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
175200*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
175300     IF REQ-TIPO-VALOR(REQ-IX WS-IX-PAR)
175400             NOT = WRK-TYPES(WRK-IX WS-IX-TIPO-TAG)
175500*        CHAMA 5138-TESTA-SUBSTRING PARA CONTINUAR O PROCESSAMENTO
175600        PERFORM 5138-TESTA-SUBSTRING
175700                THRU 5138-TESTA-SUBSTRING-EXIT
175800     ELSE
175900*        CHAMA 5139-QUALIFICA-TIPO-OK PARA CONTINUAR O PROCESSAMENTO
176000        PERFORM 5139-QUALIFICA-TIPO-OK
176100                THRU 5139-QUALIFICA-TIPO-OK-EXIT.
176200 
176300*        BUSCA A TAG DO CANDIDATO DENTRO DO TEXTO DO
176400*        QUALIFICADOR, CARACTERE A CARACTERE.
176500*        VRS 1.8 - STU0033/STU0034 - A TAG (WRK-TYPES, X(08)) E
176600*        CORTADA PRIMEIRO EM WS-TRIM-SAI/WS-TRIM-TAM PARA QUE A
176700*        JANELA COMPARADA TENHA O TAMANHO REAL DA TAG, NAO 8 BYTES
176800*        FIXOS - DO CONTRARIO 'WAC' SO CASA DENTRO DE 'WAC OR WAC-R'
176900*        NA POSICAO EM QUE SOBRAREM 5 ESPACOS EM BRANCO DEPOIS DELA.
177000 5138-TESTA-SUBSTRING.
177100*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
177200*        DA ROTINA DE CASAMENTO/IMPRESSAO.
177300     MOVE WRK-TYPES(WRK-IX WS-IX-TIPO-TAG) TO WS-TRIM-ENTRA.
177400*        CHAMA 8900-TRIM-ESQ PARA CONTINUAR O PROCESSAMENTO
177500     PERFORM 8900-TRIM-ESQ THRU 8900-TRIM-ESQ-EXIT.
177600*        CALCULA: COMPUTE WS-IX-CHAR-LIMITE = 21 - WS-TRIM-TAM
177700     COMPUTE WS-IX-CHAR-LIMITE = 21 - WS-TRIM-TAM.
177800     MOVE ZERO TO WS-IX-CHAR.
177900*        CHAMA 5138-COMPARA-POSICAO PARA CONTINUAR O PROCESSAMENTO
178000     PERFORM 5138-COMPARA-POSICAO
178100             VARYING WS-IX-CHAR FROM 1 BY 1
178200             UNTIL WS-IX-CHAR > WS-IX-CHAR-LIMITE.
178300
178400 5138-TESTA-SUBSTRING-EXIT.
178500     EXIT.
178600
178700*        COMPARA UMA POSICAO DO VETOR DE TAGS DO CURSO CONTRA A
178800*        TAG DO PAR DE TIPO CORRENTE. WS-TRIM-SAI/WS-TRIM-TAM JA
178900*        TRAZEM A TAG CORTADA, MONTADOS POR 5138-TESTA-SUBSTRING.
179000 5138-COMPARA-POSICAO.
179100*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
179200*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
179300     IF REQ-TIPO-VALOR(REQ-IX WS-IX-PAR) (WS-IX-CHAR:WS-TRIM-TAM)
179400             = WS-TRIM-SAI(1:WS-TRIM-TAM)
179500*        CHAMA 5139-QUALIFICA-TIPO-OK PARA CONTINUAR O PROCESSAMENTO
179600        PERFORM 5139-QUALIFICA-TIPO-OK
179700                THRU 5139-QUALIFICA-TIPO-OK-EXIT.
179800 
179900*        MARCA O CANDIDATO COMO QUALIFICADO PELO TIPO.
180000 5139-QUALIFICA-TIPO-OK.
180100*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
180200*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
180300     IF WS-RESTAM-NECES < REQ-TIPO-QTDE(REQ-IX WS-IX-PAR)
180400*        DESVIA PARA 5139-QUALIFICA-TIPO-OK-EXIT
180500        GO TO 5139-QUALIFICA-TIPO-OK-EXIT.
180600*        GRAVA 'Y' EM WS-CANDIDATO-QUALIFICA
180700     MOVE 'Y' TO WS-CANDIDATO-QUALIFICA.
180800*        CONFERE SE REQ-TIPO-QTDE(REQ-IX WS-IX-PAR) > ZERO
180900     IF REQ-TIPO-QTDE(REQ-IX WS-IX-PAR) > ZERO
181000*        DECREMENTA: SUBTRACT 1 FROM REQ-TIPO-QTDE(REQ-IX WS-IX-PAR)
181100        SUBTRACT 1 FROM REQ-TIPO-QTDE(REQ-IX WS-IX-PAR).
181200 
181300 5139-QUALIFICA-TIPO-OK-EXIT.
181400     EXIT.
181500 
181600*----------------------------------------------------------
181700*    5140-QUALIFICA-AMBOS - REQUISITO TEM QUALIFICADOR
181800*    NUMERICO E DE TIPO AO MESMO TEMPO. PRESERVA A REGRA DO
181900*    "ULTIMO PAR NUMERICO VALE" - CADA ITERACAO DO PAR
182000*    NUMERICO PODE REAVALIAR E MUDAR O RESULTADO FINAL, SEM
182100*    SAIDA ANTECIPADA.
182200*----------------------------------------------------------
182300*----------------------------------------------------------
182400*    5140-QUALIFICA-AMBOS - QUANDO O REQUISITO TEM PARES
182500*    NUMERICOS E DE TIPO AO MESMO TEMPO, O ULTIMO PAR
182600*    NUMERICO QUE CASAR MANDA NA REGRA (ACIMA OU ABAIXO DO
182700*    LIMITE) - NAO HA SAIDA ANTECIPADA ENTRE OS PARES.
182800*----------------------------------------------------------
182900 5140-QUALIFICA-AMBOS SECTION.
183000*        TESTA SE O CURSO CANDIDATO ATENDE OS DOIS QUALIFICADORES
183100 5140-INICIO.
183200*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
183300*        DA ROTINA DE CASAMENTO/IMPRESSAO.
183400     MOVE 'N' TO WS-CANDIDATO-QUALIFICA.
183500*        CONFERE SE WRK-CODE(WRK-IX) (5:3) IS NUMERIC
183600     IF WRK-CODE(WRK-IX) (5:3) IS NUMERIC
183700*        GRAVA WRK-CODE(WRK-IX) (5:3) EM WS-NUM-CURSO
183800        MOVE WRK-CODE(WRK-IX) (5:3) TO WS-NUM-CURSO
183900     ELSE
184000*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
184100        MOVE ZERO TO WS-NUM-CURSO.
184200 
184300*        AJUSTA SET WS-IX-PAR TO 1
184400     SET WS-IX-PAR TO 1.
184500*        CHAMA 5141-TESTA-PAR-AMBOS PARA CONTINUAR O PROCESSAMENTO
184600     PERFORM 5141-TESTA-PAR-AMBOS
184700             THRU 5141-TESTA-PAR-AMBOS-EXIT
184800             VARYING WS-IX-PAR FROM 1 BY 1
184900             UNTIL WS-IX-PAR > REQ-QTDE-PAR-NUM(REQ-IX).
185000 
185100 5140-QUALIFICA-AMBOS-EXIT.
185200     EXIT.
185300 
185400*        TESTA UM PAR NUMERICO E UM PAR DE TIPO JUNTOS.
185500 5141-TESTA-PAR-AMBOS.
185600*        DESVIO CONDICIONAL DE CONTROLE (GO TO) DENTRO
185700*        DA FAIXA DE PARAGRAFOS DESTE MODULO.
185800     COMPUTE WS-RESTAM-NECES =
185900             REQ-QTDE-NECES(REQ-IX) - WS-NUM-PREENCHIDO.
186000*        CONFERE SE WS-NUM-CURSO >= REQ-NUM-LIMITE(REQ-IX WS-IX-PAR)
186100     IF WS-NUM-CURSO >= REQ-NUM-LIMITE(REQ-IX WS-IX-PAR)
186200*        DESVIA PARA 5142-CASO-ACIMA-LIMITE
186300        GO TO 5142-CASO-ACIMA-LIMITE.
186400*        DESVIA PARA 5143-CASO-ABAIXO-LIMITE
186500     GO TO 5143-CASO-ABAIXO-LIMITE.
186600 
186700*        CURSO ATENDE O LIMITE NUMERICO DO PAR - QUALIFICA
186800*        SE HOUVER CONTAGEM DISPONIVEL, DEPOIS AVALIA CADA
186900*        PAR DE TIPO POR SUBSTRING (PODE DES-QUALIFICAR).
187000 5142-CASO-ACIMA-LIMITE.
187100*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
187200*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
187300     IF WS-RESTAM-NECES < REQ-NUM-QTDE(REQ-IX WS-IX-PAR)
187400*        GRAVA 'N' EM WS-CANDIDATO-QUALIFICA
187500        MOVE 'N' TO WS-CANDIDATO-QUALIFICA
187600*        DESVIA PARA 5141-TESTA-PAR-AMBOS-EXIT
187700        GO TO 5141-TESTA-PAR-AMBOS-EXIT.
187800*        GRAVA 'Y' EM WS-CANDIDATO-QUALIFICA
187900     MOVE 'Y' TO WS-CANDIDATO-QUALIFICA.
188000*        CONFERE SE REQ-NUM-QTDE(REQ-IX WS-IX-PAR) > ZERO
188100     IF REQ-NUM-QTDE(REQ-IX WS-IX-PAR) > ZERO
188200*        DECREMENTA: SUBTRACT 1 FROM REQ-NUM-QTDE(REQ-IX WS-IX-PAR)
188300        SUBTRACT 1 FROM REQ-NUM-QTDE(REQ-IX WS-IX-PAR).
188400 
188500*        AJUSTA SET WS-IX-TIPO-TAG TO 1
188600     SET WS-IX-TIPO-TAG TO 1.
188700*        CHAMA 5144-TESTA-TIPO-SUBSTR PARA CONTINUAR O PROCESSAMENTO
188800     PERFORM 5144-TESTA-TIPO-SUBSTR
188900             VARYING WS-IX-TIPO-TAG FROM 1 BY 1
189000             UNTIL WS-IX-TIPO-TAG > WRK-TYPE-COUNT(WRK-IX).
189100*        DESVIA PARA 5141-TESTA-PAR-AMBOS-EXIT
189200     GO TO 5141-TESTA-PAR-AMBOS-EXIT.
189300 
189400*        CURSO NAO ATENDE O LIMITE NUMERICO DO PAR - AVALIA
189500*        CADA PAR DE TIPO POR IGUALDADE EXATA (NAO SUBSTRING)
189600*        SEM TESTAR A CONTAGEM NUMERICA DESTE PAR.
189700 5143-CASO-ABAIXO-LIMITE.
189800*        LACO CONTROLADO POR INDICE, PERCORRENDO A TABELA
189900*        DE TRABALHO CONFORME O CASO DESTE PARAGRAFO.
190000     SET WS-IX-TIPO-TAG TO 1.
190100*        CHAMA 5145-TESTA-TIPO-EXATO PARA CONTINUAR O PROCESSAMENTO
190200     PERFORM 5145-TESTA-TIPO-EXATO
190300             VARYING WS-IX-TIPO-TAG FROM 1 BY 1
190400             UNTIL WS-IX-TIPO-TAG > WRK-TYPE-COUNT(WRK-IX).
190500 
190600 5141-TESTA-PAR-AMBOS-EXIT.
190700     EXIT.
190800 
190900*        TESTA SE A TAG DO PAR APARECE COMO SUBSTRING DE UMA TAG
191000*        DE TURMA DO CURSO CANDIDATO.
191100 5144-TESTA-TIPO-SUBSTR.
191200*        CHAMA 5146-VARRE-PARES-TIPO PARA CONTINUAR O PROCESSAMENTO
191300     PERFORM 5146-VARRE-PARES-TIPO
191400             THRU 5146-VARRE-PARES-TIPO-EXIT.
191500 
191600*        TESTA SE A TAG DO PAR BATE EXATAMENTE COM UMA TAG DO
191700*        CURSO CANDIDATO.
191800 5145-TESTA-TIPO-EXATO.
191900*        CHAMA 5147-VARRE-PARES-TIPO-EXATO PARA CONTINUAR O
192000*        PROCESSAMENTO
192100     PERFORM 5147-VARRE-PARES-TIPO-EXATO
192200             THRU 5147-VARRE-PARES-TIPO-EXATO-EXIT.
192300 
192400*        VARRE TODOS OS PARES DE TIPO PARA A TAG CORRENTE DO
192500*        CANDIDATO (BUSCA POR CONTEUDO/SUBSTRING).
192600*        WS-IX-PAR E SALVO E RESTAURADO AQUI PORQUE ESTE
192700*        PARAGRAFO REUSA A MESMA VARIAVEL COMO INDICE DO
192800*        LACO DE PARES DE TIPO - SEM SALVAR, CORROMPERIA O
192900*        PERFORM VARYING DE QUEM CHAMOU.
193000 5146-VARRE-PARES-TIPO SECTION.
193100*        VARRE OS PARES DE TIPO PROCURANDO UM QUE CASE COM O
193200*        CURSO CANDIDATO.
193300 5146-INICIO.
193400*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
193500*        DA ROTINA DE CASAMENTO/IMPRESSAO.
193600     MOVE WS-IX-PAR TO WS-IX-PAR-SALVO.
193700*        AJUSTA SET WS-IX-PAR TO 1
193800     SET WS-IX-PAR TO 1.
193900*        CHAMA 5148-TESTA-UM-PAR-TIPO PARA CONTINUAR O PROCESSAMENTO
194000     PERFORM 5148-TESTA-UM-PAR-TIPO
194100             VARYING WS-IX-PAR FROM 1 BY 1
194200             UNTIL WS-IX-PAR > REQ-QTDE-PAR-TIPO(REQ-IX).
194300*        AJUSTA SET WS-IX-PAR TO WS-IX-PAR-SALVO
194400     SET WS-IX-PAR TO WS-IX-PAR-SALVO.
194500 
194600 5146-VARRE-PARES-TIPO-EXIT.
194700     EXIT.
194800 
194900*        TESTA UM UNICO PAR DE TIPO CONTRA O CURSO CANDIDATO.
195000*        VRS 1.8 - STU0033/STU0034 - MESMO AJUSTE DE 5138: A TAG
195100*        E CORTADA ANTES DE COMPARAR, PARA NAO EXIGIR QUE ELA
195200*        VENHA SEGUIDA DE ESPACOS ATE O FIM DE UMA JANELA DE 8
195300*        BYTES NEM ULTRAPASSAR O FIM DE REQ-TIPO-VALOR (X(20)).
195400 5148-TESTA-UM-PAR-TIPO.
195500*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
195600*        DA ROTINA DE CASAMENTO/IMPRESSAO.
195700     MOVE WRK-TYPES(WRK-IX WS-IX-TIPO-TAG) TO WS-TRIM-ENTRA.
195800*        CHAMA 8900-TRIM-ESQ PARA CONTINUAR O PROCESSAMENTO
195900     PERFORM 8900-TRIM-ESQ THRU 8900-TRIM-ESQ-EXIT.
196000*        CALCULA: COMPUTE WS-IX-CHAR-LIMITE = 21 - WS-TRIM-TAM
196100     COMPUTE WS-IX-CHAR-LIMITE = 21 - WS-TRIM-TAM.
196200     MOVE ZERO TO WS-IX-CHAR.
196300*        CHAMA 5148-COMPARA-POSICAO PARA CONTINUAR O PROCESSAMENTO
196400     PERFORM 5148-COMPARA-POSICAO
196500             THRU 5148-COMPARA-POSICAO-EXIT
196600             VARYING WS-IX-CHAR FROM 1 BY 1
196700             UNTIL WS-IX-CHAR > WS-IX-CHAR-LIMITE.
196800
196900*        COMPARA UMA POSICAO DO VETOR DE TAGS CONTRA A TAG DO PAR.
197000*        WS-TRIM-SAI/WS-TRIM-TAM JA TRAZEM A TAG CORTADA, MONTADOS
197100*        POR 5148-TESTA-UM-PAR-TIPO.
197200 5148-COMPARA-POSICAO.
197300*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
197400*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
197500     IF REQ-TIPO-VALOR(REQ-IX WS-IX-PAR) (WS-IX-CHAR:WS-TRIM-TAM)
197600             NOT = WS-TRIM-SAI(1:WS-TRIM-TAM)
197700*        DESVIA PARA 5148-COMPARA-POSICAO-EXIT
197800        GO TO 5148-COMPARA-POSICAO-EXIT.
197900*        CALCULA: COMPUTE WS-RESTAM-NECES =
198000     COMPUTE WS-RESTAM-NECES =
198100             REQ-QTDE-NECES(REQ-IX) - WS-NUM-PREENCHIDO.
198200*        CONFERE SE WS-RESTAM-NECES < REQ-TIPO-QTDE(REQ-IX WS-IX-PAR)
198300     IF WS-RESTAM-NECES < REQ-TIPO-QTDE(REQ-IX WS-IX-PAR)
198400*        GRAVA 'N' EM WS-CANDIDATO-QUALIFICA
198500        MOVE 'N' TO WS-CANDIDATO-QUALIFICA
198600*        DESVIA PARA 5148-COMPARA-POSICAO-EXIT
198700        GO TO 5148-COMPARA-POSICAO-EXIT.
198800*        CONFERE SE REQ-TIPO-QTDE(REQ-IX WS-IX-PAR) > ZERO
198900     IF REQ-TIPO-QTDE(REQ-IX WS-IX-PAR) > ZERO
199000*        DECREMENTA: SUBTRACT 1 FROM REQ-TIPO-QTDE(REQ-IX WS-IX-PAR)
199100        SUBTRACT 1 FROM REQ-TIPO-QTDE(REQ-IX WS-IX-PAR).
199200 
199300 5148-COMPARA-POSICAO-EXIT.
199400     EXIT.
199500 
199600*        VARRE TODOS OS PARES DE TIPO PARA A TAG CORRENTE DO
199700*        CANDIDATO (IGUALDADE EXATA, CASO ABAIXO DO LIMITE).
199800*----------------------------------------------------------
199900*    5147-VARRE-PARES-TIPO-EXATO - VARIANTE DE 5146 USADA NO
200000*    CASO 'ABAIXO DO LIMITE': A TAG TEM QUE BATER IGUAL, NAO
200100*    BASTA SER SUBSTRING.
200200*----------------------------------------------------------
200300 5147-VARRE-PARES-TIPO-EXATO SECTION.
200400*        VARRE OS PARES DE TIPO PROCURANDO O QUE FOI SALVO EM
200500*        WS-IX-PAR-SALVO.
200600 5147-INICIO.
200700*        LACO CONTROLADO POR INDICE, PERCORRENDO A TABELA
200800*        DE TRABALHO CONFORME O CASO DESTE PARAGRAFO.
200900     SET WS-IX-PAR TO 1.
201000*        CHAMA 5149-TESTA-UM-PAR-EXATO PARA CONTINUAR O PROCESSAMENTO
201100     PERFORM 5149-TESTA-UM-PAR-EXATO
201200             THRU 5149-TESTA-UM-PAR-EXATO-EXIT
201300             VARYING WS-IX-PAR FROM 1 BY 1
201400             UNTIL WS-IX-PAR > REQ-QTDE-PAR-TIPO(REQ-IX).
201500 
201600 5147-VARRE-PARES-TIPO-EXATO-EXIT.
201700     EXIT.
201800 
201900*        REPETE O TESTE EXATO PARA O PAR SALVO EM WS-IX-PAR-SALVO.
202000 5149-TESTA-UM-PAR-EXATO.
202100*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
202200*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
202300     IF REQ-TIPO-VALOR(REQ-IX WS-IX-PAR)
202400             NOT = WRK-TYPES(WRK-IX WS-IX-TIPO-TAG)
202500*        DESVIA PARA 5149-TESTA-UM-PAR-EXATO-EXIT
202600        GO TO 5149-TESTA-UM-PAR-EXATO-EXIT.
202700*        CALCULA: COMPUTE WS-RESTAM-NECES =
202800     COMPUTE WS-RESTAM-NECES =
202900             REQ-QTDE-NECES(REQ-IX) - WS-NUM-PREENCHIDO.
203000*        GRAVA 'Y' EM WS-CANDIDATO-QUALIFICA
203100     MOVE 'Y' TO WS-CANDIDATO-QUALIFICA.
203200*        CONFERE SE WS-RESTAM-NECES < REQ-TIPO-QTDE(REQ-IX WS-IX-PAR)
203300     IF WS-RESTAM-NECES < REQ-TIPO-QTDE(REQ-IX WS-IX-PAR)
203400*        GRAVA 'N' EM WS-CANDIDATO-QUALIFICA
203500        MOVE 'N' TO WS-CANDIDATO-QUALIFICA
203600*        DESVIA PARA 5149-TESTA-UM-PAR-EXATO-EXIT
203700        GO TO 5149-TESTA-UM-PAR-EXATO-EXIT.
203800*        CONFERE SE REQ-TIPO-QTDE(REQ-IX WS-IX-PAR) > ZERO
203900     IF REQ-TIPO-QTDE(REQ-IX WS-IX-PAR) > ZERO
204000*        DECREMENTA: SUBTRACT 1 FROM REQ-TIPO-QTDE(REQ-IX WS-IX-PAR)
204100        SUBTRACT 1 FROM REQ-TIPO-QTDE(REQ-IX WS-IX-PAR).
204200 
204300 5149-TESTA-UM-PAR-EXATO-EXIT.
204400     EXIT.
204500 
204600*============================================================
204700*    5200-CASA-SEQUENCIA - SEQUENCE-MATCH PROCEDURE.
204800*============================================================
204900*============================================================
205000*    5200-CASA-SEQUENCIA - SEQUENCE-MATCH PROCEDURE. CADA
205100*    REQUISITO DE SEQUENCIA TEM UM OU MAIS 'CAMINHOS'
205200*    (OPCOES) SEPARADOS POR '|' NO CADASTRO ORIGINAL - BASTA
205300*    UM CAMINHO INTEIRO CASAR PARA O REQUISITO SER DADO COMO
205400*    CUMPRIDO. DENTRO DE UM CAMINHO, A ORDEM DOS SLOTS
205500*    IMPORTA.
205600*============================================================
205700 5200-CASA-SEQUENCIA SECTION.
205800*        CASA CADA SLOT DA SEQUENCIA COM UM CURSO DO ALUNO, NA
205900*        ORDEM EM QUE OS SLOTS FORAM DEFINIDOS.
206000 5200-INICIO.
206100*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
206200*        DA ROTINA DE CASAMENTO/IMPRESSAO.
206300     MOVE ZERO TO WS-SEQ-PREENCHIDA-CT.
206400*        CONFERE SE REQ-QTDE-SEQ(REQ-IX) = ZERO
206500     IF REQ-QTDE-SEQ(REQ-IX) = ZERO
206600*        DESVIA PARA 5290-IMPRIME
206700        GO TO 5290-IMPRIME.
206800 
206900*        AJUSTA SET WS-IX-SEQ TO 1
207000     SET WS-IX-SEQ TO 1.
207100*        CHAMA 5210-CASA-UMA-SEQUENCIA PARA CONTINUAR O PROCESSAMENTO
207200     PERFORM 5210-CASA-UMA-SEQUENCIA
207300             VARYING WS-IX-SEQ FROM 1 BY 1
207400             UNTIL WS-IX-SEQ > REQ-QTDE-SEQ(REQ-IX)
207500                OR WS-SEQ-PREENCHIDA-CT
207600                        >= REQ-QTDE-NECES(REQ-IX).
207700 
207800*        IMPRIME O BLOCO DE RESULTADO DO REQUISITO DE SEQUENCIA.
207900 5290-IMPRIME.
208000*        CHAMA 6200-IMPRIME-BLOCO-SEQUENCIA PARA CONTINUAR O
208100*        PROCESSAMENTO
208200     PERFORM 6200-IMPRIME-BLOCO-SEQUENCIA
208300             THRU 6200-IMPRIME-BLOCO-SEQUENCIA-EXIT.
208400 
208500 5200-CASA-SEQUENCIA-EXIT.
208600     EXIT.
208700 
208800*        PARA CADA SLOT DA SEQUENCIA, EM ORDEM, PROCURA NO
208900*        POOL O PRIMEIRO CURSO AINDA NAO CONSUMIDO COM O
209000*        MESMO CODIGO E QUE ATENDA A NOTA MINIMA.
209100 5210-CASA-UMA-SEQUENCIA.
209200*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
209300*        DA ROTINA DE CASAMENTO/IMPRESSAO.
209400     MOVE SPACES TO RSEQ-SLOT(REQ-IX WS-IX-SEQ 1).
209500*        AJUSTA SET WS-IX-SLOT TO 1
209600     SET WS-IX-SLOT TO 1.
209700*        CHAMA 5220-CASA-UM-SLOT PARA CONTINUAR O PROCESSAMENTO
209800     PERFORM 5220-CASA-UM-SLOT
209900             VARYING WS-IX-SLOT FROM 1 BY 1
210000             UNTIL WS-IX-SLOT
210100                     > RSEQ-QTDE-CURSO(REQ-IX WS-IX-SEQ).
210200 
210300*        CONFERE SE WS-IX-SLOT > RSEQ-QTDE-CURSO(REQ-IX WS-IX-SEQ)
210400     IF WS-IX-SLOT > RSEQ-QTDE-CURSO(REQ-IX WS-IX-SEQ)
210500*        GRAVA 'Y' EM RSEQ-PREENCHIDA
210600        MOVE 'Y' TO RSEQ-PREENCHIDA(REQ-IX WS-IX-SEQ)
210700*        ACUMULA: ADD 1 TO WS-SEQ-PREENCHIDA-CT
210800        ADD 1 TO WS-SEQ-PREENCHIDA-CT.
210900 
211000*        TESTA OS CANDIDATOS DE UM SLOT DA SEQUENCIA CONTRA A
211100*        TABELA DE TRABALHO DO ALUNO.
211200 5220-CASA-UM-SLOT.
211300*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
211400*        DA ROTINA DE CASAMENTO/IMPRESSAO.
211500     MOVE SPACES TO RSEQ-SLOT(REQ-IX WS-IX-SEQ WS-IX-SLOT).
211600*        AJUSTA SET WRK-IX TO 1
211700     SET WRK-IX TO 1.
211800*        CHAMA 5230-TESTA-CANDIDATO-SLOT PARA CONTINUAR O
211900*        PROCESSAMENTO
212000     PERFORM 5230-TESTA-CANDIDATO-SLOT
212100             THRU 5230-TESTA-CANDIDATO-SLOT-EXIT
212200             VARYING WRK-IX FROM 1 BY 1
212300             UNTIL WRK-IX > WS-WRK-QTDE
212400                OR RSEQ-SLOT(REQ-IX WS-IX-SEQ WS-IX-SLOT)
212500                        NOT = SPACES.
212600 
212700*        CONFERE SE RSEQ-SLOT(REQ-IX WS-IX-SEQ WS-IX-SLOT) = SPACES
212800     IF RSEQ-SLOT(REQ-IX WS-IX-SEQ WS-IX-SLOT) = SPACES
212900*        SEM CANDIDATO PARA ESTE SLOT - PARA A SEQUENCIA
213000        SET WS-IX-SLOT TO 99.
213100 
213200*        TESTA UM CODIGO ALTERNATIVO DO SLOT CONTRA UM CURSO DO
213300*        ALUNO.
213400 5230-TESTA-CANDIDATO-SLOT.
213500*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
213600*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
213700     IF WRK-JA-CONSUMIDO(WRK-IX)
213800*        DESVIA PARA 5230-TESTA-CANDIDATO-SLOT-EXIT
213900        GO TO 5230-TESTA-CANDIDATO-SLOT-EXIT.
214000*        CONFERE SE WRK-CODE(WRK-IX)
214100     IF WRK-CODE(WRK-IX)
214200             NOT = RSEQ-CURSO(REQ-IX WS-IX-SEQ WS-IX-SLOT)
214300*        DESVIA PARA 5230-TESTA-CANDIDATO-SLOT-EXIT
214400        GO TO 5230-TESTA-CANDIDATO-SLOT-EXIT.
214500*        CONFERE SE RSEQ-NOTA-MINIMA(REQ-IX WS-IX-SEQ) NOT = SPACES
214600     IF RSEQ-NOTA-MINIMA(REQ-IX WS-IX-SEQ) NOT = SPACES
214700*        GRAVA WRK-GRADE(WRK-IX) EM WS-CMP-G1
214800        MOVE WRK-GRADE(WRK-IX) TO WS-CMP-G1
214900*        GRAVA RSEQ-NOTA-MINIMA(REQ-IX WS-IX-SEQ) EM WS-CMP-G2
215000        MOVE RSEQ-NOTA-MINIMA(REQ-IX WS-IX-SEQ) TO WS-CMP-G2
215100*        CHAMA 8100-COMPARA-NOTAS PARA CONTINUAR O PROCESSAMENTO
215200        PERFORM 8100-COMPARA-NOTAS THRU 8100-COMPARA-NOTAS-EXIT
215300*        CONFERE SE NOT WS-CMP-OK
215400        IF NOT WS-CMP-OK
215500*        DESVIA PARA 5230-TESTA-CANDIDATO-SLOT-EXIT
215600           GO TO 5230-TESTA-CANDIDATO-SLOT-EXIT.
215700 
215800     MOVE WRK-CODE(WRK-IX)
215900          TO RSEQ-SLOT(REQ-IX WS-IX-SEQ WS-IX-SLOT).
216000*        GRAVA 'Y' EM WRK-CONSUMIDO
216100     MOVE 'Y' TO WRK-CONSUMIDO(WRK-IX).
216200 
216300 5230-TESTA-CANDIDATO-SLOT-EXIT.
216400     EXIT.
216500 
216600*============================================================
216700*    6000/6100/6200 - IMPRESSAO DO RELATORIO PROGRESS.RPT.
216800*============================================================
216900*----------------------------------------------------------
217000*    6000-IMPRIME-CABECALHO - CABECALHO FIXO DO RELATORIO,
217100*    UMA VEZ SO NO INICIO DA EXECUCAO (ANO DE FORMATURA). NAO
217200*    E REPETIDO A CADA CONCENTRACAO, SO NO TOPO DO ARQUIVO.
217300*----------------------------------------------------------
217400 6000-IMPRIME-CABECALHO SECTION.
217500*        MONTA E IMPRIME O CABECALHO DO RELATORIO DE PROGRESSO.
217600 6000-INICIO.
217700*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
217800*        DA ROTINA DE CASAMENTO/IMPRESSAO.
217900     MOVE SPACES TO WS-LINHA-RPT.
218000*        GRAVA 'Student Progress' EM WS-LINHA-RPT
218100     MOVE 'Student Progress' TO WS-LINHA-RPT(1:17).
218200*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-RPT
218300     WRITE REG-PROGRESS FROM WS-LINHA-RPT.
218400 
218500*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
218600     MOVE SPACES TO WS-LINHA-RPT.
218700*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
218800     STRING 'Graduation Year: ' DELIMITED BY SIZE
218900            WS-ANO-FORMATURA DELIMITED BY SIZE
219000            INTO WS-LINHA-RPT.
219100*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-RPT
219200     WRITE REG-PROGRESS FROM WS-LINHA-RPT.
219300 
219400*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
219500     MOVE SPACES TO REG-PROGRESS.
219600*        GRAVA REGISTRO REG-PROGRESS
219700     WRITE REG-PROGRESS.
219800 
219900 6000-IMPRIME-CABECALHO-EXIT.
220000     EXIT.
220100 
220200*        IMPRIME O NOME DA CONCENTRACAO E O TIPO (MAJOR/MINOR).
220300 6010-IMPRIME-NOME-CONC.
220400*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
220500*        DA ROTINA DE CASAMENTO/IMPRESSAO.
220600     MOVE WS-CONC-CORRENTE TO WS-TRIM-ENTRA.
220700*        CHAMA 8900-TRIM-ESQ PARA CONTINUAR O PROCESSAMENTO
220800     PERFORM 8900-TRIM-ESQ THRU 8900-TRIM-ESQ-EXIT.
220900*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
221000     MOVE SPACES TO WS-LINHA-RPT.
221100*        CONFERE SE CTL-E-MAJOR
221200     IF CTL-E-MAJOR
221300*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
221400        STRING 'Major: ' DELIMITED BY SIZE
221500               WS-TRIM-SAI(1:WS-TRIM-TAM) DELIMITED BY SIZE
221600               INTO WS-LINHA-RPT
221700     ELSE
221800*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
221900        STRING 'Minor: ' DELIMITED BY SIZE
222000               WS-TRIM-SAI(1:WS-TRIM-TAM) DELIMITED BY SIZE
222100               INTO WS-LINHA-RPT.
222200*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-RPT
222300     WRITE REG-PROGRESS FROM WS-LINHA-RPT.
222400 
222500 6010-IMPRIME-NOME-CONC-EXIT.
222600     EXIT.
222700 
222800*----------------------------------------------------------
222900*    6100-IMPRIME-BLOCO - IMPRIME O BLOCO [X]/[~]/[ ] DE UM
223000*    REQUISITO DE GRUPO-DE-CURSO.
223100*----------------------------------------------------------
223200*----------------------------------------------------------
223300*    6100-IMPRIME-BLOCO - TRES ESTADOS POSSIVEIS PARA O
223400*    BLOCO [X]/[~]/[ ]: COMPLETO (TUDO CASADO), PARCIAL
223500*    (ALGUMA COISA CASADA) OU VAZIO (NADA CASADO). SEMPRE
223600*    SEPARA O BLOCO ANTERIOR COM UMA LINHA EM BRANCO.
223700*----------------------------------------------------------
223800 6100-IMPRIME-BLOCO SECTION.
223900*        MONTA O BLOCO DE RESULTADO DE UM REQUISITO DE GRUPO DE
224000*        CURSO.
224100 6100-INICIO.
224200*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
224300*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
224400     IF WS-NUM-PREENCHIDO >= REQ-QTDE-NECES(REQ-IX)
224500*        CHAMA 6110-BLOCO-COMPLETO PARA CONTINUAR O PROCESSAMENTO
224600        PERFORM 6110-BLOCO-COMPLETO
224700                THRU 6110-BLOCO-COMPLETO-EXIT
224800     ELSE
224900*        CONFERE SE WS-NUM-PREENCHIDO > ZERO
225000        IF WS-NUM-PREENCHIDO > ZERO
225100*        CHAMA 6120-BLOCO-PARCIAL PARA CONTINUAR O PROCESSAMENTO
225200           PERFORM 6120-BLOCO-PARCIAL
225300                   THRU 6120-BLOCO-PARCIAL-EXIT
225400        ELSE
225500*        CHAMA 6130-BLOCO-VAZIO PARA CONTINUAR O PROCESSAMENTO
225600           PERFORM 6130-BLOCO-VAZIO
225700                   THRU 6130-BLOCO-VAZIO-EXIT.
225800 
225900*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
226000     MOVE SPACES TO REG-PROGRESS.
226100*        GRAVA REGISTRO REG-PROGRESS
226200     WRITE REG-PROGRESS.
226300 
226400 6100-IMPRIME-BLOCO-EXIT.
226500     EXIT.
226600 
226700*        MONTA A LINHA "[X]" QUANDO O REQUISITO FOI TOTALMENTE
226800 6110-BLOCO-COMPLETO.
226900*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
227000*        DA ROTINA DE CASAMENTO/IMPRESSAO.
227100     MOVE REQ-TITULO(REQ-IX) TO WS-TRIM-ENTRA.
227200*        CHAMA 8900-TRIM-ESQ PARA CONTINUAR O PROCESSAMENTO
227300     PERFORM 8900-TRIM-ESQ THRU 8900-TRIM-ESQ-EXIT.
227400*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
227500     MOVE SPACES TO WS-LINHA-RPT.
227600*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
227700     STRING '[X] ' DELIMITED BY SIZE
227800            WS-TRIM-SAI(1:WS-TRIM-TAM) DELIMITED BY SIZE
227900            ' (Completed)' DELIMITED BY SIZE
228000            INTO WS-LINHA-RPT.
228100*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-RPT
228200     WRITE REG-PROGRESS FROM WS-LINHA-RPT.
228300*        CHAMA 6140-LISTA-PREENCHIDOS PARA CONTINUAR O PROCESSAMENTO
228400     PERFORM 6140-LISTA-PREENCHIDOS
228500             THRU 6140-LISTA-PREENCHIDOS-EXIT.
228600 
228700 6110-BLOCO-COMPLETO-EXIT.
228800     EXIT.
228900 
229000*        MONTA A LINHA "[~]" QUANDO O REQUISITO FOI PARCIALMENTE
229100 6120-BLOCO-PARCIAL.
229200*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
229300*        DA ROTINA DE CASAMENTO/IMPRESSAO.
229400     MOVE REQ-TITULO(REQ-IX) TO WS-TRIM-ENTRA.
229500*        CHAMA 8900-TRIM-ESQ PARA CONTINUAR O PROCESSAMENTO
229600     PERFORM 8900-TRIM-ESQ THRU 8900-TRIM-ESQ-EXIT.
229700*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
229800     MOVE SPACES TO WS-LINHA-RPT.
229900*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
230000     STRING '[~] ' DELIMITED BY SIZE
230100            WS-TRIM-SAI(1:WS-TRIM-TAM) DELIMITED BY SIZE
230200            ' (Partially Completed)' DELIMITED BY SIZE
230300            INTO WS-LINHA-RPT.
230400*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-RPT
230500     WRITE REG-PROGRESS FROM WS-LINHA-RPT.
230600*        CHAMA 6140-LISTA-PREENCHIDOS PARA CONTINUAR O PROCESSAMENTO
230700     PERFORM 6140-LISTA-PREENCHIDOS
230800             THRU 6140-LISTA-PREENCHIDOS-EXIT.
230900*        CHAMA 6150-LISTA-FALTANTES PARA CONTINUAR O PROCESSAMENTO
231000     PERFORM 6150-LISTA-FALTANTES
231100             THRU 6150-LISTA-FALTANTES-EXIT.
231200 
231300 6120-BLOCO-PARCIAL-EXIT.
231400     EXIT.
231500 
231600*        MONTA A LINHA "[ ]" QUANDO NENHUM CURSO CASOU O REQUISITO.
231700 6130-BLOCO-VAZIO.
231800*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
231900*        DA ROTINA DE CASAMENTO/IMPRESSAO.
232000     MOVE REQ-TITULO(REQ-IX) TO WS-TRIM-ENTRA.
232100*        CHAMA 8900-TRIM-ESQ PARA CONTINUAR O PROCESSAMENTO
232200     PERFORM 8900-TRIM-ESQ THRU 8900-TRIM-ESQ-EXIT.
232300*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
232400     MOVE SPACES TO WS-LINHA-RPT.
232500*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
232600     STRING '[ ] ' DELIMITED BY SIZE
232700            WS-TRIM-SAI(1:WS-TRIM-TAM) DELIMITED BY SIZE
232800            ' (Not Completed)' DELIMITED BY SIZE
232900            INTO WS-LINHA-RPT.
233000*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-RPT
233100     WRITE REG-PROGRESS FROM WS-LINHA-RPT.
233200*        CHAMA 6150-LISTA-FALTANTES PARA CONTINUAR O PROCESSAMENTO
233300     PERFORM 6150-LISTA-FALTANTES
233400             THRU 6150-LISTA-FALTANTES-EXIT.
233500 
233600 6130-BLOCO-VAZIO-EXIT.
233700     EXIT.
233800 
233900*        LISTA OS CODIGOS DOS CURSOS QUE CASARAM O REQUISITO.
234000 6140-LISTA-PREENCHIDOS.
234100*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
234200*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
234300     IF WS-NUM-PREENCHIDO = ZERO
234400*        DESVIA PARA 6140-LISTA-PREENCHIDOS-EXIT
234500        GO TO 6140-LISTA-PREENCHIDOS-EXIT.
234600*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
234700     MOVE SPACES TO WS-LINHA-RPT.
234800*        GRAVA 1 EM WS-ACUM-PTR
234900     MOVE 1 TO WS-ACUM-PTR.
235000*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
235100     STRING '    ' DELIMITED BY SIZE
235200            WS-CODIGO-CANDIDATO(1) DELIMITED BY SPACE
235300            INTO WS-LINHA-RPT
235400            WITH POINTER WS-ACUM-PTR.
235500*        AJUSTA SET WS-IX-GRUPO TO 2
235600     SET WS-IX-GRUPO TO 2.
235700*        CHAMA 6141-ENCADEIA-CODIGO PARA CONTINUAR O PROCESSAMENTO
235800     PERFORM 6141-ENCADEIA-CODIGO
235900             VARYING WS-IX-GRUPO FROM 2 BY 1
236000             UNTIL WS-IX-GRUPO > WS-NUM-PREENCHIDO.
236100*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-RPT
236200     WRITE REG-PROGRESS FROM WS-LINHA-RPT.
236300 
236400 6140-LISTA-PREENCHIDOS-EXIT.
236500     EXIT.
236600 
236700*        ENCADEIA UM CODIGO DE CURSO NA LISTA DA LINHA DE DETALHE.
236800 6141-ENCADEIA-CODIGO.
236900*        MONTAGEM DE TEXTO POR CONCATENACAO (STRING),
237000*        CAMPO A CAMPO, SEM REDIMENSIONAR O DESTINO.
237100     STRING ', ' DELIMITED BY SIZE
237200            WS-CODIGO-CANDIDATO(WS-IX-GRUPO) DELIMITED BY SPACE
237300            INTO WS-LINHA-RPT
237400            WITH POINTER WS-ACUM-PTR.
237500 
237600*----------------------------------------------------------
237700*    6150-LISTA-FALTANTES - "STILL NEEDED" RENDERING RULE.
237800*----------------------------------------------------------
237900*----------------------------------------------------------
238000*    6150-LISTA-FALTANTES - O TITULO VARIA ENTRE 'N OF:' E
238100*    'ALL OF:' CONFORME O REQUISITO PRECISA DE PARTE OU DE
238200*    TODO O GRUPO. O CASO CORINGA (XXX) E TRATADO A PARTE EM
238300*    6151/6153 PORQUE E SEMPRE UMA UNICA ENTRADA-GUARDA-CHUVA,
238400*    NAO UMA LISTA. ENTRADAS JA CASADAS (REQ-GRUPO-JA-USADO)
238500*    SAO PULADAS AQUI.
238600*----------------------------------------------------------
238700 6150-LISTA-FALTANTES.
238800*        LACO CONTROLADO POR INDICE, PERCORRENDO A TABELA
238900*        DE TRABALHO CONFORME O CASO DESTE PARAGRAFO.
239000     COMPUTE WS-RESTAM-NECES =
239100             REQ-QTDE-NECES(REQ-IX) - WS-NUM-PREENCHIDO.
239200*        GRAVA WS-RESTAM-NECES EM WS-RESTAM-NECES-ED
239300     MOVE WS-RESTAM-NECES TO WS-RESTAM-NECES-ED.
239400 
239500*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
239600     MOVE SPACES TO WS-LINHA-RPT.
239700*        CONFERE SE REQ-GRUPO-CURSO(REQ-IX 1) (8:3) = 'XXX'
239800     IF REQ-GRUPO-CURSO(REQ-IX 1) (8:3) = 'XXX'
239900*        CHAMA 6151-FALTANTES-CORINGA PARA CONTINUAR O PROCESSAMENTO
240000        PERFORM 6151-FALTANTES-CORINGA
240100                THRU 6151-FALTANTES-CORINGA-EXIT
240200     ELSE
240300*        CONFERE SE REQ-QTDE-NECES(REQ-IX) = REQ-QTDE-GRUPO(REQ-IX)
240400        IF REQ-QTDE-NECES(REQ-IX) = REQ-QTDE-GRUPO(REQ-IX)
240500*        GRAVA '    All of:' EM WS-LINHA-RPT
240600           MOVE '    All of:' TO WS-LINHA-RPT(1:11)
240700        ELSE
240800*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
240900           STRING '    ' DELIMITED BY SIZE
241000                  WS-RESTAM-NECES-ED DELIMITED BY SIZE
241100                  ' of:' DELIMITED BY SIZE
241200                  INTO WS-LINHA-RPT.
241300*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-RPT
241400     WRITE REG-PROGRESS FROM WS-LINHA-RPT.
241500 
241600*        CONFERE SE NOT GRUPO-E-CORINGA
241700     IF NOT GRUPO-E-CORINGA
241800*        AJUSTA SET WS-IX-GRUPO TO 1
241900        SET WS-IX-GRUPO TO 1
242000*        CHAMA 6152-LISTA-UM-FALTANTE PARA CONTINUAR O PROCESSAMENTO
242100        PERFORM 6152-LISTA-UM-FALTANTE
242200                THRU 6152-LISTA-UM-FALTANTE-EXIT
242300                VARYING WS-IX-GRUPO FROM 1 BY 1
242400                UNTIL WS-IX-GRUPO > REQ-QTDE-GRUPO(REQ-IX).
242500 
242600*        CONFERE SE REQ-NOTA-MINIMA(REQ-IX) NOT = SPACES
242700     IF REQ-NOTA-MINIMA(REQ-IX) NOT = SPACES
242800*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
242900        MOVE SPACES TO WS-LINHA-RPT
243000*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
243100        STRING '    with a minimum grade of ' DELIMITED BY SIZE
243200               REQ-NOTA-MINIMA(REQ-IX) DELIMITED BY SIZE
243300               INTO WS-LINHA-RPT
243400*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-RPT
243500        WRITE REG-PROGRESS FROM WS-LINHA-RPT.
243600 
243700 6150-LISTA-FALTANTES-EXIT.
243800     EXIT.
243900 
244000*        LISTA OS QUALIFICADORES AINDA NAO ATENDIDOS QUANDO O
244100*        REQUISITO CORINGA FICOU SO PARCIALMENTE CUMPRIDO.
244200 6151-FALTANTES-CORINGA.
244300*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
244400*        DA ROTINA DE CASAMENTO/IMPRESSAO.
244500     MOVE 'Y' TO WS-E-CORINGA.
244600*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
244700     MOVE SPACES TO WS-LINHA-RPT.
244800*        GRAVA 1 EM WS-ACUM-PTR
244900     MOVE 1 TO WS-ACUM-PTR.
245000*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
245100     STRING '    ' DELIMITED BY SIZE
245200            WS-RESTAM-NECES-ED DELIMITED BY SIZE
245300            ' of ' DELIMITED BY SIZE
245400            REQ-GRUPO-CURSO(REQ-IX 1) DELIMITED BY SPACE
245500            INTO WS-LINHA-RPT
245600            WITH POINTER WS-ACUM-PTR.
245700*        AJUSTA SET WS-IX-GRUPO TO 2
245800     SET WS-IX-GRUPO TO 2.
245900*        CHAMA 6153-ENCADEIA-CORINGA PARA CONTINUAR O PROCESSAMENTO
246000     PERFORM 6153-ENCADEIA-CORINGA
246100             VARYING WS-IX-GRUPO FROM 2 BY 1
246200             UNTIL WS-IX-GRUPO > REQ-QTDE-GRUPO(REQ-IX).
246300 
246400 6151-FALTANTES-CORINGA-EXIT.
246500     EXIT.
246600 
246700*        JUNTA OS DEPARTAMENTOS-CORINGA ADICIONAIS (RARO -
246800*        NA PRATICA UM REQUISITO CORINGA TEM UMA SO ENTRADA).
246900*        O CODIGO GRUDA EM "OR " SEM ESPACO NA FRENTE - E ASSIM
247000*        MESMO QUE O RELATORIO TEM QUE SAIR, NAO E ERRO.
247100 6153-ENCADEIA-CORINGA.
247200*        VRS 1.7 - RCS - 19/07/2004 - STU0022: O LITERAL ERA
247300*        ' OR ' (COM ESPACO NA FRENTE), O QUE DEIXAVA UM
247400*        ESPACO SOBRANDO ANTES DE CADA CODIGO NA LISTA.
247500*        MONTAGEM DE TEXTO POR CONCATENACAO (STRING),
247600*        CAMPO A CAMPO, SEM REDIMENSIONAR O DESTINO.
247700     STRING 'or ' DELIMITED BY SIZE
247800            REQ-GRUPO-CURSO(REQ-IX WS-IX-GRUPO)
247900                    DELIMITED BY SPACE
248000            INTO WS-LINHA-RPT
248100            WITH POINTER WS-ACUM-PTR.
248200 
248300*        ENCADEIA UM QUALIFICADOR FALTANTE NA LINHA DE DETALHE.
248400 6152-LISTA-UM-FALTANTE.
248500*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
248600*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
248700     IF REQ-GRUPO-JA-USADO(REQ-IX WS-IX-GRUPO)
248800*        DESVIA PARA 6152-LISTA-UM-FALTANTE-EXIT
248900        GO TO 6152-LISTA-UM-FALTANTE-EXIT.
249000*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
249100     MOVE SPACES TO WS-LINHA-RPT.
249200*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
249300     STRING '      - ' DELIMITED BY SIZE
249400            REQ-GRUPO-CURSO(REQ-IX WS-IX-GRUPO)
249500                    DELIMITED BY SIZE
249600            INTO WS-LINHA-RPT.
249700*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-RPT
249800     WRITE REG-PROGRESS FROM WS-LINHA-RPT.
249900 
250000 6152-LISTA-UM-FALTANTE-EXIT.
250100     EXIT.
250200 
250300*----------------------------------------------------------
250400*    6200-IMPRIME-BLOCO-SEQUENCIA - IMPRIME O BLOCO [X]/[~]/
250500*    [ ] DE UM REQUISITO DE SEQUENCIA.
250600*----------------------------------------------------------
250700*----------------------------------------------------------
250800*    6200-IMPRIME-BLOCO-SEQUENCIA - MESMA LOGICA DE TRES
250900*    ESTADOS DE 6100, SO QUE CONTANDO SEQUENCIAS COMPLETAS EM
251000*    VEZ DE CURSOS INDIVIDUAIS.
251100*----------------------------------------------------------
251200 6200-IMPRIME-BLOCO-SEQUENCIA SECTION.
251300*        MONTA O BLOCO DE RESULTADO DE UM REQUISITO DE SEQUENCIA.
251400 6200-INICIO.
251500*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
251600*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
251700     IF WS-SEQ-PREENCHIDA-CT >= REQ-QTDE-NECES(REQ-IX)
251800*        CHAMA 6210-SEQ-COMPLETA PARA CONTINUAR O PROCESSAMENTO
251900        PERFORM 6210-SEQ-COMPLETA
252000                THRU 6210-SEQ-COMPLETA-EXIT
252100     ELSE
252200*        CONFERE SE WS-SEQ-PREENCHIDA-CT > ZERO
252300        IF WS-SEQ-PREENCHIDA-CT > ZERO
252400*        CHAMA 6220-SEQ-PARCIAL PARA CONTINUAR O PROCESSAMENTO
252500           PERFORM 6220-SEQ-PARCIAL
252600                   THRU 6220-SEQ-PARCIAL-EXIT
252700        ELSE
252800*        CHAMA 6230-SEQ-VAZIA PARA CONTINUAR O PROCESSAMENTO
252900           PERFORM 6230-SEQ-VAZIA
253000                   THRU 6230-SEQ-VAZIA-EXIT.
253100 
253200*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
253300     MOVE SPACES TO REG-PROGRESS.
253400*        GRAVA REGISTRO REG-PROGRESS
253500     WRITE REG-PROGRESS.
253600 
253700 6200-IMPRIME-BLOCO-SEQUENCIA-EXIT.
253800     EXIT.
253900 
254000*        MONTA A LINHA "[X]" QUANDO TODOS OS SLOTS DA SEQUENCIA
254100*        FORAM PREENCHIDOS.
254200 6210-SEQ-COMPLETA.
254300*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
254400*        DA ROTINA DE CASAMENTO/IMPRESSAO.
254500     MOVE REQ-TITULO(REQ-IX) TO WS-TRIM-ENTRA.
254600*        CHAMA 8900-TRIM-ESQ PARA CONTINUAR O PROCESSAMENTO
254700     PERFORM 8900-TRIM-ESQ THRU 8900-TRIM-ESQ-EXIT.
254800*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
254900     MOVE SPACES TO WS-LINHA-DETALHE.
255000*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
255100     STRING '[X] ' DELIMITED BY SIZE
255200            WS-TRIM-SAI(1:WS-TRIM-TAM) DELIMITED BY SIZE
255300            ' (Completed)' DELIMITED BY SIZE
255400            INTO WS-LINHA-DETALHE.
255500*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-DETALHE
255600     WRITE REG-PROGRESS FROM WS-LINHA-DETALHE.
255700*        AS NUM-NEEDED SEQUENCIAS PREENCHIDAS SAO ENCADEADAS
255800*        NUMA UNICA LINHA, SEPARADAS POR "; ".
255900     MOVE SPACES TO WS-LINHA-RPT.
256000*        GRAVA 1 EM WS-ACUM-PTR
256100     MOVE 1 TO WS-ACUM-PTR.
256200*        GRAVA 'S' EM WS-FLAG-1A-SEQ
256300     MOVE 'S' TO WS-FLAG-1A-SEQ.
256400*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
256500     STRING '    ' DELIMITED BY SIZE
256600            INTO WS-LINHA-RPT
256700            WITH POINTER WS-ACUM-PTR.
256800*        AJUSTA SET WS-IX-SEQ TO 1
256900     SET WS-IX-SEQ TO 1.
257000*        CHAMA 6240-LISTA-SEQ-PREENCHIDA PARA CONTINUAR O
257100*        PROCESSAMENTO
257200     PERFORM 6240-LISTA-SEQ-PREENCHIDA
257300             THRU 6240-LISTA-SEQ-PREENCHIDA-EXIT
257400             VARYING WS-IX-SEQ FROM 1 BY 1
257500             UNTIL WS-IX-SEQ > REQ-QTDE-SEQ(REQ-IX).
257600*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-RPT
257700     WRITE REG-PROGRESS FROM WS-LINHA-RPT.
257800 
257900 6210-SEQ-COMPLETA-EXIT.
258000     EXIT.
258100 
258200*        MONTA A LINHA "[~]" QUANDO A SEQUENCIA FOI PARCIALMENTE
258300*        PREENCHIDA.
258400 6220-SEQ-PARCIAL.
258500*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
258600*        DA ROTINA DE CASAMENTO/IMPRESSAO.
258700     MOVE REQ-TITULO(REQ-IX) TO WS-TRIM-ENTRA.
258800*        CHAMA 8900-TRIM-ESQ PARA CONTINUAR O PROCESSAMENTO
258900     PERFORM 8900-TRIM-ESQ THRU 8900-TRIM-ESQ-EXIT.
259000*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
259100     MOVE SPACES TO WS-LINHA-DETALHE.
259200*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
259300     STRING '[~] ' DELIMITED BY SIZE
259400            WS-TRIM-SAI(1:WS-TRIM-TAM) DELIMITED BY SIZE
259500            ' (Partially Completed)' DELIMITED BY SIZE
259600            INTO WS-LINHA-DETALHE.
259700*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-DETALHE
259800     WRITE REG-PROGRESS FROM WS-LINHA-DETALHE.
259900*        LISTA AS SEQUENCIAS JA COMPLETAS, SEPARADAS POR "; ".
260000     MOVE SPACES TO WS-LINHA-RPT.
260100*        GRAVA 1 EM WS-ACUM-PTR
260200     MOVE 1 TO WS-ACUM-PTR.
260300*        GRAVA 'S' EM WS-FLAG-1A-SEQ
260400     MOVE 'S' TO WS-FLAG-1A-SEQ.
260500*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
260600     STRING '    Completed: ' DELIMITED BY SIZE
260700            INTO WS-LINHA-RPT
260800            WITH POINTER WS-ACUM-PTR.
260900*        AJUSTA SET WS-IX-SEQ TO 1
261000     SET WS-IX-SEQ TO 1.
261100*        CHAMA 6240-LISTA-SEQ-PREENCHIDA PARA CONTINUAR O
261200*        PROCESSAMENTO
261300     PERFORM 6240-LISTA-SEQ-PREENCHIDA
261400             THRU 6240-LISTA-SEQ-PREENCHIDA-EXIT
261500             VARYING WS-IX-SEQ FROM 1 BY 1
261600             UNTIL WS-IX-SEQ > REQ-QTDE-SEQ(REQ-IX).
261700*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-RPT
261800     WRITE REG-PROGRESS FROM WS-LINHA-RPT.
261900*        CALCULA: COMPUTE WS-SEQ-FALTAM =
262000     COMPUTE WS-SEQ-FALTAM =
262100             REQ-QTDE-NECES(REQ-IX) - WS-SEQ-PREENCHIDA-CT.
262200*        GRAVA WS-SEQ-FALTAM EM WS-SEQ-FALTAM-ED
262300     MOVE WS-SEQ-FALTAM TO WS-SEQ-FALTAM-ED.
262400*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
262500     MOVE SPACES TO WS-LINHA-DETALHE.
262600*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
262700     STRING '    ' DELIMITED BY SIZE
262800            WS-SEQ-FALTAM-ED DELIMITED BY SIZE
262900            ' more needed:' DELIMITED BY SIZE
263000            INTO WS-LINHA-DETALHE.
263100*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-DETALHE
263200     WRITE REG-PROGRESS FROM WS-LINHA-DETALHE.
263300*        AJUSTA SET WS-IX-SEQ TO 1
263400     SET WS-IX-SEQ TO 1.
263500*        CHAMA 6250-LISTA-SEQ-STATUS PARA CONTINUAR O PROCESSAMENTO
263600     PERFORM 6250-LISTA-SEQ-STATUS
263700             THRU 6250-LISTA-SEQ-STATUS-EXIT
263800             VARYING WS-IX-SEQ FROM 1 BY 1
263900             UNTIL WS-IX-SEQ > REQ-QTDE-SEQ(REQ-IX).
264000*        CHAMA 6260-SUFIXO-NOTA PARA CONTINUAR O PROCESSAMENTO
264100     PERFORM 6260-SUFIXO-NOTA THRU 6260-SUFIXO-NOTA-EXIT.
264200 
264300 6220-SEQ-PARCIAL-EXIT.
264400     EXIT.
264500 
264600*        MONTA A LINHA "[ ]" QUANDO NENHUM SLOT DA SEQUENCIA FOI
264700*        PREENCHIDO.
264800 6230-SEQ-VAZIA.
264900*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
265000*        DA ROTINA DE CASAMENTO/IMPRESSAO.
265100     MOVE REQ-TITULO(REQ-IX) TO WS-TRIM-ENTRA.
265200*        CHAMA 8900-TRIM-ESQ PARA CONTINUAR O PROCESSAMENTO
265300     PERFORM 8900-TRIM-ESQ THRU 8900-TRIM-ESQ-EXIT.
265400*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
265500     MOVE SPACES TO WS-LINHA-DETALHE.
265600*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
265700     STRING '[ ] ' DELIMITED BY SIZE
265800            WS-TRIM-SAI(1:WS-TRIM-TAM) DELIMITED BY SIZE
265900            ' (Not Completed)' DELIMITED BY SIZE
266000            INTO WS-LINHA-DETALHE.
266100*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-DETALHE
266200     WRITE REG-PROGRESS FROM WS-LINHA-DETALHE.
266300*        GRAVA REQ-QTDE-NECES(REQ-IX) EM WS-SEQ-FALTAM-ED
266400     MOVE REQ-QTDE-NECES(REQ-IX) TO WS-SEQ-FALTAM-ED.
266500*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
266600     MOVE SPACES TO WS-LINHA-DETALHE.
266700*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
266800     STRING '    ' DELIMITED BY SIZE
266900            WS-SEQ-FALTAM-ED DELIMITED BY SIZE
267000            ' more needed:' DELIMITED BY SIZE
267100            INTO WS-LINHA-DETALHE.
267200*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-DETALHE
267300     WRITE REG-PROGRESS FROM WS-LINHA-DETALHE.
267400*        AJUSTA SET WS-IX-SEQ TO 1
267500     SET WS-IX-SEQ TO 1.
267600*        CHAMA 6250-LISTA-SEQ-STATUS PARA CONTINUAR O PROCESSAMENTO
267700     PERFORM 6250-LISTA-SEQ-STATUS
267800             THRU 6250-LISTA-SEQ-STATUS-EXIT
267900             VARYING WS-IX-SEQ FROM 1 BY 1
268000             UNTIL WS-IX-SEQ > REQ-QTDE-SEQ(REQ-IX).
268100*        CHAMA 6260-SUFIXO-NOTA PARA CONTINUAR O PROCESSAMENTO
268200     PERFORM 6260-SUFIXO-NOTA THRU 6260-SUFIXO-NOTA-EXIT.
268300 
268400 6230-SEQ-VAZIA-EXIT.
268500     EXIT.
268600 
268700*        ENCADEIA UMA SEQUENCIA JA PREENCHIDA NA LINHA
268800*        CORRENTE (WS-LINHA-RPT), SEPARANDO DE OUTRA SEQUENCIA
268900*        JA ENCADEADA POR "; " E OS CODIGOS DE CURSO DA MESMA
269000*        SEQUENCIA POR ", ".
269100 6240-LISTA-SEQ-PREENCHIDA.
269200*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
269300*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
269400     IF NOT RSEQ-ESTA-PREENCHIDA(REQ-IX WS-IX-SEQ)
269500*        DESVIA PARA 6240-LISTA-SEQ-PREENCHIDA-EXIT
269600        GO TO 6240-LISTA-SEQ-PREENCHIDA-EXIT.
269700*        CONFERE SE SEQ-E-A-PRIMEIRA
269800     IF SEQ-E-A-PRIMEIRA
269900*        GRAVA 'N' EM WS-FLAG-1A-SEQ
270000        MOVE 'N' TO WS-FLAG-1A-SEQ
270100     ELSE
270200*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
270300        STRING '; ' DELIMITED BY SIZE
270400               INTO WS-LINHA-RPT
270500               WITH POINTER WS-ACUM-PTR.
270600*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
270700     STRING RSEQ-SLOT(REQ-IX WS-IX-SEQ 1) DELIMITED BY SPACE
270800            INTO WS-LINHA-RPT
270900            WITH POINTER WS-ACUM-PTR.
271000*        AJUSTA SET WS-IX-SLOT TO 2
271100     SET WS-IX-SLOT TO 2.
271200*        CHAMA 6241-ENCADEIA-SLOT PARA CONTINUAR O PROCESSAMENTO
271300     PERFORM 6241-ENCADEIA-SLOT
271400             THRU 6241-ENCADEIA-SLOT-EXIT
271500             VARYING WS-IX-SLOT FROM 2 BY 1
271600             UNTIL WS-IX-SLOT
271700                     > RSEQ-QTDE-CURSO(REQ-IX WS-IX-SEQ).
271800 
271900 6240-LISTA-SEQ-PREENCHIDA-EXIT.
272000     EXIT.
272100 
272200*        SLOTS AINDA NAO PREENCHIDOS SAO PULADOS - SO ENTRA
272300*        NA LISTA IMPRESSA O QUE JA FOI CASADO.
272400 6241-ENCADEIA-SLOT.
272500*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
272600*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
272700     IF RSEQ-SLOT(REQ-IX WS-IX-SEQ WS-IX-SLOT) = SPACES
272800*        DESVIA PARA 6241-ENCADEIA-SLOT-EXIT
272900        GO TO 6241-ENCADEIA-SLOT-EXIT.
273000*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
273100     STRING ', ' DELIMITED BY SIZE
273200            RSEQ-SLOT(REQ-IX WS-IX-SEQ WS-IX-SLOT)
273300                    DELIMITED BY SPACE
273400            INTO WS-LINHA-RPT
273500            WITH POINTER WS-ACUM-PTR.
273600 
273700 6241-ENCADEIA-SLOT-EXIT.
273800     EXIT.
273900 
274000*        LISTA AS SEQUENCIAS AINDA NAO COMPLETAMENTE
274100*        PREENCHIDAS, INDICANDO OS CODIGOS EXIGIDOS EM CADA
274200*        UMA (UMA LINHA POR SEQUENCIA PENDENTE).
274300 6250-LISTA-SEQ-STATUS.
274400*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
274500*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
274600     IF RSEQ-ESTA-PREENCHIDA(REQ-IX WS-IX-SEQ)
274700*        DESVIA PARA 6250-LISTA-SEQ-STATUS-EXIT
274800        GO TO 6250-LISTA-SEQ-STATUS-EXIT.
274900*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
275000     MOVE SPACES TO WS-LINHA-RPT.
275100*        GRAVA 1 EM WS-ACUM-PTR
275200     MOVE 1 TO WS-ACUM-PTR.
275300*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
275400     STRING '      - ' DELIMITED BY SIZE
275500            RSEQ-CURSO(REQ-IX WS-IX-SEQ 1) DELIMITED BY SPACE
275600            INTO WS-LINHA-RPT
275700            WITH POINTER WS-ACUM-PTR.
275800*        AJUSTA SET WS-IX-SLOT TO 2
275900     SET WS-IX-SLOT TO 2.
276000*        CHAMA 6251-ENCADEIA-CURSO-SEQ PARA CONTINUAR O PROCESSAMENTO
276100     PERFORM 6251-ENCADEIA-CURSO-SEQ
276200             VARYING WS-IX-SLOT FROM 2 BY 1
276300             UNTIL WS-IX-SLOT
276400                     > RSEQ-QTDE-CURSO(REQ-IX WS-IX-SEQ).
276500*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-RPT
276600     WRITE REG-PROGRESS FROM WS-LINHA-RPT.
276700 
276800 6250-LISTA-SEQ-STATUS-EXIT.
276900     EXIT.
277000 
277100*        RSEQ-CURSO E O CURSO EXIGIDO PELO SLOT; RSEQ-SLOT
277200*        (USADO EM 6241) E O CURSO QUE DE FATO CASOU NAQUELE
277300*        SLOT - PODEM SER CODIGOS DIFERENTES SE O SLOT
277400*        ACEITAR MAIS DE UMA OPCAO.
277500 6251-ENCADEIA-CURSO-SEQ.
277600*        MONTAGEM DE TEXTO POR CONCATENACAO (STRING),
277700*        CAMPO A CAMPO, SEM REDIMENSIONAR O DESTINO.
277800     STRING ', ' DELIMITED BY SIZE
277900            RSEQ-CURSO(REQ-IX WS-IX-SEQ WS-IX-SLOT)
278000                    DELIMITED BY SPACE
278100            INTO WS-LINHA-RPT
278200            WITH POINTER WS-ACUM-PTR.
278300 
278400*        A NOTA MINIMA E CHECADA UMA VEZ SO POR REQUISITO,
278500*        NAO UMA VEZ POR OPCAO DE SEQUENCIA - POR ISSO O
278600*        SUFIXO SO APARECE UMA VEZ NO RELATORIO.
278700 6260-SUFIXO-NOTA.
278800*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
278900*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
279000     IF REQ-NOTA-MINIMA(REQ-IX) = SPACES
279100*        DESVIA PARA 6260-SUFIXO-NOTA-EXIT
279200        GO TO 6260-SUFIXO-NOTA-EXIT.
279300*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
279400     MOVE SPACES TO WS-LINHA-RPT.
279500*        MONTA TEXTO DE SAIDA CONCATENANDO OS PEDACOS ABAIXO
279600     STRING '    with a minimum grade of ' DELIMITED BY SIZE
279700            REQ-NOTA-MINIMA(REQ-IX) DELIMITED BY SIZE
279800            INTO WS-LINHA-RPT.
279900*        GRAVA REGISTRO REG-PROGRESS FROM WS-LINHA-RPT
280000     WRITE REG-PROGRESS FROM WS-LINHA-RPT.
280100 
280200 6260-SUFIXO-NOTA-EXIT.
280300     EXIT.
280400 
280500*============================================================
280600*    8100-COMPARA-NOTAS - GRADE SCALE AND COMPARISON.
280700*============================================================
280800*----------------------------------------------------------
280900*    8100-COMPARA-NOTAS - NOTAS EM LETRA NAO PODEM SER
281000*    COMPARADAS ALFABETICAMENTE DE FORMA DIRETA (POR EXEMPLO,
281100*    'A' E MAIOR QUE 'B' NA ESCALA DE NOTAS, MAS 'A-' E MENOR
281200*    QUE 'A'), POR ISSO EXISTE A TABELA WS-TAB-NOTAS: CADA
281300*    LETRA VIRA UM VALOR NUMERICO ANTES DE COMPARAR. QUANDO A
281400*    SIGLA NAO E ACHADA NA TABELA, O CURSO E CONSIDERADO OK.
281500*----------------------------------------------------------
281600 8100-COMPARA-NOTAS SECTION.
281700*        COMPARA A NOTA DO CURSO CONTRA A NOTA MINIMA EXIGIDA,
281800*        USANDO A TABELA DE ESCALA (WS-TAB-NOTAS).
281900 8100-INICIO.
282000*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
282100*        DA ROTINA DE CASAMENTO/IMPRESSAO.
282200     MOVE WS-CMP-G1 TO WS-BUSCA-COD.
282300*        CHAMA 8110-BUSCA-NOTA PARA CONTINUAR O PROCESSAMENTO
282400     PERFORM 8110-BUSCA-NOTA THRU 8110-BUSCA-NOTA-EXIT.
282500*        GRAVA WS-BUSCA-VAL EM WS-CMP-V1
282600     MOVE WS-BUSCA-VAL TO WS-CMP-V1.
282700 
282800*        GRAVA WS-CMP-G2 EM WS-BUSCA-COD
282900     MOVE WS-CMP-G2 TO WS-BUSCA-COD.
283000*        CHAMA 8110-BUSCA-NOTA PARA CONTINUAR O PROCESSAMENTO
283100     PERFORM 8110-BUSCA-NOTA THRU 8110-BUSCA-NOTA-EXIT.
283200*        GRAVA WS-BUSCA-VAL EM WS-CMP-V2
283300     MOVE WS-BUSCA-VAL TO WS-CMP-V2.
283400 
283500*        CONFERE SE WS-CMP-V1 >= WS-CMP-V2
283600     IF WS-CMP-V1 >= WS-CMP-V2
283700*        GRAVA 'Y' EM WS-CMP-RESULTADO
283800        MOVE 'Y' TO WS-CMP-RESULTADO
283900     ELSE
284000*        GRAVA 'N' EM WS-CMP-RESULTADO
284100        MOVE 'N' TO WS-CMP-RESULTADO.
284200 
284300 8100-COMPARA-NOTAS-EXIT.
284400     EXIT.
284500 
284600*        BUSCA WS-BUSCA-COD NA TABELA DE ESCALA; SE NAO
284700*        ACHAR, O VALOR VOLTA -1,00 (NUNCA SATISFAZ NADA).
284800 8110-BUSCA-NOTA.
284900*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
285000*        DA ROTINA DE CASAMENTO/IMPRESSAO.
285100     MOVE -1 TO WS-BUSCA-VAL.
285200*        AJUSTA SET NOTA-IX TO 1
285300     SET NOTA-IX TO 1.
285400*        CHAMA 8111-COMPARA-UMA-NOTA PARA CONTINUAR O PROCESSAMENTO
285500     PERFORM 8111-COMPARA-UMA-NOTA
285600             VARYING NOTA-IX FROM 1 BY 1
285700             UNTIL NOTA-IX > 15.
285800 
285900 8110-BUSCA-NOTA-EXIT.
286000     EXIT.
286100 
286200*        PROCURA A NOTA DO CURSO E A NOTA MINIMA NA ESCALA DE
286300*        NOTAS PARA COMPARAR OS DOIS VALORES NUMERICOS.
286400 8111-COMPARA-UMA-NOTA.
286500*        TESTE CONDICIONAL QUE DECIDE O CAMINHO SEGUINTE
286600*        DESTA ROTINA, CONFORME O PADRAO DE CONTROLE DA CASA.
286700     IF WS-NOTA-COD(NOTA-IX) = WS-BUSCA-COD
286800*        GRAVA WS-NOTA-VAL(NOTA-IX) EM WS-BUSCA-VAL
286900        MOVE WS-NOTA-VAL(NOTA-IX) TO WS-BUSCA-VAL.
287000 
287100*============================================================
287200*    8200-E-ELETIVA - ELECTIVE DETECTION (PREDICADO). UM
287300*    REQUISITO DE GRUPO-DE-CURSO E' "ELETIVA" QUANDO TEM
287400*    EXATAMENTE UMA ENTRADA E ESSA ENTRADA NAO CONTEM HIFEN.
287500*    MANTIDA COMO PARAGRAFO CHAMAVEL, NAO E' DESVIADA PELO
287600*    RESTO DO MOTOR DE CASAMENTO POR OPCAO DE PROJETO DA ROTINA.
287700*    VRS 1.9 - STU0056 - REDIGIDO O COMENTARIO ACIMA - AUDITORIA
287800*    DE SISTEMAS.
287900*============================================================
288000 8200-E-ELETIVA SECTION.
288100*        TESTA SE O REQUISITO CORRENTE E UMA ELETIVA (SEM GRUPO
288200*        DE CURSO E SEM SEQUENCIA DEFINIDOS).
288300 8200-INICIO.
288400*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
288500*        DA ROTINA DE CASAMENTO/IMPRESSAO.
288600     MOVE 'N' TO WS-E-ELETIVA.
288700*        CONFERE SE REQ-QTDE-GRUPO(REQ-IX) NOT = 1
288800     IF REQ-QTDE-GRUPO(REQ-IX) NOT = 1
288900*        DESVIA PARA 8200-E-ELETIVA-EXIT
289000        GO TO 8200-E-ELETIVA-EXIT.
289100*        REINICIALIZA CAMPO DE TRABALHO ANTES DE REUSAR
289200     MOVE ZERO TO WS-QTDE-BARRAS.
289300*        PERCORRE O CAMPO CARACTERE A CARACTERE
289400     INSPECT REQ-GRUPO-CURSO(REQ-IX 1) TALLYING WS-QTDE-BARRAS
289500             FOR ALL '-'.
289600*        CONFERE SE WS-QTDE-BARRAS = ZERO
289700     IF WS-QTDE-BARRAS = ZERO
289800*        GRAVA 'Y' EM WS-E-ELETIVA
289900        MOVE 'Y' TO WS-E-ELETIVA.
290000 
290100 8200-E-ELETIVA-EXIT.
290200     EXIT.
290300 
290400*============================================================
290500*    8900-TRIM-ESQ - CORTA OS ESPACOS A ESQUERDA E A DIREITA
290600*    DE WS-TRIM-ENTRA, DEVOLVENDO O TEXTO EM WS-TRIM-SAI E O
290700*    SEU TAMANHO UTIL EM WS-TRIM-TAM (MINIMO 1, PARA SERVIR
290800*    DE COMPRIMENTO EM REFERENCIA-A-SUBSTRING).
290900*============================================================
291000 8900-TRIM-ESQ SECTION.
291100*        ELIMINA OS ESPACOS A ESQUERDA E A DIREITA DE UM CAMPO.
291200 8900-INICIO.
291300*        TRANSFERENCIA DE CAMPOS ENTRE AREAS DE TRABALHO
291400*        DA ROTINA DE CASAMENTO/IMPRESSAO.
291500     MOVE SPACES TO WS-TRIM-SAI.
291600*        GRAVA 1 EM WS-TRIM-POS
291700     MOVE 1 TO WS-TRIM-POS.
291800*        GRAVA 1 EM WS-TRIM-TAM
291900     MOVE 1 TO WS-TRIM-TAM.
292000*        CHAMA 8910-PULA-BRANCO PARA CONTINUAR O PROCESSAMENTO
292100     PERFORM 8910-PULA-BRANCO
292200             UNTIL WS-TRIM-ENTRA(WS-TRIM-POS:1) NOT = SPACE
292300                OR WS-TRIM-POS > 200.
292400*        CONFERE SE WS-TRIM-POS > 200
292500     IF WS-TRIM-POS > 200
292600*        DESVIA PARA 8900-TRIM-ESQ-EXIT
292700        GO TO 8900-TRIM-ESQ-EXIT.
292800*        CALCULA: COMPUTE WS-TRIM-TAM = 201 - WS-TRIM-POS
292900     COMPUTE WS-TRIM-TAM = 201 - WS-TRIM-POS.
293000     MOVE WS-TRIM-ENTRA(WS-TRIM-POS:WS-TRIM-TAM)
293100          TO WS-TRIM-SAI.
293200*        GRAVA WS-TRIM-TAM EM WS-TRIM-FIM
293300     MOVE WS-TRIM-TAM TO WS-TRIM-FIM.
293400*        CHAMA 8920-RECUA-FIM PARA CONTINUAR O PROCESSAMENTO
293500     PERFORM 8920-RECUA-FIM
293600             VARYING WS-TRIM-FIM FROM WS-TRIM-TAM BY -1
293700             UNTIL WS-TRIM-SAI(WS-TRIM-FIM:1) NOT = SPACE
293800                OR WS-TRIM-FIM = 1.
293900*        GRAVA WS-TRIM-FIM EM WS-TRIM-TAM
294000     MOVE WS-TRIM-FIM TO WS-TRIM-TAM.
294100 
294200 8900-TRIM-ESQ-EXIT.
294300     EXIT.
294400 
294500*        AVANCA O PONTEIRO ENQUANTO ENCONTRAR ESPACO EM BRANCO.
294600 8910-PULA-BRANCO.
294700*        ACUMULA: ADD 1 TO WS-TRIM-POS
294800     ADD 1 TO WS-TRIM-POS.
294900 
295000*        RECUA O FIM DO CAMPO ENQUANTO ENCONTRAR ESPACO EM BRANCO.
295100 8920-RECUA-FIM.
295200     CONTINUE.
295300 
295400 9000-ENCERRA SECTION.
295500*        FECHA OS ARQUIVOS, EXIBE OS CONTADORES GERAIS E ENCERRA
295600*        O PROGRAMA.
295700 9000-FECHA.
295800*        FECHA OS ARQUIVOS ABERTOS PELO PROGRAMA
295900     CLOSE COURSE CONCCTL CONCROW PROGRESS.
296000*        MENSAGEM DE CONSOLE PARA ACOMPANHAMENTO DA OPERACAO
296100     DISPLAY 'STUAUDIT: CONCENTRACOES AUDITADAS.: '
296200             WS-QTDE-CONCENTRACOES.
296300*        MENSAGEM DE CONSOLE PARA ACOMPANHAMENTO DA OPERACAO
296400     DISPLAY 'STUAUDIT: REQUISITOS PROCESSADOS..: '
296500             WS-TOTAL-REQ-CASADOS.
296600     STOP RUN.
