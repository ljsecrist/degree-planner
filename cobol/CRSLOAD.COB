000100*========================================================*
000200*    OFICINA DE SISTEMAS ACADEMICOS
000300*========================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. CRSLOAD-COB.
000600 AUTHOR. FABIO PEREIRA.
000700 INSTALLATION. EMPRESA S/A - NUCLEO ACADEMICO.
000800 DATE-WRITTEN. 12/06/1991.
000900 DATE-COMPILED.
001000 SECURITY. USO INTERNO - NUCLEO ACADEMICO.
001100*------------------------------------------------------------
001200*    ANALISTA       : FABIO PEREIRA
001300*    PROGRAMADOR(A) : FABIO PEREIRA
001400*    FINALIDADE     : LE O HISTORICO ESCOLAR (TRANSCR.DAT) E
001500*                     OS CREDITOS DE AP (APCRED.DAT), MONTA UM
001600*                     REGISTRO COURSE-RECORD PARA CADA CURSO
001700*                     CONCLUIDO E GRAVA O ARQUIVO COURSE.DAT
001800*                     USADO PELO PROGRAMA STUAUDIT.
001900*------------------------------------------------------------
002000*    VRS         DATA           DESCRICAO
002100*    1.0         12/06/1991     IMPLANTACAO - FP                  CRL0100
002200*    1.1         03/09/1991     CORRIGIDO CORTE DA CELULA DE
002300*                               NOTA QUANDO O ALUNO TRANCAVA
002400*                               A DISCIPLINA (GRAU 'W') - FP      CRL0101
002500*    1.2         21/01/1992     INCLUIDA LEITURA DO ARQUIVO
002600*                               DE CREDITOS DE AP (APCRED) - FP   CRL0102
002700*    1.3         14/07/1993     AJUSTE NA FAIXA DE COLUNAS DOS
002800*                               INDICADORES DE TIPO (6 A 31)
002900*                               A PEDIDO DA COORDENACAO - JBM     CRL0103
003000*    1.4         02/02/1996     REVISADA A MASCARA DO CAMPO
003100*                               TERMO/ANO (MM/AA) - JBM           CRL0104
003200*    1.5         09/11/1998     AJUSTE ANO 2000 - CAMPOS DE
003300*                               ANO SAO TRATADOS COMO TEXTO
003400*                               DE 2 POSICOES, NAO NUMERICOS,
003500*                               NENHUM IMPACTO ADICIONAL - RCS    CRL0105
003600*    1.6         18/05/2001     PADRONIZADO CABECALHO DO
003700*                               PROGRAMA CONFORME NORMA DO
003800*                               NUCLEO DE SISTEMAS - RCS          CRL0106
003900*    1.7         09/03/2004     LIMITE DE COLUNAS DE TIPO E DE
004000*                               REGISTROS LIDOS PASSADOS PARA
004100*                               ITENS 77 - PADRAO NOVO DO NUCLEO
004200*                               PARA CONTADORES SOLTOS - RCS      CRL0107
004300*    1.8         22/06/2004     REFORCO DE COMENTARIOS EM TODAS
004400*                               AS SECTIONS A PEDIDO DA AUDITORIA
004500*                               DE MANUTENIBILIDADE DO NUCLEO -
004600*                               NENHUMA MUDANCA DE LOGICA - RCS   CRL0108
004700*------------------------------------------------------------
004800*    NOTA DO NUCLEO: ESTE PROGRAMA NAO GRAVA EM DISCO POSICOES
004900*    DE MEMORIA, APENAS TRANSFORMA REGISTRO A REGISTRO. NAO HA
005000*    ORDENACAO (SORT) - O ARQUIVO COURSE.DAT SAI NA MESMA ORDEM
005100*    DE LEITURA DE TRANSCR.DAT, SEGUIDO DOS REGISTROS DE AP.
005200*------------------------------------------------------------
005300 
005400*------------------------------------------------------------
005500*    NOTAS GERAIS DE PROGRAMACAO DO NUCLEO (VALIDAS PARA TODO
005600*    PROGRAMA BATCH DESTE SISTEMA, NAO SO ESTE):
005700*    - TODO CONTADOR, SUBSCRITO OU ACUMULADOR E DECLARADO COMP,
005800*      NUNCA DISPLAY, PARA ARITMETICA MAIS RAPIDA NO MAINFRAME.
005900*    - TODO REGISTRO DE NIVEL 01 TEM FILLER NO FINAL PARA
006000*      ABSORVER FOLGA DE LAYOUT SEM QUEBRAR PROGRAMA JA EM
006100*      PRODUCAO SE UM CAMPO NOVO FOR ACRESCENTADO NO MEIO.
006200*    - GO TO SO E USADO DENTRO DA FAIXA DE UM PARAGRAFO PERFORM
006300*      ... THRU ... - NUNCA PARA FORA DELA. QUEM MEXER NESTE
006400*      PROGRAMA DEVE MANTER ESSA REGRA.
006500*------------------------------------------------------------
006600 
006700 ENVIRONMENT DIVISION.
006800*    SECAO DE CONFIGURACAO DO AMBIENTE - SO SPECIAL-NAMES NESTE
006900*    PROGRAMA, SEM CLASS NEM UPSI (NAO HA SWITCH DE OPERADOR
007000*    NESTA CARGA).
007100 CONFIGURATION SECTION.
007200*    SPECIAL-NAMES DECLARA O CANAL DE SALTO DE FORMULARIO (NAO
007300*    USADO NESTE PROGRAMA POIS ELE NAO IMPRIME, MAS MANTIDO
007400*    PELO PADRAO DO NUCLEO PARA TODO PROGRAMA BATCH).
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700 
007800 INPUT-OUTPUT SECTION.
007900*    OS TRES ARQUIVOS SAO ASSINALADOS COMO DISK (LOGICO PADRAO
008000*    DO NUCLEO) - O JCL/PROCEDURE DE EXECUCAO E QUEM RESOLVE
008100*    O CAMINHO FISICO DE CADA UM NO AMBIENTE DE PRODUCAO.
008200 FILE-CONTROL.
008300 
008400*    TRANSCR.DAT - HISTORICO ESCOLAR BRUTO, UMA LINHA POR
008500*    DISCIPLINA CURSADA, LAYOUT FIXO DE 32 CELULAS DE 20
008600*    POSICOES (VER REG-TRANSCR ABAIXO).
008700     SELECT TRANSCR   ASSIGN TO DISK
008800                 ORGANIZATION LINE SEQUENTIAL
008900                 FILE STATUS STATUS-TRANSCR.
009000 
009100*    APCRED.DAT - CREDITOS CONCEDIDOS POR EXAME DE PROFICIENCIA
009200*    (AP), UMA LINHA POR CODIGO DE DISCIPLINA CREDITADA.
009300     SELECT APCRED    ASSIGN TO DISK
009400                 ORGANIZATION LINE SEQUENTIAL
009500                 FILE STATUS STATUS-APCRED.
009600 
009700*    COURSE.DAT - SAIDA DESTE PROGRAMA E ENTRADA DO STUAUDIT.
009800*    UM REGISTRO POR DISCIPLINA CONCLUIDA (VINDA DO HISTORICO
009900*    OU DE CREDITO DE AP).
010000     SELECT COURSE    ASSIGN TO DISK
010100                 ORGANIZATION SEQUENTIAL
010200                 FILE STATUS STATUS-COURSE.
010300 
010400 DATA DIVISION.
010500 FILE SECTION.
010600 
010700*    REG-TRANSCR - UMA LINHA DO HISTORICO ESCOLAR. AS 26
010800*    CELULAS DE TRR-COL-TIPO TRAZEM 'TRUE'/'FALSE' PARA CADA
010900*    CLASSIFICACAO DE DISCIPLINA (GERAL, ELETIVA, ETC) QUE O
011000*    CURSO SATISFAZ - VER MANUAL DO NUCLEO ACADEMICO SECAO 4.
011100 FD  TRANSCR
011200     LABEL RECORD STANDARD
011300     VALUE OF FILE-ID 'TRANSCR.DAT'.
011400 
011500 01  REG-TRANSCR.
011600     05 TRR-COL-CODE          PIC X(20).
011700     05 TRR-COL-TITLE         PIC X(20).
011800     05 FILLER                PIC X(20).
011900     05 TRR-COL-CREDITS       PIC X(20).
012000*        REDEFINE PARA TESTAR SE OS CREDITOS VIERAM NUMERICOS -
012100*        O ARQUIVO E TEXTO PURO, ENTAO A CELULA PODE VIR EM
012200*        BRANCO OU COM LIXO QUANDO O ALUNO TRANCOU A DISCIPLINA.
012300     05 TRR-COL-CREDITS-R REDEFINES TRR-COL-CREDITS.
012400        10 FILLER             PIC X(18).
012500        10 TRR-CREDITS-NUM    PIC 99.
012600     05 TRR-COL-TERMYR        PIC X(20).
012700*        REDEFINE DO TERMO/ANO - 2 POSICOES DE ANO, 1 SEPARADOR,
012800*        2 POSICOES DE TERMO (ITEM 1.4 DO CABECALHO).
012900     05 TRR-COL-TERMYR-R REDEFINES TRR-COL-TERMYR.
013000        10 TRR-TERMYR-YEAR    PIC XX.
013100        10 FILLER             PIC X.
013200        10 TRR-TERMYR-TERM    PIC XX.
013300        10 FILLER             PIC X(15).
013400     05 TRR-COL-GRADE         PIC X(20).
013500     05 TRR-COL-TIPO OCCURS 26 TIMES
013600                              PIC X(20).
013700     05 FILLER                PIC X(20).
013800 
013900*    REG-APCRED - UMA LINHA DE CREDITO POR EXAME DE PROFICIENCIA.
014000*    O CODIGO JA VEM NO FORMATO DEPARTAMENTO+NUMERO, SEM TITULO
014100*    NEM NOTA (CREDITO DE AP NAO TEM NOTA - VIRA 'N/A').
014200 FD  APCRED
014300     LABEL RECORD STANDARD
014400     VALUE OF FILE-ID 'APCRED.DAT'.
014500 
014600 01  REG-APCRED.
014700     05 APC-CODE              PIC X(10).
014800     05 APC-CODE-R REDEFINES APC-CODE.
014900        10 APC-CODE-DEPT      PIC X(04).
015000        10 FILLER             PIC X(06).
015100     05 APC-CREDITS           PIC 9(02).
015200     05 FILLER                PIC X(08).
015300 
015400*    REG-COURSE - REGISTRO DE SAIDA, UM POR DISCIPLINA CONCLUIDA.
015500*    ESTE E O LAYOUT QUE O STUAUDIT LE PARA MONTAR A TABELA
015600*    MESTRE DE CURSOS DO ALUNO (WS-TAB-MESTRE NAQUELE PROGRAMA).
015700 FD  COURSE
015800     LABEL RECORD STANDARD
015900     VALUE OF FILE-ID 'COURSE.DAT'
016000     RECORD CONTAINS 272 CHARACTERS.
016100 
016200 01  REG-COURSE.
016300*        TERMO E ANO EM QUE A DISCIPLINA FOI CURSADA (VAZIO
016400*        SE A DISCIPLINA AINDA ESTA EM ANDAMENTO).
016500     05 CRS-TERM              PIC X(02).
016600     05 CRS-YEAR              PIC X(02).
016700     05 CRS-CODE              PIC X(10).
016800*        REDEFINE DO CODIGO EM DEPARTAMENTO/AREA/SUFIXO - USADO
016900*        PELO STUAUDIT PARA CASAR REQUISITOS POR DEPARTAMENTO.
017000     05 CRS-CODE-R REDEFINES CRS-CODE.
017100        10 CRS-CODE-DEPT      PIC X(04).
017200        10 CRS-CODE-NUM-AREA  PIC X(03).
017300        10 CRS-CODE-SUFFIX    PIC X(03).
017400*        TITULO DA DISCIPLINA, SO PARA IMPRESSAO NO RELATORIO.
017500     05 CRS-TITLE             PIC X(40).
017600*        QUANTAS CLASSIFICACOES DE TIPO FORAM MARCADAS 'TRUE'
017700*        NA LINHA DE ORIGEM - CONTROLA CRS-TYPES ABAIXO.
017800     05 CRS-TYPE-COUNT        PIC 9(02) COMP.
017900     05 CRS-TYPES OCCURS 25 TIMES
018000                              PIC X(08).
018100     05 CRS-CREDITS           PIC 9(02).
018200*        INDICADOR DE ORIGEM DO REGISTRO - 'Y' SE VEIO DE
018300*        APCRED.DAT (CREDITO DE AP), 'N' SE VEIO DO HISTORICO.
018400     05 CRS-IS-AP             PIC X(01).
018500        88 CRS-IS-AP-SIM      VALUE 'Y'.
018600        88 CRS-IS-AP-NAO      VALUE 'N'.
018700*        3 PRIMEIRAS POSICOES DA NOTA ('A', 'B+', 'N/A', ETC).
018800     05 CRS-GRADE             PIC X(03).
018900*        FOLGA DE LAYOUT - PADRAO DO NUCLEO EM TODO REGISTRO.
019000     05 FILLER                PIC X(10).
019100 
019200 WORKING-STORAGE SECTION.
019300 
019400*    LIMITE FIXO DE COLUNAS DE TIPO NO LAYOUT DE TRANSCR.DAT.
019500*    ITEM 77 SOLTO - NAO E PARTE DE NENHUM GRUPO, SO EXISTE
019600*    PARA EVITAR O NUMERO '26' REPETIDO NO MEIO DO CODIGO
019700*    (PADRAO INTRODUZIDO NA VRS 1.7).
019800 77  WS-LIMITE-COL-TIPO       PIC 9(02) COMP VALUE 26.
019900 
020000*    TOTAL GERAL DE REGISTROS GRAVADOS EM COURSE.DAT (CURSOS
020100*    MAIS CREDITOS DE AP) - CONFERIDO CONTRA O SOMATORIO DAS
020200*    DUAS CONTAGENS PARCIAIS NO FECHAMENTO DO PROGRAMA.
020300 77  WS-TOTAL-GRAVADO         PIC 9(06) COMP VALUE ZERO.
020400 
020500*    STATUS DE ARQUIVO PADRAO COBOL (2 POSICOES) - '00' OK,
020600*    '10' FIM DE ARQUIVO, QUALQUER OUTRO VALOR E ERRO DE E/S.
020700 01  STATUS-TRANSCR           PIC X(02) VALUE SPACES.
020800 01  STATUS-APCRED            PIC X(02) VALUE SPACES.
020900 01  STATUS-COURSE            PIC X(02) VALUE SPACES.
021000 
021100*    AREA DE CABECALHO DO HISTORICO - GUARDA A PRIMEIRA LINHA
021200*    DE TRANSCR.DAT, QUE TRAZ OS NOMES DAS 26 CLASSIFICACOES
021300*    DE TIPO EM VEZ DE DADOS DE DISCIPLINA. E DAQUI QUE
021400*    0345-TESTA-TIPO TIRA O NOME A GRAVAR EM CRS-TYPES.
021500 01  WS-HDR-TRANSCR.
021600*        ESTAS DUAS CELULAS DO CABECALHO NUNCA SAO USADAS -
021700*        FICAM SO PARA MANTER O MESMO LAYOUT DE REG-TRANSCR.
021800     05 WS-HDR-CODE           PIC X(20).
021900     05 WS-HDR-TITLE          PIC X(20).
022000     05 FILLER                PIC X(20).
022100     05 WS-HDR-CREDITS        PIC X(20).
022200     05 WS-HDR-TERMYR         PIC X(20).
022300*        IDEM - CELULAS NAO USADAS, SO GUARDADAS PARA MANTER
022400*        A CORRESPONDENCIA POSICIONAL COM REG-TRANSCR.
022500     05 WS-HDR-GRADE          PIC X(20).
022600*        UMA ENTRADA POR CLASSIFICACAO DE TIPO - O NOME QUE
022700*        SERA COPIADO PARA CRS-TYPES EM 0345-TESTA-TIPO.
022800     05 WS-HDR-TIPO OCCURS 26 TIMES
022900                              PIC X(20).
023000     05 FILLER                PIC X(20).
023100 
023200*    CONTADORES DE CONTROLE DO PROGRAMA - TODOS COMP, NENHUM
023300*    DELES APARECE NO ARQUIVO DE SAIDA, SO SERVEM PARA LACOS
023400*    E PARA O RESUMO IMPRESSO NO ENCERRAMENTO.
023500 01  WS-CONTADORES.
023600*        SUBSCRITO DA VARREDURA DAS 26 COLUNAS DE TIPO.
023700     05 WS-IX-TIPO            PIC 9(02) COMP VALUE ZERO.
023800*        QUANTOS CURSOS DO HISTORICO FORAM GRAVADOS.
023900     05 WS-QTD-CURSOS         PIC 9(05) COMP VALUE ZERO.
024000*        QUANTOS CREDITOS DE AP FORAM GRAVADOS.
024100     05 WS-QTD-AP             PIC 9(05) COMP VALUE ZERO.
024200*        CONTADOR DE HIFENS DO TESTE DE LINHA VALIDA.
024300     05 WS-CNT-TRACO          PIC 9(02) COMP VALUE ZERO.
024400 
024500 PROCEDURE DIVISION.
024600*    ORDEM DE EXECUCAO DO PROGRAMA: ABRE ARQUIVOS, LE O
024700*    CABECALHO, VARRE TODO O HISTORICO, VARRE TODO O ARQUIVO
024800*    DE AP, FECHA E ENCERRA. NAO HA MENU, NAO HA INTERACAO -
024900*    E BATCH DO INICIO AO FIM.
025000 
025100*========================================================*
025200*    0100-ABRE-ARQUIVOS - ABRE OS TRES ARQUIVOS DO
025300*    PROGRAMA E DISPARA A LEITURA. SE QUALQUER ARQUIVO DE
025400*    ENTRADA NAO EXISTIR, ENCERRA SEM GRAVAR NADA.
025500*========================================================*
025600 0100-ABRE-ARQUIVOS SECTION.
025700*    PARAGRAFO DE ENTRADA DO PROGRAMA - E O UNICO PARAGRAFO
025800*    DESTA SECTION, TUDO O MAIS DAQUI PARA BAIXO E CHAMADO
025900*    A PARTIR DELE (DIRETO OU EM CADEIA).
026000 0100-INICIO.
026100*    HISTORICO ESCOLAR - SEM ELE NAO HA O QUE PROCESSAR.
026200     OPEN INPUT TRANSCR.
026300*    '00' E O UNICO STATUS DE SUCESSO NA ABERTURA - QUALQUER
026400*    OUTRO VALOR (INCLUSIVE '35', ARQUIVO INEXISTENTE) PARA
026500*    O PROGRAMA NA HORA.
026600     IF STATUS-TRANSCR NOT = '00'
026700        DISPLAY 'CRSLOAD: TRANSCR.DAT NAO ENCONTRADO'
026800        STOP RUN.
026900 
027000*    CREDITOS DE AP - OPCIONAL NA PRATICA, MAS O NUCLEO PEDIU
027100*    QUE O PROGRAMA PARE SE O ARQUIVO NAO EXISTIR, PARA EVITAR
027200*    RODAR SEM ARQUIVO POR ENGANO (VRS 1.2).
027300     OPEN INPUT APCRED.
027400     IF STATUS-APCRED NOT = '00'
027500        DISPLAY 'CRSLOAD: APCRED.DAT NAO ENCONTRADO'
027600        CLOSE TRANSCR
027700        STOP RUN.
027800 
027900*    ARQUIVO DE SAIDA - SEMPRE RECRIADO DO ZERO.
028000     OPEN OUTPUT COURSE.
028100     IF STATUS-COURSE NOT = '00'
028200        DISPLAY 'CRSLOAD: FALHA AO CRIAR COURSE.DAT'
028300        CLOSE TRANSCR APCRED
028400        STOP RUN.
028500 
028600*    A PRIMEIRA LINHA DE TRANSCR.DAT E O CABECALHO, NAO UMA
028700*    DISCIPLINA - LIDA A PARTE, ANTES DO LACO PRINCIPAL.
028800     PERFORM 0200-LE-CABECALHO THRU 0200-LE-CABECALHO-EXIT.
028900     PERFORM 0220-LE-LINHA THRU 0220-LE-LINHA-EXIT
029000             UNTIL STATUS-TRANSCR = '10'.
029100     PERFORM 0410-LE-AP THRU 0410-LE-AP-EXIT
029200             UNTIL STATUS-APCRED = '10'.
029300     GO TO 9000-FECHA.
029400 
029500*========================================================*
029600*    0200-LE-CABECALHO - LE A PRIMEIRA LINHA DE TRANSCR.DAT
029700*    (OS NOMES DAS 26 CLASSIFICACOES DE TIPO) E GUARDA EM
029800*    WS-HDR-TRANSCR PARA CONSULTA POSTERIOR.
029900*========================================================*
030000 0200-LE-CABECALHO SECTION.
030100 0200-LE-1A-LINHA.
030200     READ TRANSCR
030300         AT END
030400            DISPLAY 'CRSLOAD: TRANSCR.DAT VAZIO'
030500            MOVE '10' TO STATUS-TRANSCR
030600            GO TO 0200-LE-CABECALHO-EXIT.
030700     MOVE REG-TRANSCR TO WS-HDR-TRANSCR.
030800 
030900 0200-LE-CABECALHO-EXIT.
031000     EXIT.
031100 
031200*========================================================*
031300*    0220-LE-LINHA - LE UMA LINHA DE DISCIPLINA DE
031400*    TRANSCR.DAT. LINHAS SEM HIFEN NO CODIGO SAO IGNORADAS
031500*    (SEPARADORES DE PERIODO QUE O EXPORTADOR DO HISTORICO
031600*    COSTUMA DEIXAR ENTRE OS TERMOS - NAO SAO DISCIPLINA).
031700*========================================================*
031800 0220-LE-LINHA SECTION.
031900 0220-LE-PROXIMA.
032000     READ TRANSCR
032100         AT END
032200            MOVE '10' TO STATUS-TRANSCR
032300            GO TO 0220-LE-LINHA-EXIT.
032400 
032500*    O CODIGO DE UMA DISCIPLINA REAL SEMPRE TEM UM HIFEN
032600*    (DEPARTAMENTO-NUMERO). SEM HIFEN, A LINHA E DESCARTADA.
032700     MOVE ZERO TO WS-CNT-TRACO.
032800     INSPECT TRR-COL-CODE TALLYING WS-CNT-TRACO
032900             FOR ALL '-'.
033000     IF WS-CNT-TRACO = ZERO
033100        GO TO 0220-LE-LINHA-EXIT.
033200 
033300     PERFORM 0300-MONTA-CURSO THRU 0300-MONTA-CURSO-EXIT.
033400     ADD 1 TO WS-QTD-CURSOS.
033500     ADD 1 TO WS-TOTAL-GRAVADO.
033600     WRITE REG-COURSE.
033700 
033800 0220-LE-LINHA-EXIT.
033900     EXIT.
034000 
034100*----------------------------------------------------------
034200*    0300-MONTA-CURSO - TRANSFORMA UMA LINHA DE TRANSCRICAO
034300*    (COLUNAS 0-31) EM UM REGISTRO COURSE-RECORD. AS REGRAS
034400*    DE COLUNA SEGUEM A NORMA DE CONVERSAO DE HISTORICO
034500*    ESCOLAR - VER MANUAL DO NUCLEO ACADEMICO SECAO 4.
034600*----------------------------------------------------------
034700 0300-MONTA-CURSO SECTION.
034800 0300-LIMPA-CAMPOS.
034900*    LIMPA O REGISTRO INTEIRO ANTES DE PREENCHER - EVITA LIXO
035000*    DE UMA GRAVACAO ANTERIOR SOBRAR EM CAMPO NAO TOCADO.
035100     MOVE SPACES TO REG-COURSE.
035200*    CODIGO E TITULO VEM DIRETO DO HISTORICO, SEM TRANSFORMACAO.
035300     MOVE TRR-COL-CODE  TO CRS-CODE.
035400     MOVE TRR-COL-TITLE TO CRS-TITLE.
035500*    SO CREDITO DE AP (0400-LE-CREDITO-AP) GRAVA 'Y' AQUI.
035600     MOVE 'N'           TO CRS-IS-AP.
035700 
035800 0310-MONTA-CREDITOS.
035900*    CELULA DE CREDITOS EM BRANCO OU NAO-NUMERICA (DISCIPLINA
036000*    TRANCADA, GRAU 'W' - VRS 1.1) VIRA ZERO CREDITO.
036100     IF TRR-CREDITS-NUM = SPACES
036200        MOVE ZERO TO CRS-CREDITS
036300        GO TO 0320-MONTA-TERMO.
036400     IF TRR-CREDITS-NUM IS NOT NUMERIC
036500        MOVE ZERO TO CRS-CREDITS
036600        GO TO 0320-MONTA-TERMO.
036700     MOVE TRR-CREDITS-NUM TO CRS-CREDITS.
036800 
036900 0320-MONTA-TERMO.
037000*    TERMO/ANO EM BRANCO (DISCIPLINA AINDA EM CURSO NO
037100*    MOMENTO DA EXTRACAO) VIRA CAMPO EM BRANCO NO REGISTRO.
037200     IF TRR-COL-TERMYR = SPACES
037300        MOVE SPACES TO CRS-TERM
037400        MOVE SPACES TO CRS-YEAR
037500        GO TO 0330-MONTA-NOTA.
037600*    O ANO VEM ANTES DO TERMO NO ARQUIVO DE ORIGEM, MAS O
037700*    REGISTRO DE SAIDA GUARDA TERMO ANTES DE ANO (CRS-TERM
037800*    ANTES DE CRS-YEAR) - CUIDADO SE FOR MEXER AQUI.
037900     MOVE TRR-TERMYR-YEAR TO CRS-YEAR.
038000     MOVE TRR-TERMYR-TERM TO CRS-TERM.
038100 
038200 0330-MONTA-NOTA.
038300*    NOTA EM BRANCO (SEM CONCEITO LANCADO AINDA) VIRA 'N/A'.
038400*    SO AS 3 PRIMEIRAS POSICOES DA CELULA DE NOTA INTERESSAM -
038500*    O RESTO E ESPACO DE PREENCHIMENTO DO EXPORTADOR.
038600     IF TRR-COL-GRADE(1:1) = SPACE
038700        MOVE 'N/A' TO CRS-GRADE
038800        GO TO 0340-MONTA-TIPOS.
038900     MOVE TRR-COL-GRADE(1:3) TO CRS-GRADE.
039000 
039100 0340-MONTA-TIPOS.
039200*    VARRE AS 26 CELULAS DE CLASSIFICACAO (TRUE/FALSE) E
039300*    GRAVA EM CRS-TYPES SO OS NOMES MARCADOS COM 'TRUE'.
039400*    O LIMITE VEM DO ITEM 77 WS-LIMITE-COL-TIPO, NAO MAIS
039500*    DE UM LITERAL '26' SOLTO NO MEIO DO PERFORM.
039600     MOVE ZERO TO CRS-TYPE-COUNT.
039700     MOVE ZERO TO WS-IX-TIPO.
039800     PERFORM 0345-TESTA-TIPO
039900             VARYING WS-IX-TIPO FROM 1 BY 1
040000             UNTIL WS-IX-TIPO > WS-LIMITE-COL-TIPO.
040100 
040200 0300-MONTA-CURSO-EXIT.
040300     EXIT.
040400 
040500 0345-TESTA-TIPO.
040600*    SO GRAVA A CLASSIFICACAO QUANDO A CELULA COMECA COM
040700*    'TRUE' - O RESTO DA CELULA (ATE 20 POSICOES) E IGNORADO.
040800*    COMPARA SO AS 4 PRIMEIRAS POSICOES ('TRUE' OU 'FALS') -
040900*    MAIS RAPIDO QUE COMPARAR A CELULA INTEIRA DE 20 POSICOES.
041000     IF TRR-COL-TIPO(WS-IX-TIPO)(1:4) NOT = 'TRUE'
041100        GO TO 0345-TESTA-TIPO-EXIT.
041200     ADD 1 TO CRS-TYPE-COUNT.
041300*    O NOME DA CLASSIFICACAO VEM DO CABECALHO, NAO DA LINHA
041400*    ATUAL - SO AS 8 PRIMEIRAS POSICOES CABEM EM CRS-TYPES.
041500     MOVE WS-HDR-TIPO(WS-IX-TIPO)(1:8)
041600          TO CRS-TYPES(CRS-TYPE-COUNT).
041700 
041800 0345-TESTA-TIPO-EXIT.
041900     EXIT.
042000 
042100*========================================================*
042200*    0400-LE-CREDITO-AP - LE APCRED.DAT E GRAVA UM
042300*    COURSE-RECORD PARA CADA LINHA DE CREDITO. CREDITO DE
042400*    AP NAO TEM TERMO, NOTA NEM CLASSIFICACAO DE TIPO.
042500*========================================================*
042600 0400-LE-CREDITO-AP SECTION.
042700 0410-LE-AP.
042800*    LE UMA LINHA DE CREDITO DE AP. FIM DE ARQUIVO ENCERRA O
042900*    LACO CHAMADO POR 0100-INICIO.
043000     READ APCRED
043100         AT END
043200            MOVE '10' TO STATUS-APCRED
043300            GO TO 0410-LE-AP-EXIT.
043400 
043500     MOVE SPACES TO REG-COURSE.
043600*    CREDITO DE AP NAO TEM DISCIPLINA CURSADA DE FATO - NAO HA
043700*    TITULO, TERMO NEM NOTA, SO O CODIGO E OS CREDITOS.
043800     MOVE APC-CODE     TO CRS-CODE.
043900     MOVE APC-CREDITS  TO CRS-CREDITS.
044000     MOVE 'Y'          TO CRS-IS-AP.
044100     MOVE 'N/A'        TO CRS-GRADE.
044200     MOVE ZERO         TO CRS-TYPE-COUNT.
044300 
044400     ADD 1 TO WS-QTD-AP.
044500     ADD 1 TO WS-TOTAL-GRAVADO.
044600     WRITE REG-COURSE.
044700 
044800 0410-LE-AP-EXIT.
044900     EXIT.
045000 
045100*========================================================*
045200*    9000-ENCERRA - FECHA OS ARQUIVOS E IMPRIME O RESUMO
045300*    DA CARGA NO CONSOLE. O TOTAL GERAL (WS-TOTAL-GRAVADO)
045400*    E CONFERIDO A OLHO PELO OPERADOR CONTRA A SOMA DAS
045500*    DUAS LINHAS ANTERIORES.
045600*========================================================*
045700 9000-ENCERRA SECTION.
045800 9000-FECHA.
045900*    FECHA OS TRES ARQUIVOS NA ORDEM DE ABERTURA E MOSTRA O
046000*    RESUMO NO CONSOLE PARA O OPERADOR CONFERIR A CARGA.
046100     CLOSE TRANSCR APCRED COURSE.
046200     DISPLAY 'CRSLOAD: CURSOS LIDOS......: ' WS-QTD-CURSOS.
046300     DISPLAY 'CRSLOAD: CREDITOS AP LIDOS..: ' WS-QTD-AP.
046400*    ESTA LINHA DEVE BATER COM A SOMA DAS DUAS ANTERIORES -
046500*    SE NAO BATER, ALGUM WRITE FALHOU SEM PASSAR PELOS
046600*    CONTADORES PARCIAIS (NUNCA ACONTECEU ATE HOJE).
046700     DISPLAY 'CRSLOAD: TOTAL GRAVADO......: ' WS-TOTAL-GRAVADO.
046800     STOP RUN.
